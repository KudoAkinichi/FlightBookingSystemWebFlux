000100* VFLS.CPYBK
000200* LINKAGE AREA FOR TKTVFLS - SEARCHES THE FLIGHT MASTER FOR A
000300* GIVEN ORIGIN/DESTINATION/JOURNEY-DATE COMBINATION.
000400*----------------------------------------------------------------
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------
000700* TKT007  22/05/1990 RBW    - INITIAL VERSION.
000800*----------------------------------------------------------------
000900* TKT039  22/06/2001 PDS    - NOTED IN THE BANNER ABOVE THAT
001000*                            TKTVENQ IS NOW A CALLER OF TKTVFLS
001100*                            AS WELL AS THE ONLINE ENQUIRY SCREEN.
001200*----------------------------------------------------------------
001300* TKT042  27/08/2002 HLQ    - A MULTI-FLIGHT SEARCH WAS ONLY EVER
001400*                            HANDING BACK THE FIRST FLIGHT FOUND
001500*                            AND A COUNT, NOT THE RESULT LIST.
001600*                            WK-VFLS-FLIGHT IS NOW A 25-DEEP
001700*                            TABLE SO EVERY MATCHING FLIGHT, IN
001800*                            FILE ORDER, COMES BACK TO THE
001900*                            CALLER.
002000*----------------------------------------------------------------
002100 01  WK-VFLS.
002200     05  WK-VFLS-INPUT.
002300         10  WK-VFLS-ORIGIN       PIC X(03).
002400         10  WK-VFLS-DESTIN       PIC X(03).
002500         10  WK-VFLS-JRNY-DATE    PIC X(10).
002600     05  WK-VFLS-OUTPUT.
002700         10  WK-VFLS-NO-ERROR     PIC X(01).
002800         10  WK-VFLS-MATCH-COUNT  PIC 9(05) COMP-3.
002900*                  TRUE COUNT OF MATCHING FLIGHTS FOUND, EVEN IF
003000*                  THAT IS MORE THAN THE TABLE BELOW CAN HOLD.
003100         10  WK-VFLS-FLIGHT-TAB.
003200             15  WK-VFLS-FLIGHT   PIC X(155) OCCURS 25 TIMES
003300                                  INDEXED BY WK-VFLS-FL-IDX.
003400*                  ONLY THE FIRST 25 MATCHES ARE RETURNED, IN THE
003500*                  ORDER THEY APPEAR ON TKFFLIT.
003600************************* END OF VFLS *************************
