000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     TKTMALN.
000400 AUTHOR.         R B WONG.
000500 INSTALLATION.   HEAD OFFICE DATA CENTRE.
000600 DATE-WRITTEN.   10 SEP 1992.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
000900*DESCRIPTION :  CALLED ROUTINE TO CREATE OR UPDATE ONE ROW OF
001000*             THE AIRLINE MASTER ON BEHALF OF TKTMAIR. TKTMAIR
001100*             HOLDS THE MASTER IN A TABLE AND TELLS THIS ROUTINE
001200*             WHETHER THE CODE WAS FOUND AND, IF SO, WHAT THE
001300*             CURRENT ROW LOOKS LIKE; THIS ROUTINE DECIDES
001400*             CREATE/UPDATE/DUPLICATE/NOT-FOUND AND HANDS BACK
001500*             THE FINISHED ROW FOR TKTMAIR TO FILE AWAY.
001600*______________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* TKT011  10/09/1992 RBW    - INITIAL VERSION.
002000*----------------------------------------------------------------
002100* TKT024  06/06/1997 HLQ    - CHANGED TO WORK OFF THE FOUND
002200*                            SWITCH AND EXISTING-ROW IMAGE PASSED
002300*                            IN BY TKTMAIR RATHER THAN OPENING
002400*                            THE AIRLINE MASTER ITSELF - TKTMAIR
002500*                            ALREADY HAS IT OPEN AS A TABLE FOR
002600*                            THE WHOLE RUN.
002700*----------------------------------------------------------------
002800* TKT036  11/01/2000 PDS    - YEAR 2000 READINESS REVIEW - NO
002900*                            2-DIGIT YEAR FIELDS FOUND IN THIS
003000*                            ROUTINE. NO CHANGE REQUIRED.
003100*----------------------------------------------------------------
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004100
004200 EJECT
004300***************
004400 DATA DIVISION.
004500***************
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER               PIC X(24) VALUE
004900     "** PROGRAM TKTMALN   **".
005000
005100* ---------------- PROGRAM WORKING STORAGE -----------------*
005200 01  WK-C-COMMON.
005300     COPY ASCMWS.
005400
005500* WORKING COPY OF THE CODE ASKED FOR, FOLDED TO UPPER CASE -
005600* TKTMAIR PASSES THE RAW TRANSACTION CODE, WHICH MAY ARRIVE IN
005700* ANY CASE.
005800 01  WK-C-CODE-WORK                PIC X(03) VALUE SPACES.
005900
006000* ALTERNATE VIEW - LETS THE UPPER-CASE CODE BE INSPECTED ONE
006100* CHARACTER AT A TIME WHEN TRACING A BAD COMPARE.
006200 01  WK-C-CODE-WORK-PARTS REDEFINES WK-C-CODE-WORK.
006300     05  WK-C-CODE-WORK-CHAR        PIC X(01) OCCURS 3 TIMES.
006400
006500* TRACE ECHO OF THE TRANSACTION TIMESTAMP BEING STAMPED ONTO
006600* THE ROW, KEPT SO SUPPORT CAN CHECK THE YEAR DID NOT WRAP
006700* WHEN A STAMP LOOKS WRONG ON THE AUDIT REPORT.
006800 01  WK-C-TS-ECHO                  PIC X(19) VALUE SPACES.
006900
007000* ALTERNATE VIEW - THE ECHOED STAMP SPLIT INTO DATE AND TIME
007100* HALVES FOR THE SAME TRACE.
007200 01  WK-C-TS-ECHO-PARTS REDEFINES WK-C-TS-ECHO.
007300     05  WK-C-TS-ECHO-DATE          PIC X(10).
007400     05  WK-C-TS-ECHO-TIME          PIC X(09).
007500
007600* COUNTS OF EACH DISPOSITION SEEN SO FAR THIS RUN - KEPT FOR
007700* THE TRACE LINE ONLY, TKTMAIR TOTALS ITS OWN COPY FOR THE
007800* AUDIT REPORT.
007900 01  WK-N-DISP-COUNTS.
008000     05  WK-N-CREATE-CT            PIC 9(05) COMP-3 VALUE ZERO.
008100     05  WK-N-UPDATE-CT            PIC 9(05) COMP-3 VALUE ZERO.
008200     05  WK-N-REJECT-CT            PIC 9(05) COMP-3 VALUE ZERO.
008300     05  FILLER                    PIC X(03).
008400
008500* ALTERNATE VIEW - THE THREE DISPOSITION COUNTERS TREATED AS
008600* ONE UNBROKEN TEXT FIELD WHEN DISPLAYED TOGETHER ON TRACE.
008700 01  WK-C-DISP-COUNTS-DISPLAY REDEFINES WK-N-DISP-COUNTS.
008800     05  FILLER                    PIC X(18).
008900
009000 EJECT
009100 LINKAGE SECTION.
009200****************
009300     COPY MALN.
009400
009500****************************************
009600 PROCEDURE DIVISION USING WK-MALN.
009700****************************************
009800 MAIN-MODULE.
009900     PERFORM A000-EDIT-CODE THRU A099-EDIT-CODE-EX.
010000     EVALUATE TRUE
010100         WHEN WK-MALN-ACTION = "C"
010200             PERFORM B000-CREATE-AIRLINE
010300                THRU B099-CREATE-AIRLINE-EX
010400         WHEN WK-MALN-ACTION = "U"
010500             PERFORM C000-UPDATE-AIRLINE
010600                THRU C099-UPDATE-AIRLINE-EX
010700         WHEN OTHER
010800             MOVE "N"              TO WK-MALN-NO-ERROR
010900             MOVE "NOT FOUND"      TO WK-MALN-DISPOSITION
011000             STRING "UNKNOWN TRANSACTION ACTION CODE: "
011100                    WK-MALN-ACTION
011200                    DELIMITED BY SIZE INTO WK-MALN-MESSAGE
011300     END-EVALUATE.
011400     GOBACK.
011500
011600*----------------------------------------------------------------*
011700*  FOLD THE INCOMING CODE TO UPPER CASE. TKTMAIR COMPARED ITS
011800*  TABLE AGAINST THIS SAME FOLDED VALUE BEFORE THE CALL, SO THE
011900*  CODE STORED ON THE FINISHED ROW MUST MATCH IT.
012000*----------------------------------------------------------------*
012100 A000-EDIT-CODE.
012200*----------------------------------------------------------------*
012300     MOVE    WK-MALN-CODE           TO WK-C-CODE-WORK.
012400     INSPECT WK-C-CODE-WORK CONVERTING
012500             "abcdefghijklmnopqrstuvwxyz"
012600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012700     MOVE    WK-C-CODE-WORK         TO WK-MALN-CODE.
012800     MOVE    WK-MALN-TS             TO WK-C-TS-ECHO.
012900     MOVE    "Y"                    TO WK-MALN-NO-ERROR.
013000 A099-EDIT-CODE-EX.
013100     EXIT.
013200
013300*----------------------------------------------------------------*
013400*  ACTION C - REJECT IF THE CODE IS ALREADY ON THE TABLE,
013500*  OTHERWISE BUILD A BRAND-NEW ROW.
013600*----------------------------------------------------------------*
013700 B000-CREATE-AIRLINE.
013800*----------------------------------------------------------------*
013900     IF      WK-MALN-CODE-FOUND
014000             ADD  1                 TO WK-N-REJECT-CT
014100             MOVE "N"               TO WK-MALN-NO-ERROR
014200             MOVE "DUPLICATE"       TO WK-MALN-DISPOSITION
014300             STRING "AIRLINE ALREADY EXISTS WITH CODE "
014400                    WK-MALN-CODE
014500                    DELIMITED BY SIZE INTO WK-MALN-MESSAGE
014600             GO TO B099-CREATE-AIRLINE-EX
014700     END-IF.
014800
014900*TKT024 - THE AIRLINE ROW IS BUILT BY REFERENCE MODIFICATION ON
015000*TKT024   THE FLAT 197-BYTE LINKAGE FIELD, COLUMN FOR COLUMN
015100*TKT024   AGAINST THE TKFAIRL LAYOUT, SO THIS ROUTINE NEEDS NO
015200*TKT024   DUPLICATE COPY OF THAT RECORD DESCRIPTION OF ITS OWN.
015300     MOVE    SPACES                 TO WK-MALN-AIRLINE-REC.
015400     MOVE    WK-MALN-CODE           TO WK-MALN-AIRLINE-REC (1:3).
015500     MOVE    WK-MALN-NAME           TO WK-MALN-AIRLINE-REC (4:25).
015600    MOVE    WK-MALN-LOGO-URL       TO WK-MALN-AIRLINE-REC (29:40).
015700    MOVE    WK-MALN-EMAIL          TO WK-MALN-AIRLINE-REC (69:35).
015800   MOVE    WK-MALN-PHONE          TO WK-MALN-AIRLINE-REC (104:15).
015900   MOVE    WK-MALN-WEBSITE        TO WK-MALN-AIRLINE-REC (119:40).
016000     MOVE    "Y"                   TO WK-MALN-AIRLINE-REC (159:1).
016100     MOVE    WK-MALN-TS           TO WK-MALN-AIRLINE-REC (160:19).
016200     MOVE    WK-MALN-TS           TO WK-MALN-AIRLINE-REC (179:19).
016300     ADD     1                      TO WK-N-CREATE-CT.
016400     MOVE    "Y"                    TO WK-MALN-NO-ERROR.
016500     MOVE    "CREATED"              TO WK-MALN-DISPOSITION.
016600     MOVE    SPACES                 TO WK-MALN-MESSAGE.
016700 B099-CREATE-AIRLINE-EX.
016800     EXIT.
016900
017000*----------------------------------------------------------------*
017100*  ACTION U - REJECT IF THE CODE IS NOT ON THE TABLE, OTHERWISE
017200*  REPLACE THE NAME/CONTACT FIELDS AND STAMP UPDATED-TS, LEAVING
017300*  CREATED-TS AND ACTIVE-FLAG AS THEY WERE.
017400*----------------------------------------------------------------*
017500 C000-UPDATE-AIRLINE.
017600*----------------------------------------------------------------*
017700     IF      NOT WK-MALN-CODE-FOUND
017800             ADD  1                 TO WK-N-REJECT-CT
017900             MOVE "N"               TO WK-MALN-NO-ERROR
018000             MOVE "NOT FOUND"       TO WK-MALN-DISPOSITION
018100             STRING "AIRLINE NOT FOUND: " WK-MALN-CODE
018200                    DELIMITED BY SIZE INTO WK-MALN-MESSAGE
018300             GO TO C099-UPDATE-AIRLINE-EX
018400     END-IF.
018500
018600*TKT024 - START FROM THE EXISTING ROW AS PASSED IN, SO THE
018700*TKT024   ACTIVE-FLAG AND CREATED-TS COLUMNS CARRY FORWARD
018800*TKT024   UNCHANGED; ONLY THE MAINTAINABLE FIELDS AND THE
018900*TKT024   UPDATED-TS COLUMN ARE OVERWRITTEN BELOW.
019000     MOVE    WK-MALN-EXIST-REC      TO WK-MALN-AIRLINE-REC.
019100     MOVE    WK-MALN-NAME           TO WK-MALN-AIRLINE-REC (4:25).
019200    MOVE    WK-MALN-LOGO-URL       TO WK-MALN-AIRLINE-REC (29:40).
019300    MOVE    WK-MALN-EMAIL          TO WK-MALN-AIRLINE-REC (69:35).
019400   MOVE    WK-MALN-PHONE          TO WK-MALN-AIRLINE-REC (104:15).
019500   MOVE    WK-MALN-WEBSITE        TO WK-MALN-AIRLINE-REC (119:40).
019600     MOVE    WK-MALN-TS           TO WK-MALN-AIRLINE-REC (179:19).
019700     ADD     1                      TO WK-N-UPDATE-CT.
019800     MOVE    "Y"                    TO WK-MALN-NO-ERROR.
019900     MOVE    "UPDATED"              TO WK-MALN-DISPOSITION.
020000     MOVE    SPACES                 TO WK-MALN-MESSAGE.
020100 C099-UPDATE-AIRLINE-EX.
020200     EXIT.
020300
020400******************************************************************
020500*************** END OF PROGRAM SOURCE - TKTMALN *****************
020600******************************************************************
