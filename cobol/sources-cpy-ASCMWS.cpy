000100* ASCMWS.CPYBK
000200* SHARED WORK AREA - FILE STATUS TESTS AND COMMON SWITCHES.
000300* COPIED INTO EVERY TKT/TKTM PROGRAM SO THAT "SUCCESSFUL",
000400* "RECORD NOT FOUND" AND "DUPLICATE KEY" MEAN THE SAME THING
000500* EVERYWHERE IN THE SYSTEM.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900* TKT001  03/04/1991 RBW    - INITIAL VERSION FOR TICKETING
001000*                            AND MASTER MAINTENANCE SUITE.
001100*----------------------------------------------------------------
001200* TKT014  19/11/1998 MCH    - Y2K - WIDENED WK-N-RUN-DATE-CEN
001300*                            TO A COMP-3 CENTURY/YEAR PAIR.
001400*----------------------------------------------------------------
001500* TKT036  11/01/2000 PDS    - YEAR 2000 READINESS REVIEW - NO
001600*                            FURTHER CHANGE REQUIRED FOLLOWING
001700*                            THE TKT014 CENTURY/YEAR WORK.
001800*----------------------------------------------------------------
001900 05  WK-C-FILE-STATUS        PIC X(02)  VALUE "00".
002000     88  WK-C-SUCCESSFUL              VALUE "00".
002100     88  WK-C-DUPLICATE-KEY           VALUE "22".
002200     88  WK-C-RECORD-NOT-FOUND        VALUE "23" "35".
002300     88  WK-C-END-OF-FILE             VALUE "10" "41".
002400 05  WK-C-FOUND-SW            PIC X(01) VALUE "N".
002500     88  WK-C-FOUND                   VALUE "Y".
002600     88  WK-C-NOT-FOUND               VALUE "N".
002700 05  WK-N-RUN-DATE-CEN        PIC 9(02) COMP-3 VALUE ZERO.
002800 05  WK-N-RUN-DATE-YMD        PIC 9(06) COMP-3 VALUE ZERO.
002900 05  WK-C-FILLER              PIC X(08) VALUE SPACES.
003000*************************** END OF ASCMWS ***********************
