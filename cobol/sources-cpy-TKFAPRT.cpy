000100* TKFAPRT.CPYBK
000200* I-O FORMAT: TKFAPRT  FROM FILE TKFAPRT  OF LIBRARY TKTLIB
000300* AIRPORT MASTER - MAINTAINED BY TKTMAPT, KEYED LOGICALLY BY
000400* IATA-CODE. REWRITTEN IN FULL AT THE END OF EVERY MASTER
000500* MAINTENANCE RUN.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900* TKT002  02/06/1990 RBW    - INITIAL VERSION.
001000*----------------------------------------------------------------
001100* TKT019  27/07/1994 HLQ    - DEFAULT TIMEZONE OF ASIA/KOLKATA
001200*                            APPLIED WHEN THE INCOMING FIELD IS
001300*                            BLANK - SEE TKTMAPT B200.
001400*----------------------------------------------------------------
001500* TKT036  11/01/2000 PDS    - YEAR 2000 READINESS REVIEW - THE
001600*                            CREATED-TS/UPDATED-TS FIELDS ARE
001700*                            ALREADY 4-DIGIT YEAR. NO CHANGE
001800*                            REQUIRED.
001900*----------------------------------------------------------------
002000 01  TKFAPRT-RECORD.
002100     05  TKFAPRT-IATA-CODE        PIC X(03).
002200*                        UNIQUE AIRPORT CODE - ALWAYS UPPER-CASE
002300     05  TKFAPRT-NAME             PIC X(30).
002400*                        AIRPORT NAME
002500     05  TKFAPRT-CITY             PIC X(20).
002600*                        CITY SERVED
002700     05  TKFAPRT-COUNTRY          PIC X(20).
002800*                        COUNTRY
002900     05  TKFAPRT-TIMEZONE         PIC X(20).
003000*                        IANA TIMEZONE - DEFAULTS TO ASIA/KOLKATA
003100     05  TKFAPRT-ACTIVE-FLAG      PIC X(01).
003200*                        Y OR N
003300     05  TKFAPRT-CREATED-TS       PIC X(19).
003400*                        CREATION STAMP  YYYY-MM-DDTHH:MM:SS
003500     05  TKFAPRT-UPDATED-TS       PIC X(19).
003600*                        LAST-UPDATE STAMP  YYYY-MM-DDTHH:MM:SS
003700
003800* ALTERNATE VIEW - CREATED-TS BROKEN OUT BY COMPONENT.
003900 01  TKFAPRT-CREATED-TS-PARTS REDEFINES TKFAPRT-RECORD.
004000     05  FILLER                   PIC X(94).
004100     05  CRTS-YYYY                PIC X(04).
004200     05  FILLER                   PIC X(01).
004300     05  CRTS-MM                  PIC X(02).
004400     05  FILLER                   PIC X(01).
004500     05  CRTS-DD                  PIC X(02).
004600     05  FILLER                   PIC X(01).
004700     05  CRTS-HH                  PIC X(02).
004800     05  FILLER                   PIC X(01).
004900     05  CRTS-MI                  PIC X(02).
005000     05  FILLER                   PIC X(01).
005100     05  CRTS-SS                  PIC X(02).
005200     05  FILLER                   PIC X(19).
005300
005400* ALTERNATE VIEW - UPDATED-TS BROKEN OUT BY COMPONENT.
005500 01  TKFAPRT-UPDATED-TS-PARTS REDEFINES TKFAPRT-RECORD.
005600     05  FILLER                   PIC X(113).
005700     05  UPTS-YYYY                PIC X(04).
005800     05  FILLER                   PIC X(01).
005900     05  UPTS-MM                  PIC X(02).
006000     05  FILLER                   PIC X(01).
006100     05  UPTS-DD                  PIC X(02).
006200     05  FILLER                   PIC X(01).
006300     05  UPTS-HH                  PIC X(02).
006400     05  FILLER                   PIC X(01).
006500     05  UPTS-MI                  PIC X(02).
006600     05  FILLER                   PIC X(01).
006700     05  UPTS-SS                  PIC X(02).
006800*************************** END OF TKFAPRT ***********************
