000100* TKFPASS.CPYBK
000200* I-O FORMAT: TKFPASS  FROM FILE TKFPASS  OF LIBRARY TKTLIB
000300* PASSENGER RECORD - CHILD OF TKFBOOK, SORTED/GROUPED BY
000400* BOOKING-ID ON THE INCOMING TAPE SO THE DRIVER CAN BUILD THE
000500* IN-MEMORY PASSENGER TABLE IN ONE PASS.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900* TKT001  11/05/1990 RBW    - INITIAL VERSION.
001000*----------------------------------------------------------------
001100* TKT037  03/04/2000 HLQ    - YEAR 2000 READINESS REVIEW - THIS
001200*                            RECORD CARRIES NO DATE OR TIMESTAMP
001300*                            FIELD. NO CHANGE REQUIRED.
001400*----------------------------------------------------------------
001500 01  TKFPASS-RECORD.
001600     05  TKFPASS-BOOKING-ID       PIC X(10).
001700*                        PARENT BOOKING
001800     05  TKFPASS-NAME             PIC X(25).
001900*                        PASSENGER NAME
002000     05  TKFPASS-GENDER           PIC X(06).
002100*                        GENDER TEXT
002200     05  TKFPASS-AGE              PIC 9(03).
002300*                        AGE IN YEARS
002400     05  TKFPASS-SEAT-NUMBER      PIC X(04).
002500*                        ASSIGNED SEAT
002600     05  TKFPASS-MEAL-PREF        PIC X(10).
002700*                        MEAL CHOICE
002800
002900* ALTERNATE VIEW - SEAT NUMBER SPLIT INTO ROW/LETTER FOR THE
003000* BOARDING-CARD-STYLE PASSENGER LINE ON THE TICKET REPORT.
003100 01  TKFPASS-SEAT-PARTS REDEFINES TKFPASS-RECORD.
003200     05  FILLER                   PIC X(44).
003300     05  SEAT-ROW                 PIC X(03).
003400     05  SEAT-LETTER              PIC X(01).
003500     05  FILLER                   PIC X(10).
003600*************************** END OF TKFPASS ***********************
