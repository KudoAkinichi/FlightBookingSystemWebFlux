000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     TKTMAIR.
000400 AUTHOR.         R B WONG.
000500 INSTALLATION.   HEAD OFFICE DATA CENTRE.
000600 DATE-WRITTEN.   04 SEP 1992.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
000900*DESCRIPTION :  NIGHTLY MASTER-MAINTENANCE BATCH JOB. LOADS THE
001000*             AIRLINE AND AIRPORT MASTERS INTO MEMORY, APPLIES
001100*             EVERY TRANSACTION ON THE MASTER-TRANSACTION FILE
001200*             AGAINST THE APPROPRIATE TABLE THROUGH TKTMALN OR
001300*             TKTMAPT, REWRITES BOTH MASTERS IN FULL AND PRINTS
001400*             AN AUDIT REPORT OF WHAT WAS DONE.
001500*______________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* TKT010  04/09/1992 RBW    - INITIAL VERSION.
001900*----------------------------------------------------------------
002000* TKT024  06/06/1997 HLQ    - THE AIRLINE/AIRPORT DUPLICATE AND
002100*                            NOT-FOUND CHECKS NOW HAPPEN HERE,
002200*                            AGAINST THE IN-MEMORY TABLE, WITH
002300*                            THE RESULT PASSED DOWN TO TKTMALN/
002400*                            TKTMAPT - NEITHER OF THOSE OPENS
002500*                            A MASTER FILE OF ITS OWN ANY MORE.
002600*----------------------------------------------------------------
002700* TKT038  11/01/2001 PDS    - A REJECTED AIRLINE OR AIRPORT
002800*                            TRANSACTION (DUPLICATE OR NOT-FOUND)
002900*                            NOW ALSO WRITES TO TKFERRF, THE
003000*                            COMMON ENQUIRY ERROR FILE, SO ONLINE
003100*                            ENQUIRY CAN SEE IT - SEE D450/D550.
003200*----------------------------------------------------------------
003300* TKT041  14/03/2002 HLQ    - AIRLINE WEBSITE MAINTENANCE WAS
003400*                            BEING TRUNCATED TO 5 CHARACTERS.
003500*                            MT-WEBSITE NOW OVERLAYS THE NEW
003600*                            FULL-WIDTH TKFMTRN-FIELD-4 SO THE
003700*                            WHOLE WEBSITE REACHES WK-MALN-
003800*                            WEBSITE. SEE D200 BELOW.
003900*----------------------------------------------------------------
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004800                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004900                   C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TKFMTRN ASSIGN TO DATABASE-TKFMTRN
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600
005700     SELECT TKFAIRL ASSIGN TO DATABASE-TKFAIRL
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000
006100     SELECT TKFAPRT ASSIGN TO DATABASE-TKFAPRT
006200            ORGANIZATION      IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400
006500     SELECT TKFMRPT ASSIGN TO DATABASE-TKFMRPT
006600            ORGANIZATION      IS SEQUENTIAL
006700            FILE STATUS       IS WK-C-FILE-STATUS.
006800
006900     SELECT TKFERRF ASSIGN TO DATABASE-TKFERRF
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200
007300 EJECT
007400***************
007500 DATA DIVISION.
007600***************
007700 FILE SECTION.
007800**************
007900 FD  TKFMTRN
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS TKFMTRN-REC.
008200 01  TKFMTRN-REC.
008300     COPY DDS-ALL-FORMATS OF TKFMTRN.
008400 01  TKFMTRN-REC-1.
008500     COPY TKFMTRN.
008600
008700 FD  TKFAIRL
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS TKFAIRL-REC.
009000 01  TKFAIRL-REC.
009100     COPY DDS-ALL-FORMATS OF TKFAIRL.
009200 01  TKFAIRL-REC-1.
009300     COPY TKFAIRL.
009400
009500 FD  TKFAPRT
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS TKFAPRT-REC.
009800 01  TKFAPRT-REC.
009900     COPY DDS-ALL-FORMATS OF TKFAPRT.
010000 01  TKFAPRT-REC-1.
010100     COPY TKFAPRT.
010200
010300 FD  TKFMRPT
010400     LABEL RECORDS ARE OMITTED
010500     DATA RECORD IS TKFMRPT-REC.
010600 01  TKFMRPT-REC.
010700     COPY DDS-ALL-FORMATS OF TKFMRPT.
010800 01  TKFMRPT-REC-1.
010900     COPY TKFMRPT.
011000
011100 FD  TKFERRF
011200     LABEL RECORDS ARE OMITTED
011300     DATA RECORD IS TKFERRF-REC.
011400 01  TKFERRF-REC.
011500     COPY DDS-ALL-FORMATS OF TKFERRF.
011600 01  TKFERRF-REC-1.
011700     COPY TKFERRF.
011800
011900 EJECT
012000*************************
012100 WORKING-STORAGE SECTION.
012200*************************
012300 01  FILLER              PIC X(24)  VALUE
012400     "** PROGRAM TKTMAIR  **".
012500
012600* ------------------ PROGRAM WORKING STORAGE -------------------*
012700 01  WK-C-COMMON.
012800     COPY ASCMWS.
012900
013000 01  WK-C-SWITCHES.
013100     05  WK-C-TRAN-EOF-SW          PIC X(01) VALUE "N".
013200         88  WK-C-TRAN-EOF                 VALUE "Y".
013300     05  WK-C-AIRLINE-EOF-SW       PIC X(01) VALUE "N".
013400         88  WK-C-AIRLINE-EOF               VALUE "Y".
013500     05  WK-C-AIRPORT-EOF-SW       PIC X(01) VALUE "N".
013600         88  WK-C-AIRPORT-EOF               VALUE "Y".
013700     05  WK-C-AL-FOUND-SW          PIC X(01) VALUE "N".
013800         88  WK-C-AL-FOUND                  VALUE "Y".
013900     05  WK-C-AP-FOUND-SW          PIC X(01) VALUE "N".
014000         88  WK-C-AP-FOUND                  VALUE "Y".
014100     05  FILLER                    PIC X(03).
014200
014300* IN-MEMORY AIRLINE MASTER, ONE ENTRY PER ROW ON THE FILE -
014400* AND ONE MORE SLOT AT THE END WHEN A TRANSACTION CREATES A
014500* BRAND-NEW CARRIER, UNTIL THE WHOLE TABLE IS WRITTEN BACK.
014600 01  WK-AIRLINE-TABLE-AREA.
014700     05  WK-AIRLINE-ENTRY OCCURS 500 TIMES
014800             INDEXED BY WK-AL-IDX.
014900         10  WK-AL-ROW            PIC X(197).
015000
015100* IN-MEMORY AIRPORT MASTER, SAME SHAPE AS THE AIRLINE TABLE.
015200 01  WK-AIRPORT-TABLE-AREA.
015300     05  WK-AIRPORT-ENTRY OCCURS 500 TIMES
015400             INDEXED BY WK-AP-IDX.
015500         10  WK-AP-ROW            PIC X(132).
015600
015700* ALTERNATE VIEW - LETS THE AIRLINE CODE COLUMN OF ANY TABLE
015800* ROW BE TESTED ON ITS OWN DURING A TRACE, WITHOUT HAVING TO
015900* REFERENCE-MODIFY THE FLAT ROW EVERY TIME.
016000 01  WK-C-AL-ROW-PARTS REDEFINES WK-AIRLINE-TABLE-AREA.
016100     05  WK-C-AL-ROW-VIEW OCCURS 500 TIMES
016200             INDEXED BY WK-AL-VIEW-IDX.
016300         10  WK-C-AL-VIEW-CODE    PIC X(03).
016400         10  FILLER               PIC X(194).
016500
016600* ALTERNATE VIEW - SAME IDEA FOR THE AIRPORT TABLE.
016700 01  WK-C-AP-ROW-PARTS REDEFINES WK-AIRPORT-TABLE-AREA.
016800     05  WK-C-AP-ROW-VIEW OCCURS 500 TIMES
016900             INDEXED BY WK-AP-VIEW-IDX.
017000         10  WK-C-AP-VIEW-CODE    PIC X(03).
017100         10  FILLER               PIC X(129).
017200
017300 01  WK-N-COUNTERS.
017400     05  WK-N-AIRLINE-COUNT       PIC 9(05) COMP VALUE ZERO.
017500     05  WK-N-AIRPORT-COUNT       PIC 9(05) COMP VALUE ZERO.
017600     05  WK-N-SUB                 PIC 9(05) COMP VALUE ZERO.
017700     05  FILLER                   PIC X(03).
017800
017900* RUN TOTALS, PER RECORD TYPE AND DISPOSITION, PRINTED IN THE
018000* AUDIT TRAILER BLOCK.
018100 01  WK-N-RUN-TOTALS.
018200     05  WK-N-AL-CREATED          PIC 9(05) COMP-3 VALUE ZERO.
018300     05  WK-N-AL-UPDATED          PIC 9(05) COMP-3 VALUE ZERO.
018400     05  WK-N-AL-DUPLICATE        PIC 9(05) COMP-3 VALUE ZERO.
018500     05  WK-N-AL-NOTFOUND         PIC 9(05) COMP-3 VALUE ZERO.
018600     05  WK-N-AP-CREATED          PIC 9(05) COMP-3 VALUE ZERO.
018700     05  WK-N-AP-UPDATED          PIC 9(05) COMP-3 VALUE ZERO.
018800     05  WK-N-AP-DUPLICATE        PIC 9(05) COMP-3 VALUE ZERO.
018900     05  WK-N-AP-NOTFOUND         PIC 9(05) COMP-3 VALUE ZERO.
019000     05  FILLER                   PIC X(04).
019100
019200* ALTERNATE VIEW - THE EIGHT RUN-TOTAL COUNTERS TREATED AS ONE
019300* UNBROKEN TEXT FIELD WHEN DISPLAYED TOGETHER ON THE TRACE LINE.
019400 01  WK-C-RUN-TOTALS-DISPLAY REDEFINES WK-N-RUN-TOTALS.
019500     05  FILLER                   PIC X(24).
019600
019700* WORKING COPY OF THE TRANSACTION CODE, FOLDED TO UPPER CASE
019800* BEFORE THE TABLE SEARCH AND BEFORE THE CALL TO TKTMALN/
019900* TKTMAPT.
020000 01  WK-C-TRAN-CODE-WORK           PIC X(03) VALUE SPACES.
020100
020200 EJECT
020300 LINKAGE SECTION.
020400****************
020500     COPY MALN.
020600     COPY MAPT.
020700
020800****************************************
020900 PROCEDURE DIVISION.
021000****************************************
021100 MAIN-MODULE.
021200     PERFORM A000-OPEN-FILES     THRU A099-OPEN-FILES-EX.
021300     PERFORM B000-LOAD-AIRLINE-TABLE
021400        THRU B099-LOAD-AIRLINE-TABLE-EX.
021500     PERFORM C000-LOAD-AIRPORT-TABLE
021600        THRU C099-LOAD-AIRPORT-TABLE-EX.
021700     PERFORM D000-PROCESS-TRANSACTIONS
021800        THRU D099-PROCESS-TRANSACTIONS-EX.
021900     PERFORM E000-REWRITE-MASTERS
022000        THRU E099-REWRITE-MASTERS-EX.
022100     PERFORM F000-WRITE-AUDIT-TOTALS
022200        THRU F099-WRITE-AUDIT-TOTALS-EX.
022300     PERFORM Z000-END-PROGRAM-ROUTINE
022400        THRU Z099-END-PROGRAM-ROUTINE-EX.
022500     GOBACK.
022600
022700*---------------------------------------------------------------*
022800 A000-OPEN-FILES.
022900*---------------------------------------------------------------*
023000     OPEN    INPUT TKFAIRL.
023100     IF      NOT WK-C-SUCCESSFUL
023200             DISPLAY "TKTMAIR - OPEN FILE ERROR - TKFAIRL"
023300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023400             GO TO Y900-ABNORMAL-TERMINATION.
023500
023600     OPEN    INPUT TKFAPRT.
023700     IF      NOT WK-C-SUCCESSFUL
023800             DISPLAY "TKTMAIR - OPEN FILE ERROR - TKFAPRT"
023900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024000             GO TO Y900-ABNORMAL-TERMINATION.
024100
024200     OPEN    INPUT TKFMTRN.
024300     IF      NOT WK-C-SUCCESSFUL
024400             DISPLAY "TKTMAIR - OPEN FILE ERROR - TKFMTRN"
024500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024600             GO TO Y900-ABNORMAL-TERMINATION.
024700
024800     OPEN    OUTPUT TKFMRPT.
024900     IF      NOT WK-C-SUCCESSFUL
025000             DISPLAY "TKTMAIR - OPEN FILE ERROR - TKFMRPT"
025100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025200             GO TO Y900-ABNORMAL-TERMINATION.
025300
025400     OPEN    OUTPUT TKFERRF.
025500     IF      NOT WK-C-SUCCESSFUL
025600             DISPLAY "TKTMAIR - OPEN FILE ERROR - TKFERRF"
025700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025800             GO TO Y900-ABNORMAL-TERMINATION.
025900 A099-OPEN-FILES-EX.
026000     EXIT.
026100
026200*---------------------------------------------------------------*
026300*  LOAD THE EXISTING AIRLINE MASTER INTO WK-AIRLINE-TABLE-AREA.
026400*---------------------------------------------------------------*
026500 B000-LOAD-AIRLINE-TABLE.
026600*---------------------------------------------------------------*
026700     READ    TKFAIRL
026800         AT END MOVE "Y" TO WK-C-AIRLINE-EOF-SW.
026900     PERFORM B100-ADD-AIRLINE-ROW THRU B199-ADD-AIRLINE-ROW-EX
027000         UNTIL WK-C-AIRLINE-EOF.
027100     CLOSE   TKFAIRL.
027200 B099-LOAD-AIRLINE-TABLE-EX.
027300     EXIT.
027400
027500 B100-ADD-AIRLINE-ROW.
027600     ADD     1                     TO WK-N-AIRLINE-COUNT.
027700     SET     WK-AL-IDX             TO WK-N-AIRLINE-COUNT.
027800     MOVE    TKFAIRL-RECORD        TO WK-AL-ROW (WK-AL-IDX).
027900     READ    TKFAIRL
028000         AT END MOVE "Y" TO WK-C-AIRLINE-EOF-SW.
028100 B199-ADD-AIRLINE-ROW-EX.
028200     EXIT.
028300
028400*---------------------------------------------------------------*
028500*  LOAD THE EXISTING AIRPORT MASTER INTO WK-AIRPORT-TABLE-AREA.
028600*---------------------------------------------------------------*
028700 C000-LOAD-AIRPORT-TABLE.
028800*---------------------------------------------------------------*
028900     READ    TKFAPRT
029000         AT END MOVE "Y" TO WK-C-AIRPORT-EOF-SW.
029100     PERFORM C100-ADD-AIRPORT-ROW THRU C199-ADD-AIRPORT-ROW-EX
029200         UNTIL WK-C-AIRPORT-EOF.
029300     CLOSE   TKFAPRT.
029400 C099-LOAD-AIRPORT-TABLE-EX.
029500     EXIT.
029600
029700 C100-ADD-AIRPORT-ROW.
029800     ADD     1                     TO WK-N-AIRPORT-COUNT.
029900     SET     WK-AP-IDX             TO WK-N-AIRPORT-COUNT.
030000     MOVE    TKFAPRT-RECORD        TO WK-AP-ROW (WK-AP-IDX).
030100     READ    TKFAPRT
030200         AT END MOVE "Y" TO WK-C-AIRPORT-EOF-SW.
030300 C199-ADD-AIRPORT-ROW-EX.
030400     EXIT.
030500
030600*---------------------------------------------------------------*
030700*  READ THE TRANSACTION FILE AND DISPATCH EACH ROW TO THE
030800*  AIRLINE OR AIRPORT HANDLER BY TRAN-TYPE.
030900*---------------------------------------------------------------*
031000 D000-PROCESS-TRANSACTIONS.
031100*---------------------------------------------------------------*
031200     READ    TKFMTRN
031300         AT END MOVE "Y" TO WK-C-TRAN-EOF-SW.
031400     PERFORM D100-DISPATCH-ONE-TRAN THRU D199-DISPATCH-ONE-TRAN-EX
031500         UNTIL WK-C-TRAN-EOF.
031600     CLOSE   TKFMTRN.
031700 D099-PROCESS-TRANSACTIONS-EX.
031800     EXIT.
031900
032000 D100-DISPATCH-ONE-TRAN.
032100     MOVE    TKFMTRN-CODE               TO WK-C-TRAN-CODE-WORK.
032200     INSPECT WK-C-TRAN-CODE-WORK CONVERTING
032300             "abcdefghijklmnopqrstuvwxyz"
032400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032500
032600     EVALUATE TRUE
032700         WHEN TKFMTRN-IS-AIRLINE
032800             PERFORM D200-PROCESS-AIRLINE-TRAN
032900                THRU D299-PROCESS-AIRLINE-TRAN-EX
033000         WHEN TKFMTRN-IS-AIRPORT
033100             PERFORM D300-PROCESS-AIRPORT-TRAN
033200                THRU D399-PROCESS-AIRPORT-TRAN-EX
033300     END-EVALUATE.
033400
033500     READ    TKFMTRN
033600         AT END MOVE "Y" TO WK-C-TRAN-EOF-SW.
033700 D199-DISPATCH-ONE-TRAN-EX.
033800     EXIT.
033900
034000*---------------------------------------------------------------*
034100*  AN "AL" ROW - SEARCH THE AIRLINE TABLE, CALL TKTMALN, FILE
034200*  THE RESULT BACK INTO THE TABLE AND WRITE THE AUDIT LINE.
034300*---------------------------------------------------------------*
034400 D200-PROCESS-AIRLINE-TRAN.
034500*---------------------------------------------------------------*
034600     MOVE    "N"                        TO WK-C-AL-FOUND-SW.
034700     SET     WK-AL-VIEW-IDX             TO 1.
034800     PERFORM D210-SCAN-AIRLINE-TABLE
034900        THRU D219-SCAN-AIRLINE-TABLE-EX
035000         VARYING WK-N-SUB FROM 1 BY 1
035100         UNTIL   WK-N-SUB > WK-N-AIRLINE-COUNT
035200             OR  WK-C-AL-FOUND.
035300
035400     MOVE    TKFMTRN-ACTION             TO WK-MALN-ACTION.
035500     MOVE    WK-C-TRAN-CODE-WORK        TO WK-MALN-CODE.
035600     MOVE    TKFMTRN-NAME               TO WK-MALN-NAME.
035700     MOVE    TKFMTRN-FIELD-1            TO WK-MALN-LOGO-URL.
035800     MOVE    TKFMTRN-FIELD-2            TO WK-MALN-EMAIL.
035900     MOVE    MT-PHONE                   TO WK-MALN-PHONE.
036000     MOVE    MT-WEBSITE                 TO WK-MALN-WEBSITE.
036100     MOVE    TKFMTRN-TS                 TO WK-MALN-TS.
036200     MOVE    WK-C-AL-FOUND-SW           TO WK-MALN-FOUND-SW.
036300     IF      WK-C-AL-FOUND
036400             MOVE WK-AL-ROW (WK-AL-IDX) TO WK-MALN-EXIST-REC
036500     END-IF.
036600
036700     CALL    "TKTMALN"                  USING WK-MALN.
036800
036900     EVALUATE TRUE
037000         WHEN WK-MALN-CREATED
037100             ADD  1                     TO WK-N-AIRLINE-COUNT
037200             SET  WK-AL-IDX             TO WK-N-AIRLINE-COUNT
037300             MOVE WK-MALN-AIRLINE-REC   TO WK-AL-ROW (WK-AL-IDX)
037400             ADD  1                     TO WK-N-AL-CREATED
037500         WHEN WK-MALN-UPDATED
037600             MOVE WK-MALN-AIRLINE-REC   TO WK-AL-ROW (WK-AL-IDX)
037700             ADD  1                     TO WK-N-AL-UPDATED
037800         WHEN WK-MALN-DUPLICATE
037900             ADD  1                     TO WK-N-AL-DUPLICATE
038000         WHEN WK-MALN-NOTFOUND
038100             ADD  1                     TO WK-N-AL-NOTFOUND
038200     END-EVALUATE.
038300
038400     PERFORM D400-WRITE-AUDIT-DETAIL
038500        THRU D499-WRITE-AUDIT-DETAIL-EX.
038600     IF      WK-MALN-DUPLICATE OR WK-MALN-NOTFOUND
038700             PERFORM D450-WRITE-ERROR-AIRLINE
038800                THRU D459-WRITE-ERROR-AIRLINE-EX
038900     END-IF.
039000 D299-PROCESS-AIRLINE-TRAN-EX.
039100     EXIT.
039200
039300 D210-SCAN-AIRLINE-TABLE.
039400     SET     WK-AL-IDX                 TO WK-N-SUB.
039500     SET     WK-AL-VIEW-IDX             TO WK-N-SUB.
039600     IF      WK-C-AL-VIEW-CODE (WK-AL-VIEW-IDX) =
039700             WK-C-TRAN-CODE-WORK
039800             MOVE "Y"                   TO WK-C-AL-FOUND-SW
039900     END-IF.
040000 D219-SCAN-AIRLINE-TABLE-EX.
040100     EXIT.
040200
040300*---------------------------------------------------------------*
040400*  AN "AP" ROW - SEARCH THE AIRPORT TABLE, CALL TKTMAPT, FILE
040500*  THE RESULT BACK INTO THE TABLE AND WRITE THE AUDIT LINE.
040600*---------------------------------------------------------------*
040700 D300-PROCESS-AIRPORT-TRAN.
040800*---------------------------------------------------------------*
040900     MOVE    "N"                        TO WK-C-AP-FOUND-SW.
041000     SET     WK-AP-VIEW-IDX             TO 1.
041100     PERFORM D310-SCAN-AIRPORT-TABLE
041200        THRU D319-SCAN-AIRPORT-TABLE-EX
041300         VARYING WK-N-SUB FROM 1 BY 1
041400         UNTIL   WK-N-SUB > WK-N-AIRPORT-COUNT
041500             OR  WK-C-AP-FOUND.
041600
041700     MOVE    TKFMTRN-ACTION             TO WK-MAPT-ACTION.
041800     MOVE    WK-C-TRAN-CODE-WORK        TO WK-MAPT-CODE.
041900     MOVE    TKFMTRN-NAME               TO WK-MAPT-NAME.
042000     MOVE    TKFMTRN-FIELD-1 (1:20)     TO WK-MAPT-CITY.
042100     MOVE    TKFMTRN-FIELD-2 (1:20)     TO WK-MAPT-COUNTRY.
042200     MOVE    TKFMTRN-FIELD-3            TO WK-MAPT-TIMEZONE.
042300     MOVE    TKFMTRN-TS                 TO WK-MAPT-TS.
042400     MOVE    WK-C-AP-FOUND-SW           TO WK-MAPT-FOUND-SW.
042500     IF      WK-C-AP-FOUND
042600             MOVE WK-AP-ROW (WK-AP-IDX) TO WK-MAPT-EXIST-REC
042700     END-IF.
042800
042900     CALL    "TKTMAPT"                  USING WK-MAPT.
043000
043100     EVALUATE TRUE
043200         WHEN WK-MAPT-CREATED
043300             ADD  1                     TO WK-N-AIRPORT-COUNT
043400             SET  WK-AP-IDX             TO WK-N-AIRPORT-COUNT
043500             MOVE WK-MAPT-AIRPORT-REC   TO WK-AP-ROW (WK-AP-IDX)
043600             ADD  1                     TO WK-N-AP-CREATED
043700         WHEN WK-MAPT-UPDATED
043800             MOVE WK-MAPT-AIRPORT-REC   TO WK-AP-ROW (WK-AP-IDX)
043900             ADD  1                     TO WK-N-AP-UPDATED
044000         WHEN WK-MAPT-DUPLICATE
044100             ADD  1                     TO WK-N-AP-DUPLICATE
044200         WHEN WK-MAPT-NOTFOUND
044300             ADD  1                     TO WK-N-AP-NOTFOUND
044400     END-EVALUATE.
044500
044600     PERFORM D500-WRITE-AUDIT-DETAIL-AP
044700        THRU D599-WRITE-AUDIT-DETAIL-AP-EX.
044800     IF      WK-MAPT-DUPLICATE OR WK-MAPT-NOTFOUND
044900             PERFORM D550-WRITE-ERROR-AIRPORT
045000                THRU D559-WRITE-ERROR-AIRPORT-EX
045100     END-IF.
045200 D399-PROCESS-AIRPORT-TRAN-EX.
045300     EXIT.
045400
045500 D310-SCAN-AIRPORT-TABLE.
045600     SET     WK-AP-IDX                 TO WK-N-SUB.
045700     SET     WK-AP-VIEW-IDX             TO WK-N-SUB.
045800     IF      WK-C-AP-VIEW-CODE (WK-AP-VIEW-IDX) =
045900             WK-C-TRAN-CODE-WORK
046000             MOVE "Y"                   TO WK-C-AP-FOUND-SW
046100     END-IF.
046200 D319-SCAN-AIRPORT-TABLE-EX.
046300     EXIT.
046400
046500 D400-WRITE-AUDIT-DETAIL.
046600     MOVE    SPACES                    TO TMD-TYPE.
046700     MOVE    "AIRLINE"                 TO TMD-TYPE.
046800     IF      TKFMTRN-IS-CREATE
046900             MOVE "CREATE"              TO TMD-ACTION
047000     ELSE
047100             MOVE "UPDATE"              TO TMD-ACTION
047200     END-IF.
047300     MOVE    WK-C-TRAN-CODE-WORK        TO TMD-CODE.
047400     MOVE    WK-MALN-DISPOSITION        TO TMD-DISPOSITION.
047500     WRITE   TKFMRPT-REC FROM TKFMRPT-DETAIL.
047600 D499-WRITE-AUDIT-DETAIL-EX.
047700     EXIT.
047800
047900 D500-WRITE-AUDIT-DETAIL-AP.
048000     MOVE    SPACES                    TO TMD-TYPE.
048100     MOVE    "AIRPORT"                 TO TMD-TYPE.
048200     IF      TKFMTRN-IS-CREATE
048300             MOVE "CREATE"              TO TMD-ACTION
048400     ELSE
048500             MOVE "UPDATE"              TO TMD-ACTION
048600     END-IF.
048700     MOVE    WK-C-TRAN-CODE-WORK        TO TMD-CODE.
048800     MOVE    WK-MAPT-DISPOSITION        TO TMD-DISPOSITION.
048900     WRITE   TKFMRPT-REC FROM TKFMRPT-DETAIL.
049000 D599-WRITE-AUDIT-DETAIL-AP-EX.
049100     EXIT.
049200*---------------------------------------------------------------*
049300*TKT038 - AN AIRLINE OR AIRPORT TRANSACTION REJECTED AS A
049400*TKT038   DUPLICATE OR AS NOT-FOUND NOW ALSO GOES TO THE COMMON
049500*TKT038   ERROR FILE, NOT JUST THE AUDIT REPORT, SO ONLINE
049600*TKT038   ENQUIRY CAN SEE IT ALONGSIDE REJECTED BOOKINGS FROM
049700*TKT038   TKTVBLD.
049800*---------------------------------------------------------------*
049900 D450-WRITE-ERROR-AIRLINE.
050000*---------------------------------------------------------------*
050100     MOVE    SPACES                     TO TKFERRF-RECORD.
050200     MOVE    "TKTMAIR"                  TO TKFERRF-SOURCE.
050300     MOVE    WK-C-TRAN-CODE-WORK        TO TKFERRF-KEY.
050400     IF      WK-MALN-DUPLICATE
050500             STRING "AIRLINE ALREADY EXISTS WITH CODE: "
050600                    WK-C-TRAN-CODE-WORK
050700                    DELIMITED BY SIZE INTO TKFERRF-REASON
050800     ELSE
050900             STRING "AIRLINE NOT FOUND WITH CODE: "
051000                    WK-C-TRAN-CODE-WORK
051100                    DELIMITED BY SIZE INTO TKFERRF-REASON
051200     END-IF.
051300     MOVE    TKFMTRN-TS                 TO TKFERRF-TS.
051400     WRITE   TKFERRF-REC FROM TKFERRF-RECORD.
051500 D459-WRITE-ERROR-AIRLINE-EX.
051600     EXIT.
051700
051800*---------------------------------------------------------------*
051900 D550-WRITE-ERROR-AIRPORT.
052000*---------------------------------------------------------------*
052100     MOVE    SPACES                     TO TKFERRF-RECORD.
052200     MOVE    "TKTMAIR"                  TO TKFERRF-SOURCE.
052300     MOVE    WK-C-TRAN-CODE-WORK        TO TKFERRF-KEY.
052400     IF      WK-MAPT-DUPLICATE
052500             STRING "AIRPORT ALREADY EXISTS WITH CODE: "
052600                    WK-C-TRAN-CODE-WORK
052700                    DELIMITED BY SIZE INTO TKFERRF-REASON
052800     ELSE
052900             STRING "AIRPORT NOT FOUND WITH CODE: "
053000                    WK-C-TRAN-CODE-WORK
053100                    DELIMITED BY SIZE INTO TKFERRF-REASON
053200     END-IF.
053300     MOVE    TKFMTRN-TS                 TO TKFERRF-TS.
053400     WRITE   TKFERRF-REC FROM TKFERRF-RECORD.
053500 D559-WRITE-ERROR-AIRPORT-EX.
053600     EXIT.
053650
053700*---------------------------------------------------------------*
053800*  WRITE THE WHOLE IN-MEMORY TABLE BACK OUT TO EACH MASTER.
053900*---------------------------------------------------------------*
054000 E000-REWRITE-MASTERS.
054100*---------------------------------------------------------------*
054200     OPEN    OUTPUT TKFAIRL.
054300     IF      NOT WK-C-SUCCESSFUL
054400             DISPLAY "TKTMAIR - OPEN FILE ERROR - TKFAIRL"
054500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054600             GO TO Y900-ABNORMAL-TERMINATION.
054700     PERFORM E100-WRITE-AIRLINE-ROW
054800        THRU E199-WRITE-AIRLINE-ROW-EX
054900         VARYING WK-AL-IDX FROM 1 BY 1
055000         UNTIL   WK-AL-IDX > WK-N-AIRLINE-COUNT.
055100     CLOSE   TKFAIRL.
055200
055300     OPEN    OUTPUT TKFAPRT.
055400     IF      NOT WK-C-SUCCESSFUL
055500             DISPLAY "TKTMAIR - OPEN FILE ERROR - TKFAPRT"
055600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055700             GO TO Y900-ABNORMAL-TERMINATION.
055800     PERFORM E200-WRITE-AIRPORT-ROW
055900        THRU E299-WRITE-AIRPORT-ROW-EX
056000         VARYING WK-AP-IDX FROM 1 BY 1
056100         UNTIL   WK-AP-IDX > WK-N-AIRPORT-COUNT.
056200     CLOSE   TKFAPRT.
056300 E099-REWRITE-MASTERS-EX.
056400     EXIT.
056500
056600 E100-WRITE-AIRLINE-ROW.
056700     MOVE    WK-AL-ROW (WK-AL-IDX)     TO TKFAIRL-RECORD.
056800     WRITE   TKFAIRL-REC FROM TKFAIRL-RECORD.
056900 E199-WRITE-AIRLINE-ROW-EX.
057000     EXIT.
057100
057200 E200-WRITE-AIRPORT-ROW.
057300     MOVE    WK-AP-ROW (WK-AP-IDX)     TO TKFAPRT-RECORD.
057400     WRITE   TKFAPRT-REC FROM TKFAPRT-RECORD.
057500 E299-WRITE-AIRPORT-ROW-EX.
057600     EXIT.
057700
057800*---------------------------------------------------------------*
057900*  PRINT THE TRAILER BLOCK - ONE TOTAL LINE PER TYPE/DISPOSITION.
058000*---------------------------------------------------------------*
058100 F000-WRITE-AUDIT-TOTALS.
058200*---------------------------------------------------------------*
058300     MOVE    SPACES                    TO TKFMRPT-TEXT.
058400     MOVE    "MASTER MAINTENANCE AUDIT TOTALS"
058500                                        TO TKFMRPT-TEXT.
058600    WRITE   TKFMRPT-REC FROM TKFMRPT-LINE AFTER ADVANCING 2 LINES.
058700
058800     MOVE    "AIRLINE"                 TO TMT-TYPE.
058900     MOVE    "CREATED"                 TO TMT-DISPOSITION.
059000     MOVE    "COUNT:"                  TO TMT-LABEL.
059100     MOVE    WK-N-AL-CREATED           TO TMT-COUNT.
059200    WRITE   TKFMRPT-REC FROM TKFMRPT-TOTAL AFTER ADVANCING 1 LINE.
059300
059400     MOVE    "AIRLINE"                 TO TMT-TYPE.
059500     MOVE    "UPDATED"                 TO TMT-DISPOSITION.
059600     MOVE    "COUNT:"                  TO TMT-LABEL.
059700     MOVE    WK-N-AL-UPDATED           TO TMT-COUNT.
059800    WRITE   TKFMRPT-REC FROM TKFMRPT-TOTAL AFTER ADVANCING 1 LINE.
059900
060000     MOVE    "AIRLINE"                 TO TMT-TYPE.
060100     MOVE    "DUPLICATE"               TO TMT-DISPOSITION.
060200     MOVE    "COUNT:"                  TO TMT-LABEL.
060300     MOVE    WK-N-AL-DUPLICATE         TO TMT-COUNT.
060400    WRITE   TKFMRPT-REC FROM TKFMRPT-TOTAL AFTER ADVANCING 1 LINE.
060500
060600     MOVE    "AIRLINE"                 TO TMT-TYPE.
060700     MOVE    "NOT FOUND"               TO TMT-DISPOSITION.
060800     MOVE    "COUNT:"                  TO TMT-LABEL.
060900     MOVE    WK-N-AL-NOTFOUND          TO TMT-COUNT.
061000    WRITE   TKFMRPT-REC FROM TKFMRPT-TOTAL AFTER ADVANCING 1 LINE.
061100
061200     MOVE    "AIRPORT"                 TO TMT-TYPE.
061300     MOVE    "CREATED"                 TO TMT-DISPOSITION.
061400     MOVE    "COUNT:"                  TO TMT-LABEL.
061500     MOVE    WK-N-AP-CREATED           TO TMT-COUNT.
061600    WRITE   TKFMRPT-REC FROM TKFMRPT-TOTAL AFTER ADVANCING 1 LINE.
061700
061800     MOVE    "AIRPORT"                 TO TMT-TYPE.
061900     MOVE    "UPDATED"                 TO TMT-DISPOSITION.
062000     MOVE    "COUNT:"                  TO TMT-LABEL.
062100     MOVE    WK-N-AP-UPDATED           TO TMT-COUNT.
062200    WRITE   TKFMRPT-REC FROM TKFMRPT-TOTAL AFTER ADVANCING 1 LINE.
062300
062400     MOVE    "AIRPORT"                 TO TMT-TYPE.
062500     MOVE    "DUPLICATE"               TO TMT-DISPOSITION.
062600     MOVE    "COUNT:"                  TO TMT-LABEL.
062700     MOVE    WK-N-AP-DUPLICATE         TO TMT-COUNT.
062800    WRITE   TKFMRPT-REC FROM TKFMRPT-TOTAL AFTER ADVANCING 1 LINE.
062900
063000     MOVE    "AIRPORT"                 TO TMT-TYPE.
063100     MOVE    "NOT FOUND"               TO TMT-DISPOSITION.
063200     MOVE    "COUNT:"                  TO TMT-LABEL.
063300     MOVE    WK-N-AP-NOTFOUND          TO TMT-COUNT.
063400    WRITE   TKFMRPT-REC FROM TKFMRPT-TOTAL AFTER ADVANCING 1 LINE.
063500 F099-WRITE-AUDIT-TOTALS-EX.
063600     EXIT.
063700
063800*---------------------------------------------------------------*
063900 Y900-ABNORMAL-TERMINATION.
064000     PERFORM Z000-END-PROGRAM-ROUTINE
064100        THRU Z099-END-PROGRAM-ROUTINE-EX.
064200     GOBACK.
064300
064400*---------------------------------------------------------------*
064500 Z000-END-PROGRAM-ROUTINE.
064600*---------------------------------------------------------------*
064700     CLOSE   TKFMRPT.
064800     IF      NOT WK-C-SUCCESSFUL
064900             DISPLAY "TKTMAIR - CLOSE FILE ERROR - TKFMRPT"
065000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
065100     CLOSE   TKFERRF.
065200     IF      NOT WK-C-SUCCESSFUL
065300             DISPLAY "TKTMAIR - CLOSE FILE ERROR - TKFERRF"
065400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
065500 Z099-END-PROGRAM-ROUTINE-EX.
065600     EXIT.
065700
065800******************************************************************
065900*************** END OF PROGRAM SOURCE - TKTMAIR *****************
066000******************************************************************
