000100* TKFBOOK.CPYBK
000200* I-O FORMAT: TKFBOOK  FROM FILE TKFBOOK  OF LIBRARY TKTLIB
000300* CONFIRMED-BOOKING RECORD - ONE ROW PER PNR. NOT SORTED; PNR
000400* IS ASSUMED UNIQUE ON THE INCOMING TAPE.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800* TKT001  11/05/1990 RBW    - INITIAL VERSION.
000900*----------------------------------------------------------------
001000* TKT033  14/09/1997 HLQ    - SEAT-NUMBERS WIDENED TO X(30) TO
001100*                            HOLD GROUP BOOKINGS OF UP TO NINE
001200*                            PASSENGERS.
001300*----------------------------------------------------------------
001400* TKT036  11/01/2000 PDS    - YEAR 2000 READINESS REVIEW - THE
001500*                            BOOKING-TS AND JOURNEY-DT FIELDS ARE
001600*                            ALREADY 4-DIGIT YEAR. NO CHANGE
001700*                            REQUIRED.
001800*----------------------------------------------------------------
001900 01  TKFBOOK-RECORD.
002000     05  TKFBOOK-BOOKING-ID       PIC X(10).
002100*                        BOOKING KEY
002200     05  TKFBOOK-PNR              PIC X(06).
002300*                        RECORD LOCATOR - ALWAYS STORED UPPER-CASE
002400     05  TKFBOOK-FLIGHT-ID        PIC X(10).
002500*                        FOREIGN KEY TO TKFFLIT-FLIGHT-ID
002600     05  TKFBOOK-STATUS           PIC X(10).
002700*                        CONFIRMED OR CANCELLED
002800     05  TKFBOOK-CONTACT-NAME     PIC X(25).
002900*                        CONTACT PERSON
003000     05  TKFBOOK-CONTACT-EMAIL    PIC X(35).
003100*                      CONTACT E-MAIL - MATCHED EXACT, NOT UPPERED
003200     05  TKFBOOK-SEAT-NUMBERS     PIC X(30).
003300*                        COMMA-SEPARATED SEATS BOOKED
003400     05  TKFBOOK-BOOKING-TS       PIC X(19).
003500*                        WHEN BOOKED  YYYY-MM-DDTHH:MM:SS
003600     05  TKFBOOK-JOURNEY-DATE     PIC X(10).
003700*                        TRAVEL DATE  YYYY-MM-DD
003800     05  TKFBOOK-PAX-COUNT        PIC 9(02).
003900*                        NUMBER OF PASSENGERS ON THIS BOOKING
004000     05  TKFBOOK-TOTAL-FARE       PIC S9(7)V99.
004100*                    TOTAL CHARGED - TAKEN AS-IS, NEVER RECOMPUTED
004200     05  TKFBOOK-CURRENCY         PIC X(03).
004300*                        E.G. INR
004400
004500* ALTERNATE VIEW - BOOKING TIMESTAMP BROKEN OUT BY COMPONENT.
004600 01  TKFBOOK-BOOKING-TS-PARTS REDEFINES TKFBOOK-RECORD.
004700     05  FILLER                   PIC X(121).
004800     05  BKTS-YYYY                PIC X(04).
004900     05  FILLER                   PIC X(01).
005000     05  BKTS-MM                  PIC X(02).
005100     05  FILLER                   PIC X(01).
005200     05  BKTS-DD                  PIC X(02).
005300     05  FILLER                   PIC X(01).
005400     05  BKTS-HH                  PIC X(02).
005500     05  FILLER                   PIC X(01).
005600     05  BKTS-MI                  PIC X(02).
005700     05  FILLER                   PIC X(01).
005800     05  BKTS-SS                  PIC X(02).
005900     05  FILLER                   PIC X(29).
006000
006100* ALTERNATE VIEW - JOURNEY DATE BROKEN OUT BY COMPONENT.
006200 01  TKFBOOK-JOURNEY-DT-PARTS REDEFINES TKFBOOK-RECORD.
006300     05  FILLER                   PIC X(140).
006400     05  JRNY-YYYY                PIC X(04).
006500     05  FILLER                   PIC X(01).
006600     05  JRNY-MM                  PIC X(02).
006700     05  FILLER                   PIC X(01).
006800     05  JRNY-DD                  PIC X(02).
006900     05  FILLER                   PIC X(19).
007000
007100* ALTERNATE VIEW - TOTAL FARE SPLIT INTO WHOLE/CENTS FOR EDITING.
007200 01  TKFBOOK-FARE-PARTS REDEFINES TKFBOOK-RECORD.
007300     05  FILLER                   PIC X(157).
007400     05  TOTFARE-WHOLE            PIC S9(7).
007500     05  TOTFARE-CENTS            PIC 9(2).
007600     05  FILLER                   PIC X(03).
007700*************************** END OF TKFBOOK ***********************
