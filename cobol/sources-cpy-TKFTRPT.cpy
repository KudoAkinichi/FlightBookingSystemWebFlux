000100* TKFTRPT.CPYBK
000200* PRINT-LINE LAYOUT FOR THE TICKET REPORT WRITTEN BY TKTVBLD.
000300* ONE GENERIC 132-BYTE LINE, REDEFINED A DIFFERENT WAY FOR EACH
000400* LINE THE TICKET BLOCK NEEDS - HEADING, FLIGHT, PASSENGER AND
000500* FARE/TRAILER LINES ALL SHARE THE SAME PRINT AREA.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900* TKT009  30/08/1992 RBW    - INITIAL VERSION.
001000*----------------------------------------------------------------
001100* TKT037  03/04/2000 HLQ    - PRINT LINES REVIEWED FOR 4-DIGIT
001200*                            YEAR AS PART OF THE YEAR 2000
001300*                            READINESS REVIEW. THE JOURNEY-DATE
001400*                            COLUMN ON THE FLIGHT LINE IS
001500*                            ALREADY 4-DIGIT YEAR. NO CHANGE
001600*                            REQUIRED.
001700*----------------------------------------------------------------
001800 01  TKFTRPT-LINE.
001900     05  TKFTRPT-TEXT             PIC X(131).
002000     05  FILLER                   PIC X(01).
002100
002200* HEADING / NARRATIVE LINE - "E-TICKET", PNR, STATUS, ROUTE,
002300* DEPARTURE/ARRIVAL AND "TOTAL FARE:" LINES ARE ALL MOVED INTO
002400* THIS SAME FREE-FORM AREA BY THE PRINT ROUTINE.
002500 01  TKFTRPT-NARRATIVE REDEFINES TKFTRPT-LINE.
002600     05  TRN-TEXT                 PIC X(131).
002700     05  FILLER                   PIC X(01).
002800
002900* COLUMNAR PASSENGER LINE - "<NAME> - SEAT: <SEAT>" IS ALSO
003000* BUILT HERE, COLUMN BY COLUMN, FOR THE BOARDING-CARD STYLE LIST.
003100 01  TKFTRPT-PASSENGER REDEFINES TKFTRPT-LINE.
003200     05  TRP-NAME                 PIC X(25).
003300     05  FILLER                   PIC X(02).
003400     05  TRP-GENDER               PIC X(06).
003500     05  FILLER                   PIC X(02).
003600     05  TRP-AGE                  PIC ZZ9.
003700     05  FILLER                   PIC X(02).
003800     05  TRP-SEAT                 PIC X(04).
003900     05  FILLER                   PIC X(02).
004000     05  TRP-MEAL                 PIC X(10).
004100     05  FILLER                   PIC X(76).
004200
004300* FARE LINE - RIGHT-JUSTIFIED EDITED AMOUNT, CURRENCY TO ITS LEFT.
004400 01  TKFTRPT-FARE-LINE REDEFINES TKFTRPT-LINE.
004500     05  FILLER                   PIC X(10).
004600     05  TRF-LABEL                PIC X(20).
004700     05  TRF-CURRENCY             PIC X(03).
004800     05  FILLER                   PIC X(01).
004900     05  TRF-AMOUNT               PIC Z,ZZZ,ZZ9.99.
005000     05  FILLER                   PIC X(89).
005100
005200* TRAILER LINE - RUN TOTALS PRINTED AFTER THE LAST BOOKING BLOCK.
005300 01  TKFTRPT-TRAILER REDEFINES TKFTRPT-LINE.
005400     05  TRT-LABEL                PIC X(28).
005500     05  TRT-COUNT                PIC ZZZ,ZZ9.
005600     05  FILLER                   PIC X(98).
005700*************************** END OF TKFTRPT ***********************
