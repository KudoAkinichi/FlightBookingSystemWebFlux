000100* MALN.CPYBK
000200* LINKAGE AREA FOR TKTMALN - CREATE/UPDATE ONE AIRLINE MASTER
000300* ROW ON BEHALF OF TKTMAIR. TKTMAIR PASSES THE RAW TRANSACTION
000400* FIELDS; TKTMALN RETURNS THE DISPOSITION AND, ON SUCCESS, THE
000500* FINISHED MASTER ROW READY TO REWRITE.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900* TKT011  10/09/1992 RBW    - INITIAL VERSION.
001000*----------------------------------------------------------------
001100* TKT024  06/06/1997 HLQ    - TKTMAIR NOW HOLDS THE AIRLINE TABLE
001200*                            ITSELF, SO THE FOUND SWITCH AND THE
001300*                            MATCHING ROW (IF ANY) ARE PASSED IN
001400*                            RATHER THAN HAVING THIS ROUTINE OPEN
001500*                            THE MASTER A SECOND TIME.
001600*----------------------------------------------------------------
001700* TKT036  11/01/2000 PDS    - YEAR 2000 READINESS REVIEW - NO
001800*                            2-DIGIT YEAR FIELDS FOUND. NO CHANGE
001900*                            REQUIRED.
002000*----------------------------------------------------------------
002100 01  WK-MALN.
002200     05  WK-MALN-INPUT.
002300         10  WK-MALN-ACTION       PIC X(01).
002400         10  WK-MALN-CODE         PIC X(03).
002500         10  WK-MALN-NAME         PIC X(25).
002600         10  WK-MALN-LOGO-URL     PIC X(40).
002700         10  WK-MALN-EMAIL        PIC X(35).
002800         10  WK-MALN-PHONE        PIC X(15).
002900         10  WK-MALN-WEBSITE      PIC X(40).
003000         10  WK-MALN-TS           PIC X(19).
003100         10  WK-MALN-FOUND-SW     PIC X(01).
003200             88  WK-MALN-CODE-FOUND       VALUE "Y".
003300         10  WK-MALN-EXIST-REC    PIC X(197).
003400     05  WK-MALN-OUTPUT.
003500         10  WK-MALN-NO-ERROR     PIC X(01).
003600         10  WK-MALN-DISPOSITION  PIC X(10).
003700             88  WK-MALN-CREATED          VALUE "CREATED".
003800             88  WK-MALN-UPDATED          VALUE "UPDATED".
003900             88  WK-MALN-DUPLICATE        VALUE "DUPLICATE".
004000             88  WK-MALN-NOTFOUND         VALUE "NOT FOUND".
004100         10  WK-MALN-MESSAGE      PIC X(60).
004200         10  WK-MALN-AIRLINE-REC  PIC X(197).
004300************************* END OF MALN *************************
