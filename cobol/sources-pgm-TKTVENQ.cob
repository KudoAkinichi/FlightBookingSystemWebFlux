000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     TKTVENQ.
000400 AUTHOR.         P D SHAH.
000500 INSTALLATION.   HEAD OFFICE DATA CENTRE.
000600 DATE-WRITTEN.   18 MAY 1999.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
000900*DESCRIPTION :  OVERNIGHT ENQUIRY-RESPONSE BATCH JOB. THE ONLINE
001000*             BOOKING AND FLIGHT ENQUIRY SCREENS QUEUE EACH
001100*             REQUEST THEY CANNOT ANSWER IMMEDIATELY ONTO
001200*             TKFENQY DURING THE DAY; THIS JOB WORKS THROUGH
001300*             THE QUEUE OVERNIGHT, CALLING TKTVBKL FOR EVERY
001400*             PNR/E-MAIL REQUEST AND TKTVFLS FOR EVERY FLIGHT
001500*             SEARCH, AND PRINTS ONE RESPONSE LINE PER REQUEST
001600*             FOR CUSTOMER SERVICE TO WORK FROM IN THE MORNING.
001700*______________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* TKT035  18/05/1999 PDS    - INITIAL VERSION.
002100*----------------------------------------------------------------
002200* TKT039  22/06/2001 PDS    - ADDED THE "FL" FLIGHT-SEARCH MODE
002300*                            AND THE MATCH-COUNT COLUMN ON THE
002400*                            RESPONSE LINE. UNTIL NOW THIS JOB
002500*                            ONLY DISPATCHED PNR/E-MAIL BOOKING
002600*                            ENQUIRIES TO TKTVBKL.
002700*----------------------------------------------------------------
002800* TKT042  27/08/2002 HLQ    - THE MATCH-COUNT COLUMN TOLD CUSTOMER
002900*                            SERVICE HOW MANY BOOKINGS OR FLIGHTS
003000*                            MATCHED BUT NOT WHICH ONES, SO A
003100*                            MULTI-MATCH E-MAIL OR FLIGHT-SEARCH
003200*                            REQUEST STILL MEANT OPENING THE
003300*                            ONLINE SCREEN TO SEE THE LIST.
003400*                            WK-VBKL/WK-VFLS NOW COME BACK WITH
003500*                            EVERY MATCH (UP TO 25) INSTEAD OF
003600*                            JUST THE FIRST, AND B400/B500 NOW
003700*                            PERFORM B410/B510 ONCE PER MATCH TO
003800*                            PRINT A TKFENRPT-MATCH LINE FOR EACH
003900*                            ONE, IN FILE ORDER, UNDER THE
004000*                            REQUEST'S SUMMARY LINE.
004100*----------------------------------------------------------------
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005000                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005100                   C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT TKFENQY ASSIGN TO DATABASE-TKFENQY
005600            ORGANIZATION      IS SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800
005900     SELECT TKFENRPT ASSIGN TO DATABASE-TKFENRPT
006000            ORGANIZATION      IS SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200
006300 EJECT
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800**************
006900 FD  TKFENQY
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS TKFENQY-REC.
007200 01  TKFENQY-REC.
007300     COPY DDS-ALL-FORMATS OF TKFENQY.
007400 01  TKFENQY-REC-1.
007500     COPY TKFENQY.
007600
007700 FD  TKFENRPT
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS TKFENRPT-REC.
008000 01  TKFENRPT-REC.
008100     COPY DDS-ALL-FORMATS OF TKFENRPT.
008200 01  TKFENRPT-REC-1.
008300     COPY TKFENRPT.
008400
008500 EJECT
008600*************************
008700 WORKING-STORAGE SECTION.
008800*************************
008900 01  FILLER              PIC X(24)  VALUE
009000     "** PROGRAM TKTVENQ  **".
009100
009200* ------------------ PROGRAM WORKING STORAGE -------------------*
009300 01  WK-C-COMMON.
009400     COPY ASCMWS.
009500
009600 01  WK-C-SWITCHES.
009700     05  WK-C-ENQY-EOF-SW          PIC X(01) VALUE "N".
009800         88  WK-C-ENQY-EOF                 VALUE "Y".
009900     05  FILLER                    PIC X(04).
010000
010100* ALTERNATE VIEW - THE END-OF-FILE SWITCH BYTE SEEN AS PART OF
010200* THE WHOLE SWITCHES GROUP, FOR A ONE-SHOT CLEAR-DOWN AT
010300* PROGRAM START.
010400 01  WK-C-SWITCHES-DISPLAY REDEFINES WK-C-SWITCHES.
010500     05  FILLER                    PIC X(05).
010600* SEQUENCE NUMBER OF THE REQUEST CURRENTLY BEING WORKED, KEPT
010700* FOR THE TRACE DISPLAY ON AN ABEND ONLY.
010800 01  WK-N-REQ-SEQ                  PIC 9(07) COMP VALUE ZERO.
010900
011000* COUNTS OF EACH ENQUIRY MODE SEEN, AND OF HOW MANY CAME BACK
011100* WITH NO MATCH AT ALL, KEPT FOR THE END-OF-JOB TRACE LINE.
011200 01  WK-N-RUN-COUNTS.
011300     05  WK-N-PNR-COUNT            PIC 9(05) COMP-3 VALUE ZERO.
011400     05  WK-N-EMAIL-COUNT          PIC 9(05) COMP-3 VALUE ZERO.
011500     05  WK-N-FLIGHT-COUNT         PIC 9(05) COMP-3 VALUE ZERO.
011600     05  WK-N-NOMATCH-COUNT        PIC 9(05) COMP-3 VALUE ZERO.
011700     05  FILLER                    PIC X(04).
011800
011900* ALTERNATE VIEW - THE FOUR RUN COUNTERS TREATED AS ONE UNBROKEN
012000* TEXT FIELD WHEN THEY ARE DISPLAYED TOGETHER ON THE TRACE LINE.
012100 01  WK-C-RUN-COUNTS-DISPLAY REDEFINES WK-N-RUN-COUNTS.
012200     05  FILLER                    PIC X(24).
012300
012400* THE SEQUENCE NUMBER OF THE REQUEST CURRENTLY BEING WORKED,
012500* HELD AS TEXT FOR THE ABEND TRACE DISPLAY ONLY.
012600 01  WK-C-REQ-SEQ-DISPLAY REDEFINES WK-N-REQ-SEQ.
012700     05  FILLER                    PIC X(04).
012800
012900* SUBSCRIPT INTO WK-VBKL-BOOKING/WK-VFLS-FLIGHT WHILE B410/B510
013000* ARE PRINTING ONE TKFENRPT-MATCH LINE PER MATCHED RECORD - TKT042.
013100 01  WK-N-MATCH-IDX                PIC 9(05) COMP VALUE ZERO.
013200
013300* NAMED-FIELD VIEW OF THE BOOKING CURRENTLY BEING PRINTED, MOVED
013400* IN FROM THE WK-VBKL-BOOKING TABLE ENTRY ONE ROW AT A TIME - TKT042.
013500 01  WK-C-ENQ-BOOKING-VIEW.
013600     COPY TKFBOOK.
013700
013800* NAMED-FIELD VIEW OF THE FLIGHT CURRENTLY BEING PRINTED, MOVED
013900* IN FROM THE WK-VFLS-FLIGHT TABLE ENTRY ONE ROW AT A TIME - TKT042.
014000 01  WK-C-ENQ-FLIGHT-VIEW.
014100     COPY TKFFLIT.
014200
014300 EJECT
014400 LINKAGE SECTION.
014500****************
014600     COPY VBKL.
014700     COPY VFLS.
014800
014900****************************************
015000 PROCEDURE DIVISION.
015100****************************************
015200 MAIN-MODULE.
015300     PERFORM A000-OPEN-FILES     THRU A099-OPEN-FILES-EX.
015400     PERFORM B000-PROCESS-ENQUIRIES
015500        THRU B099-PROCESS-ENQUIRIES-EX.
015600     PERFORM Z000-END-PROGRAM-ROUTINE
015700        THRU Z099-END-PROGRAM-ROUTINE-EX.
015800     GOBACK.
015900
016000*---------------------------------------------------------------*
016100 A000-OPEN-FILES.
016200*---------------------------------------------------------------*
016300     OPEN    INPUT TKFENQY.
016400     IF      NOT WK-C-SUCCESSFUL
016500             DISPLAY "TKTVENQ - OPEN FILE ERROR - TKFENQY"
016600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016700             GO TO Y900-ABNORMAL-TERMINATION.
016800
016900     OPEN    OUTPUT TKFENRPT.
017000     IF      NOT WK-C-SUCCESSFUL
017100             DISPLAY "TKTVENQ - OPEN FILE ERROR - TKFENRPT"
017200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017300             GO TO Y900-ABNORMAL-TERMINATION.
017400
017500     MOVE    SPACES                     TO TKFENRPT-HEADER.
017600     MOVE    "ENQUIRY RESPONSE REPORT"  TO ENH-TITLE.
017700     WRITE   TKFENRPT-REC FROM TKFENRPT-HEADER
017800             AFTER ADVANCING TOP-OF-FORM.
017900 A099-OPEN-FILES-EX.
018000     EXIT.
018100
018200*---------------------------------------------------------------*
018300*  WORK THROUGH THE QUEUE, DISPATCHING EACH REQUEST BY MODE.
018400*---------------------------------------------------------------*
018500 B000-PROCESS-ENQUIRIES.
018600*---------------------------------------------------------------*
018700     READ    TKFENQY
018800         AT END MOVE "Y" TO WK-C-ENQY-EOF-SW.
018900     PERFORM B100-DISPATCH-ONE-ENQUIRY
019000        THRU B199-DISPATCH-ONE-ENQUIRY-EX
019100         UNTIL WK-C-ENQY-EOF.
019200     CLOSE   TKFENQY.
019300 B099-PROCESS-ENQUIRIES-EX.
019400     EXIT.
019500
019600 B100-DISPATCH-ONE-ENQUIRY.
019700     ADD     1                          TO WK-N-REQ-SEQ.
019800     EVALUATE TRUE
019900         WHEN TKFENQY-IS-PNR
020000             PERFORM B200-CALL-BOOKING-LOOKUP
020100                THRU B299-CALL-BOOKING-LOOKUP-EX
020200         WHEN TKFENQY-IS-EMAIL
020300             PERFORM B200-CALL-BOOKING-LOOKUP
020400                THRU B299-CALL-BOOKING-LOOKUP-EX
020500         WHEN TKFENQY-IS-FLIGHT
020600             PERFORM B300-CALL-FLIGHT-SEARCH
020700                THRU B399-CALL-FLIGHT-SEARCH-EX
020800     END-EVALUATE.
020900
021000     READ    TKFENQY
021100         AT END MOVE "Y" TO WK-C-ENQY-EOF-SW.
021200 B199-DISPATCH-ONE-ENQUIRY-EX.
021300     EXIT.
021400
021500*---------------------------------------------------------------*
021600*  PNR OR E-MAIL-HISTORY REQUEST - CALL TKTVBKL AND PRINT THE
021700*  RESPONSE LINE.
021800*---------------------------------------------------------------*
021900 B200-CALL-BOOKING-LOOKUP.
022000*---------------------------------------------------------------*
022100     MOVE    SPACES                     TO WK-VBKL.
022200     IF      TKFENQY-IS-PNR
022300             MOVE "P"                   TO WK-VBKL-MODE
022400             MOVE TKFENQY-PNR            TO WK-VBKL-PNR
022500             ADD  1                     TO WK-N-PNR-COUNT
022600     ELSE
022700             MOVE "E"                   TO WK-VBKL-MODE
022800             MOVE TKFENQY-EMAIL          TO WK-VBKL-EMAIL
022900             ADD  1                     TO WK-N-EMAIL-COUNT
023000     END-IF.
023100
023200     CALL    "TKTVBKL"                  USING WK-VBKL.
023300
023400     IF      WK-VBKL-MATCH-COUNT = ZERO
023500             ADD  1                     TO WK-N-NOMATCH-COUNT
023600     END-IF.
023700
023800     PERFORM B400-WRITE-BOOKING-RESPONSE
023900        THRU B499-WRITE-BOOKING-RESPONSE-EX.
024000 B299-CALL-BOOKING-LOOKUP-EX.
024100     EXIT.
024200
024300*---------------------------------------------------------------*
024400*  FLIGHT-SEARCH REQUEST - CALL TKTVFLS AND PRINT THE RESPONSE
024500*  LINE.
024600*---------------------------------------------------------------*
024700 B300-CALL-FLIGHT-SEARCH.
024800*---------------------------------------------------------------*
024900     MOVE    SPACES                     TO WK-VFLS.
025000     MOVE    TKFENQY-ORIGIN             TO WK-VFLS-ORIGIN.
025100     MOVE    TKFENQY-DESTIN             TO WK-VFLS-DESTIN.
025200     MOVE    TKFENQY-JRNY-DATE          TO WK-VFLS-JRNY-DATE.
025300
025400     CALL    "TKTVFLS"                  USING WK-VFLS.
025500
025600     ADD     1                          TO WK-N-FLIGHT-COUNT.
025700     IF      WK-VFLS-MATCH-COUNT = ZERO
025800             ADD  1                     TO WK-N-NOMATCH-COUNT
025900     END-IF.
026000
026100     PERFORM B500-WRITE-FLIGHT-RESPONSE
026200        THRU B599-WRITE-FLIGHT-RESPONSE-EX.
026300 B399-CALL-FLIGHT-SEARCH-EX.
026400     EXIT.
026500
026600 B400-WRITE-BOOKING-RESPONSE.
026700     MOVE    SPACES                     TO TKFENRPT-DETAIL.
026800     IF      TKFENQY-IS-PNR
026900             MOVE "PNR"                 TO END-MODE
027000             MOVE TKFENQY-PNR            TO END-KEY
027100     ELSE
027200             MOVE "EMAIL"               TO END-MODE
027300             MOVE TKFENQY-EMAIL          TO END-KEY
027400     END-IF.
027500     IF      WK-VBKL-MATCH-COUNT = ZERO
027600             MOVE WK-VBKL-ERROR-CD      TO END-DISPOSITION
027700     ELSE
027800             MOVE "FOUND"               TO END-DISPOSITION
027900     END-IF.
028000     MOVE    WK-VBKL-MATCH-COUNT        TO END-MATCH-COUNT.
028100     WRITE   TKFENRPT-REC FROM TKFENRPT-DETAIL.
028200*TKT042 - PRINT ONE TKFENRPT-MATCH LINE PER BOOKING THE TABLE
028300*TKT042   ACTUALLY HOLDS, IN THE ORDER TKTVBKL FOUND THEM. IF
028400*TKT042   MORE THAN 25 MATCHED ONLY THE FIRST 25 CAME BACK.
028500     PERFORM B410-WRITE-BOOKING-MATCH-LINE
028600        THRU B419-WRITE-BOOKING-MATCH-LINE-EX
028700         VARYING WK-N-MATCH-IDX FROM 1 BY 1
028800         UNTIL   WK-N-MATCH-IDX > WK-VBKL-MATCH-COUNT
028900            OR   WK-N-MATCH-IDX > 25.
029000 B499-WRITE-BOOKING-RESPONSE-EX.
029100     EXIT.
029200
029300*---------------------------------------------------------------*
029400*TKT042 - ONE MATCHED-BOOKING DETAIL LINE, INDEXED BY
029500*TKT042   WK-N-MATCH-IDX, SET UP BY B400'S PERFORM VARYING.
029600*---------------------------------------------------------------*
029700 B410-WRITE-BOOKING-MATCH-LINE.
029800     MOVE    WK-VBKL-BOOKING (WK-N-MATCH-IDX)
029900                                        TO TKFBOOK-RECORD.
030000     MOVE    SPACES                     TO TKFENRPT-MATCH.
030100     MOVE    WK-N-MATCH-IDX             TO MTD-SEQ.
030200     MOVE    TKFBOOK-PNR                TO MTD-KEY1.
030300     MOVE    TKFBOOK-BOOKING-ID         TO MTD-KEY2.
030400     MOVE    TKFBOOK-FLIGHT-ID          TO MTD-KEY3.
030500     MOVE    TKFBOOK-JOURNEY-DATE       TO MTD-KEY4.
030600     WRITE   TKFENRPT-REC FROM TKFENRPT-MATCH.
030700 B419-WRITE-BOOKING-MATCH-LINE-EX.
030800     EXIT.
030900
031000 B500-WRITE-FLIGHT-RESPONSE.
031100     MOVE    SPACES                     TO TKFENRPT-DETAIL.
031200     MOVE    "FLIGHT"                   TO END-MODE.
031300     STRING  TKFENQY-ORIGIN "-" TKFENQY-DESTIN
031400             DELIMITED BY SIZE INTO END-KEY.
031500     IF      WK-VFLS-MATCH-COUNT = ZERO
031600             MOVE "NOT FOUND"           TO END-DISPOSITION
031700     ELSE
031800             MOVE "FOUND"               TO END-DISPOSITION
031900     END-IF.
032000     MOVE    WK-VFLS-MATCH-COUNT        TO END-MATCH-COUNT.
032100     WRITE   TKFENRPT-REC FROM TKFENRPT-DETAIL.
032200*TKT042 - PRINT ONE TKFENRPT-MATCH LINE PER FLIGHT THE TABLE
032300*TKT042   ACTUALLY HOLDS, IN THE ORDER TKTVFLS FOUND THEM. IF
032400*TKT042   MORE THAN 25 MATCHED ONLY THE FIRST 25 CAME BACK.
032500     PERFORM B510-WRITE-FLIGHT-MATCH-LINE
032600        THRU B519-WRITE-FLIGHT-MATCH-LINE-EX
032700         VARYING WK-N-MATCH-IDX FROM 1 BY 1
032800         UNTIL   WK-N-MATCH-IDX > WK-VFLS-MATCH-COUNT
032900            OR   WK-N-MATCH-IDX > 25.
033000 B599-WRITE-FLIGHT-RESPONSE-EX.
033100     EXIT.
033200
033300*---------------------------------------------------------------*
033400*TKT042 - ONE MATCHED-FLIGHT DETAIL LINE, INDEXED BY
033500*TKT042   WK-N-MATCH-IDX, SET UP BY B500'S PERFORM VARYING.
033600*---------------------------------------------------------------*
033700 B510-WRITE-FLIGHT-MATCH-LINE.
033800     MOVE    WK-VFLS-FLIGHT (WK-N-MATCH-IDX)
033900                                        TO TKFFLIT-RECORD.
034000     MOVE    SPACES                     TO TKFENRPT-MATCH.
034100     MOVE    WK-N-MATCH-IDX             TO MTD-SEQ.
034200     MOVE    TKFFLIT-FLIGHT-ID          TO MTD-KEY1.
034300     STRING  TKFFLIT-ORIGIN "-" TKFFLIT-DESTIN
034400             DELIMITED BY SIZE INTO MTD-KEY3.
034500     MOVE    TKFFLIT-DEPART-TS (1:10)   TO MTD-KEY4.
034600 B519-WRITE-FLIGHT-MATCH-LINE-EX.
034700     EXIT.
034800
034900*---------------------------------------------------------------*
035000 Y900-ABNORMAL-TERMINATION.
035100     PERFORM Z000-END-PROGRAM-ROUTINE
035200        THRU Z099-END-PROGRAM-ROUTINE-EX.
035300     GOBACK.
035400
035500*---------------------------------------------------------------*
035600 Z000-END-PROGRAM-ROUTINE.
035700*---------------------------------------------------------------*
035800     CLOSE   TKFENRPT.
035900     IF      NOT WK-C-SUCCESSFUL
036000             DISPLAY "TKTVENQ - CLOSE FILE ERROR - TKFENRPT"
036100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
036200 Z099-END-PROGRAM-ROUTINE-EX.
036300     EXIT.
036400
036500******************************************************************
036600*************** END OF PROGRAM SOURCE - TKTVENQ *****************
036700******************************************************************
