000100* TKFENRPT.CPYBK
000200* PRINT-LINE LAYOUT FOR THE OVERNIGHT ENQUIRY-RESPONSE REPORT
000300* WRITTEN BY TKTVENQ. ONE LINE PER QUEUED REQUEST, SHOWING WHAT
000400* WAS ASKED FOR AND WHETHER TKTVBKL/TKTVFLS FOUND A MATCH.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800* TKT035  18/05/1999 PDS    - INITIAL VERSION.
000900*----------------------------------------------------------------
001000* TKT039  22/06/2001 PDS    - ADDED TMD-STYLE MATCH-COUNT COLUMN
001100*                            SO CUSTOMER SERVICE CAN TELL A
001200*                            SINGLE MATCH FROM A MULTIPLE MATCH
001300*                            WITHOUT OPENING THE ENQUIRY SCREEN.
001400*----------------------------------------------------------------
001500* TKT042  27/08/2002 HLQ    - THE MATCH-COUNT COLUMN TOLD YOU
001600*                            HOW MANY MATCHED BUT NOT WHICH ONES.
001700*                            ADDED TKFENRPT-MATCH, ONE LINE PER
001800*                            MATCHING BOOKING OR FLIGHT, PRINTED
001900*                            UNDER ITS REQUEST'S SUMMARY LINE IN
002000*                            FILE ORDER.
002100*----------------------------------------------------------------
002200 01  TKFENRPT-LINE.
002300     05  TKFENRPT-TEXT            PIC X(131).
002400     05  FILLER                   PIC X(01).
002500
002600* DETAIL LINE - MODE, KEY ASKED FOR, DISPOSITION AND MATCH COUNT
002700* FOR ONE ENQUIRY REQUEST.
002800 01  TKFENRPT-DETAIL REDEFINES TKFENRPT-LINE.
002900     05  END-MODE                 PIC X(08).
003000     05  FILLER                   PIC X(02).
003100     05  END-KEY                  PIC X(35).
003200     05  FILLER                   PIC X(02).
003300     05  END-DISPOSITION          PIC X(10).
003400     05  FILLER                   PIC X(02).
003500     05  END-MATCH-COUNT          PIC ZZZ,ZZ9.
003600     05  FILLER                   PIC X(66).
003700
003800* HEADER LINE - PRINTED ONCE AT THE TOP OF EACH RUN.
003900 01  TKFENRPT-HEADER REDEFINES TKFENRPT-LINE.
004000     05  ENH-TITLE                PIC X(40).
004100     05  FILLER                   PIC X(92).
004200
004300* MATCH LINE - ONE PER MATCHING BOOKING (PNR/E-MAIL REQUESTS) OR
004400* FLIGHT (FLIGHT-SEARCH REQUESTS), PRINTED UNDER THE REQUEST'S
004500* SUMMARY LINE IN THE ORDER TKTVBKL/TKTVFLS READ THEM. THE FOUR
004600* KEY COLUMNS ARE REUSED ACROSS BOTH REQUEST TYPES - SEE THE
004700* MTD-KEYn COMMENTS BELOW FOR WHAT EACH HOLDS PER TYPE.
004800 01  TKFENRPT-MATCH REDEFINES TKFENRPT-LINE.
004900     05  MTD-LABEL                PIC X(08) VALUE "  MATCH ".
005000     05  FILLER                   PIC X(02).
005100     05  MTD-SEQ                  PIC ZZ9.
005200     05  FILLER                   PIC X(02).
005300     05  MTD-KEY1                 PIC X(10).
005400*                  PNR (BOOKING MATCH) OR FLIGHT-ID (FLIGHT MATCH)
005500     05  FILLER                   PIC X(02).
005600     05  MTD-KEY2                 PIC X(10).
005700*                  BOOKING-ID (BOOKING MATCH) OR BLANK (FLIGHT)
005800     05  FILLER                   PIC X(02).
005900     05  MTD-KEY3                 PIC X(10).
006000*                  FLIGHT-ID BOOKED (BOOKING) OR ROUTE (FLIGHT)
006100     05  FILLER                   PIC X(02).
006200     05  MTD-KEY4                 PIC X(10).
006300*                  JOURNEY DATE (BOOKING) OR DEPARTURE DATE (FLIGHT)
006400     05  FILLER                   PIC X(71).
006500*************************** END OF TKFENRPT **********************
