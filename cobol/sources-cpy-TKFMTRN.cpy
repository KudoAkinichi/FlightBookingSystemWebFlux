000100* TKFMTRN.CPYBK
000200* I-O FORMAT: TKFMTRN  FROM FILE TKFMTRN  OF LIBRARY TKTLIB
000300* MASTER-MAINTENANCE TRANSACTION - ONE ROW PER REQUESTED CHANGE
000400* TO THE AIRLINE OR AIRPORT MASTERS. READ BY TKTMAIR, WHICH
000500* DISPATCHES EACH ROW TO TKTMALN OR TKTMAPT BY TRAN-TYPE.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900* TKT002  02/06/1990 RBW    - INITIAL VERSION.
001000*----------------------------------------------------------------
001100* TKT036  11/01/2000 PDS    - YEAR 2000 READINESS REVIEW - THE
001200*                            TKFMTRN-TS FIELD IS ALREADY 4-DIGIT
001300*                            YEAR. NO CHANGE REQUIRED.
001400*----------------------------------------------------------------
001500* TKT041  14/03/2002 HLQ    - AN AIRLINE WEBSITE CREATE/UPDATE
001600*                            WAS BEING TRUNCATED TO 5 CHARACTERS
001700*                            BECAUSE TKFMTRN-FIELD-3 ONLY HAD
001800*                            ROOM FOR PHONE AND WEBSITE PACKED
001900*                            TOGETHER IN 20 BYTES. THE SPARE
002000*                            RESERVED FILLER AT THE END OF THE
002100*                            RECORD IS NOW TKFMTRN-FIELD-4, A
002200*                            FULL-WIDTH WEBSITE FIELD, AND THE
002300*                            OLD PHONE/WEBSITE SPLIT VIEW IS
002400*                            REPLACED BY TKFMTRN-AIRLINE-PARTS.
002500*----------------------------------------------------------------
002600 01  TKFMTRN-RECORD.
002700     05  TKFMTRN-TYPE             PIC X(02).
002800*                        AL = AIRLINE, AP = AIRPORT
002900         88  TKFMTRN-IS-AIRLINE          VALUE "AL".
003000         88  TKFMTRN-IS-AIRPORT          VALUE "AP".
003100     05  TKFMTRN-ACTION           PIC X(01).
003200*                        C=CREATE  U=UPDATE  D=DELETE
003300         88  TKFMTRN-IS-CREATE           VALUE "C".
003400         88  TKFMTRN-IS-UPDATE           VALUE "U".
003500         88  TKFMTRN-IS-DELETE           VALUE "D".
003600     05  TKFMTRN-CODE             PIC X(03).
003700*                       AIRLINE CODE OR IATA CODE BEING MAINTAINED
003800     05  TKFMTRN-NAME             PIC X(30).
003900*                        AIRLINE NAME OR AIRPORT NAME
004000     05  TKFMTRN-FIELD-1          PIC X(40).
004100*                        LOGO-URL (AIRLINE) OR CITY (AIRPORT)
004200     05  TKFMTRN-FIELD-2          PIC X(35).
004300*                     CONTACT-EMAIL (AIRLINE) OR COUNTRY (AIRPORT)
004400     05  TKFMTRN-FIELD-3          PIC X(20).
004500*                        CONTACT-PHONE (AIRLINE) OR TIMEZONE
004600*                        (AIRPORT)
004700     05  TKFMTRN-TS               PIC X(19).
004800*                        TRANSACTION TIMESTAMP YYYY-MM-DDTHH:MM:SS
004900     05  TKFMTRN-FIELD-4          PIC X(40).
005000*                        WEBSITE (AIRLINE ROWS ONLY) - TKT041
005100
005200* ALTERNATE VIEW - TRANSACTION TIMESTAMP BROKEN OUT BY COMPONENT.
005300 01  TKFMTRN-TS-PARTS REDEFINES TKFMTRN-RECORD.
005400     05  FILLER                   PIC X(131).
005500     05  MTTS-YYYY                PIC X(04).
005600     05  FILLER                   PIC X(01).
005700     05  MTTS-MM                  PIC X(02).
005800     05  FILLER                   PIC X(01).
005900     05  MTTS-DD                  PIC X(02).
006000     05  FILLER                   PIC X(01).
006100     05  MTTS-HH                  PIC X(02).
006200     05  FILLER                   PIC X(01).
006300     05  MTTS-MI                  PIC X(02).
006400     05  FILLER                   PIC X(01).
006500     05  MTTS-SS                  PIC X(02).
006600     05  FILLER                   PIC X(40).
006700
006800* ALTERNATE VIEW - AIRLINE CONTACT FIELDS. MT-PHONE OVERLAYS THE
006900* FIRST 15 BYTES OF TKFMTRN-FIELD-3 (THE REMAINING 5 BYTES OF
007000* FIELD-3 ARE SPARE) AND MT-WEBSITE OVERLAYS THE FULL-WIDTH
007100* TKFMTRN-FIELD-4 ADDED UNDER TKT041.
007200 01  TKFMTRN-AIRLINE-PARTS REDEFINES TKFMTRN-RECORD.
007300     05  FILLER                   PIC X(111).
007400     05  MT-PHONE                 PIC X(15).
007500     05  FILLER                   PIC X(24).
007600     05  MT-WEBSITE               PIC X(40).
007700*************************** END OF TKFMTRN ***********************
