000100* TKFFLIT.CPYBK
000200* I-O FORMAT: TKFFLIT  FROM FILE TKFFLIT  OF LIBRARY TKTLIB
000300* SCHEDULED-FLIGHT MASTER - ONE ROW PER FLIGHT, KEYED (LOGICALLY)
000400* BY FLIGHT-ID AND SORTED THAT WAY ON THE INCOMING TAPE.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800* TKT001  11/05/1990 RBW    - INITIAL VERSION.
000900*----------------------------------------------------------------
001000* TKT027  08/02/1996 HLQ    - ADDED AIRLINE-LOGO-URL AND
001100*                            AIRCRAFT-TYPE FOR THE NEW TICKET
001200*                            STOCK PRINTED AT HEAD OFFICE.
001300*----------------------------------------------------------------
001400* TKT036  11/01/2000 PDS    - YEAR 2000 READINESS REVIEW - THE
001500*                            DEPART-TS/ARRIVE-TS FIELDS ARE
001600*                            ALREADY 4-DIGIT YEAR. NO CHANGE
001700*                            REQUIRED.
001800*----------------------------------------------------------------
001900 01  TKFFLIT-RECORD.
002000     05  TKFFLIT-FLIGHT-ID        PIC X(10).
002100*                        UNIQUE FLIGHT KEY
002200     05  TKFFLIT-FLIGHT-NUMBER    PIC X(08).
002300*                        CARRIER FLIGHT NUMBER, E.G. AI0203
002400     05  TKFFLIT-AIRLINE-NAME     PIC X(25).
002500*                        CARRIER DISPLAY NAME
002600     05  TKFFLIT-AIRLINE-LOGO     PIC X(40).
002700*                        LOGO URL - DISPLAY ONLY
002800     05  TKFFLIT-ORIGIN           PIC X(03).
002900*                        IATA ORIGIN CODE
003000     05  TKFFLIT-DESTIN           PIC X(03).
003100*                        IATA DESTINATION CODE
003200     05  TKFFLIT-DEPART-TS        PIC X(19).
003300*                        DEPARTURE TIMESTAMP YYYY-MM-DDTHH:MM:SS
003400     05  TKFFLIT-ARRIVE-TS        PIC X(19).
003500*                        ARRIVAL TIMESTAMP   YYYY-MM-DDTHH:MM:SS
003600     05  TKFFLIT-AIRCRAFT-TYPE    PIC X(12).
003700*                        EQUIPMENT TYPE
003800     05  TKFFLIT-BASE-FARE        PIC S9(7)V99.
003900*                        BASE FARE PER PASSENGER
004000     05  FILLER                   PIC X(07).
004100*                        RESERVED FOR FUTURE FUEL-SURCHARGE FIELD
004200
004300* ALTERNATE VIEW - DEPARTURE TIMESTAMP BROKEN OUT BY COMPONENT.
004400* THE "-" "T" AND ":" LITERALS THAT SEPARATE THE COMPONENTS ON
004500* THE WIRE LAND ON THE FILLER BYTES BELOW.
004600 01  TKFFLIT-DEPART-TS-PARTS REDEFINES TKFFLIT-RECORD.
004700     05  FILLER                   PIC X(89).
004800     05  DEPT-YYYY                PIC X(04).
004900     05  FILLER                   PIC X(01).
005000     05  DEPT-MM                  PIC X(02).
005100     05  FILLER                   PIC X(01).
005200     05  DEPT-DD                  PIC X(02).
005300     05  FILLER                   PIC X(01).
005400     05  DEPT-HH                  PIC X(02).
005500     05  FILLER                   PIC X(01).
005600     05  DEPT-MI                  PIC X(02).
005700     05  FILLER                   PIC X(01).
005800     05  DEPT-SS                  PIC X(02).
005900     05  FILLER                   PIC X(47).
006000
006100* ALTERNATE VIEW - ARRIVAL TIMESTAMP BROKEN OUT BY COMPONENT.
006200 01  TKFFLIT-ARRIVE-TS-PARTS REDEFINES TKFFLIT-RECORD.
006300     05  FILLER                   PIC X(108).
006400     05  ARRV-YYYY                PIC X(04).
006500     05  FILLER                   PIC X(01).
006600     05  ARRV-MM                  PIC X(02).
006700     05  FILLER                   PIC X(01).
006800     05  ARRV-DD                  PIC X(02).
006900     05  FILLER                   PIC X(01).
007000     05  ARRV-HH                  PIC X(02).
007100     05  FILLER                   PIC X(01).
007200     05  ARRV-MI                  PIC X(02).
007300     05  FILLER                   PIC X(01).
007400     05  ARRV-SS                  PIC X(02).
007500     05  FILLER                   PIC X(28).
007600
007700* ALTERNATE VIEW - BASE FARE SPLIT INTO WHOLE/CENTS FOR EDITING.
007800 01  TKFFLIT-FARE-PARTS REDEFINES TKFFLIT-RECORD.
007900     05  FILLER                   PIC X(139).
008000     05  FARE-WHOLE               PIC S9(7).
008100     05  FARE-CENTS               PIC 9(2).
008200     05  FILLER                   PIC X(07).
008300*************************** END OF TKFFLIT ***********************
