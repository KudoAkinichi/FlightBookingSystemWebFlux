000100* TKFMRPT.CPYBK
000200* PRINT-LINE LAYOUT FOR THE MASTER-MAINTENANCE AUDIT REPORT
000300* WRITTEN BY TKTMAIR. ONE LINE PER TRANSACTION, PLUS A BLOCK OF
000400* DISPOSITION-TOTAL LINES AT THE END OF THE RUN.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800* TKT010  04/09/1992 RBW    - INITIAL VERSION.
000900*----------------------------------------------------------------
001000* TKT037  03/04/2000 HLQ    - PRINT LINES REVIEWED FOR 4-DIGIT
001100*                            YEAR AS PART OF THE YEAR 2000
001200*                            READINESS REVIEW. THIS REPORT
001300*                            CARRIES NO DATE COLUMN. NO CHANGE
001400*                            REQUIRED.
001500*----------------------------------------------------------------
001600 01  TKFMRPT-LINE.
001700     05  TKFMRPT-TEXT             PIC X(131).
001800     05  FILLER                   PIC X(01).
001900
002000* DETAIL LINE - TYPE, ACTION, CODE AND DISPOSITION FOR ONE
002100* MASTER-MAINTENANCE TRANSACTION.
002200 01  TKFMRPT-DETAIL REDEFINES TKFMRPT-LINE.
002300     05  TMD-TYPE                 PIC X(08).
002400     05  FILLER                   PIC X(02).
002500     05  TMD-ACTION               PIC X(08).
002600     05  FILLER                   PIC X(02).
002700     05  TMD-CODE                 PIC X(10).
002800     05  FILLER                   PIC X(02).
002900     05  TMD-DISPOSITION          PIC X(10).
003000     05  FILLER                   PIC X(90).
003100
003200* TOTAL LINE - ONE PER DISPOSITION PER RECORD TYPE, PRINTED IN
003300* THE TRAILER BLOCK AFTER THE LAST DETAIL LINE.
003400 01  TKFMRPT-TOTAL REDEFINES TKFMRPT-LINE.
003500     05  TMT-TYPE                 PIC X(08).
003600     05  FILLER                   PIC X(02).
003700     05  TMT-DISPOSITION          PIC X(10).
003800     05  FILLER                   PIC X(02).
003900     05  TMT-LABEL                PIC X(08).
004000     05  TMT-COUNT                PIC ZZZ,ZZ9.
004100     05  FILLER                   PIC X(96).
004200*************************** END OF TKFMRPT ***********************
