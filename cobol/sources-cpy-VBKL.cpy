000100* VBKL.CPYBK
000200* LINKAGE AREA FOR TKTVBKL - LOOKS A BOOKING UP BY PNR OR LISTS
000300* A CONTACT'S BOOKING HISTORY BY E-MAIL, ON BEHALF OF WHICHEVER
000400* ENQUIRY PROGRAM CALLS IT.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800* TKT006  21/05/1990 RBW    - INITIAL VERSION.
000900*----------------------------------------------------------------
001000* TKT039  22/06/2001 PDS    - NOTED IN THE BANNER ABOVE THAT
001100*                            TKTVENQ IS NOW A CALLER OF TKTVBKL
001200*                            AS WELL AS THE ONLINE ENQUIRY SCREEN.
001300*----------------------------------------------------------------
001400* TKT042  27/08/2002 HLQ    - E-MAIL MODE WAS ONLY EVER HANDING
001500*                            BACK ONE REPRESENTATIVE BOOKING AND
001600*                            A COUNT, NOT THE WHOLE HISTORY.
001700*                            WK-VBKL-BOOKING IS NOW A 25-DEEP
001800*                            TABLE SO EVERY MATCHING BOOKING, IN
001900*                            FILE ORDER, COMES BACK TO THE
002000*                            CALLER.
002100*----------------------------------------------------------------
002200 01  WK-VBKL.
002300     05  WK-VBKL-INPUT.
002400         10  WK-VBKL-MODE         PIC X(01).
002500             88  WK-VBKL-BY-PNR           VALUE "P".
002600             88  WK-VBKL-BY-EMAIL         VALUE "E".
002700         10  WK-VBKL-PNR          PIC X(06).
002800         10  WK-VBKL-EMAIL        PIC X(35).
002900     05  WK-VBKL-OUTPUT.
003000         10  WK-VBKL-NO-ERROR     PIC X(01).
003100         10  WK-VBKL-ERROR-CD     PIC X(07).
003200         10  WK-VBKL-MATCH-COUNT  PIC 9(05) COMP-3.
003300*                  TRUE COUNT OF MATCHING BOOKINGS FOUND, EVEN IF
003400*                  THAT IS MORE THAN THE TABLE BELOW CAN HOLD.
003500         10  WK-VBKL-BOOKING-TAB.
003600             15  WK-VBKL-BOOKING  PIC X(169) OCCURS 25 TIMES
003700                                  INDEXED BY WK-VBKL-BK-IDX.
003800*                  ONLY THE FIRST 25 MATCHES ARE RETURNED, IN THE
003900*                  ORDER THEY APPEAR ON TKFBOOK.
004000************************* END OF VBKL *************************
