000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     TKTMAPT.
000400 AUTHOR.         R B WONG.
000500 INSTALLATION.   HEAD OFFICE DATA CENTRE.
000600 DATE-WRITTEN.   11 SEP 1992.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
000900*DESCRIPTION :  CALLED ROUTINE TO CREATE OR UPDATE ONE ROW OF
001000*             THE AIRPORT MASTER ON BEHALF OF TKTMAIR, KEYED ON
001100*             IATA CODE. MIRRORS TKTMALN FIELD FOR FIELD EXCEPT
001200*             FOR THE CITY/COUNTRY/TIMEZONE COLUMNS AND THE
001300*             DEFAULT TIMEZONE APPLIED ON CREATE WHEN NONE IS
001400*             SUPPLIED ON THE TRANSACTION.
001500*______________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* TKT012  11/09/1992 RBW    - INITIAL VERSION.
001900*----------------------------------------------------------------
002000* TKT019  27/07/1994 HLQ    - BLANK TIMEZONE ON A CREATE NOW
002100*                            DEFAULTS TO ASIA/KOLKATA, SINCE THE
002200*                            BOOKING ENGINE HAS NO FALLBACK OF
002300*                            ITS OWN WHEN THE COLUMN IS BLANK.
002400*----------------------------------------------------------------
002500* TKT025  06/06/1997 HLQ    - CHANGED TO WORK OFF THE FOUND
002600*                            SWITCH AND EXISTING-ROW IMAGE PASSED
002700*                            IN BY TKTMAIR RATHER THAN OPENING
002800*                            THE AIRPORT MASTER ITSELF.
002900*----------------------------------------------------------------
003000* TKT036  11/01/2000 PDS    - YEAR 2000 READINESS REVIEW - NO
003100*                            2-DIGIT YEAR FIELDS FOUND IN THIS
003200*                            ROUTINE. NO CHANGE REQUIRED.
003300*----------------------------------------------------------------
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004300
004400 EJECT
004500***************
004600 DATA DIVISION.
004700***************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER               PIC X(24) VALUE
005100     "** PROGRAM TKTMAPT   **".
005200
005300* ---------------- PROGRAM WORKING STORAGE -----------------*
005400 01  WK-C-COMMON.
005500     COPY ASCMWS.
005600
005700* WORKING COPY OF THE IATA CODE ASKED FOR, FOLDED TO UPPER CASE.
005800 01  WK-C-CODE-WORK                PIC X(03) VALUE SPACES.
005900
006000* ALTERNATE VIEW - LETS THE UPPER-CASE CODE BE INSPECTED ONE
006100* CHARACTER AT A TIME WHEN TRACING A BAD COMPARE.
006200 01  WK-C-CODE-WORK-PARTS REDEFINES WK-C-CODE-WORK.
006300     05  WK-C-CODE-WORK-CHAR        PIC X(01) OCCURS 3 TIMES.
006400
006500* DEFAULT TIMEZONE LITERAL - APPLIED ON A CREATE WHEN THE
006600* TRANSACTION'S TIMEZONE FIELD ARRIVES BLANK.
006700 01  WK-C-DEFAULT-TZ               PIC X(20) VALUE
006800     "Asia/Kolkata".
006900
007000* TRACE ECHO OF THE TRANSACTION TIMESTAMP BEING STAMPED ONTO
007100* THE ROW, KEPT SO SUPPORT CAN CHECK THE YEAR DID NOT WRAP
007200* WHEN A STAMP LOOKS WRONG ON THE AUDIT REPORT.
007300 01  WK-C-TS-ECHO                  PIC X(19) VALUE SPACES.
007400
007500* ALTERNATE VIEW - THE ECHOED STAMP SPLIT INTO DATE AND TIME
007600* HALVES FOR THE SAME TRACE.
007700 01  WK-C-TS-ECHO-PARTS REDEFINES WK-C-TS-ECHO.
007800     05  WK-C-TS-ECHO-DATE          PIC X(10).
007900     05  WK-C-TS-ECHO-TIME          PIC X(09).
008000
008100* COUNTS OF EACH DISPOSITION SEEN SO FAR THIS RUN - KEPT FOR
008200* THE TRACE LINE ONLY, TKTMAIR TOTALS ITS OWN COPY FOR THE
008300* AUDIT REPORT.
008400 01  WK-N-DISP-COUNTS.
008500     05  WK-N-CREATE-CT            PIC 9(05) COMP-3 VALUE ZERO.
008600     05  WK-N-UPDATE-CT            PIC 9(05) COMP-3 VALUE ZERO.
008700     05  WK-N-REJECT-CT            PIC 9(05) COMP-3 VALUE ZERO.
008800     05  FILLER                    PIC X(03).
008900
009000* ALTERNATE VIEW - THE THREE DISPOSITION COUNTERS TREATED AS
009100* ONE UNBROKEN TEXT FIELD WHEN DISPLAYED TOGETHER ON TRACE.
009200 01  WK-C-DISP-COUNTS-DISPLAY REDEFINES WK-N-DISP-COUNTS.
009300     05  FILLER                    PIC X(18).
009400
009500 EJECT
009600 LINKAGE SECTION.
009700****************
009800     COPY MAPT.
009900
010000****************************************
010100 PROCEDURE DIVISION USING WK-MAPT.
010200****************************************
010300 MAIN-MODULE.
010400     PERFORM A000-EDIT-CODE THRU A099-EDIT-CODE-EX.
010500     EVALUATE TRUE
010600         WHEN WK-MAPT-ACTION = "C"
010700             PERFORM B000-CREATE-AIRPORT
010800                THRU B099-CREATE-AIRPORT-EX
010900         WHEN WK-MAPT-ACTION = "U"
011000             PERFORM C000-UPDATE-AIRPORT
011100                THRU C099-UPDATE-AIRPORT-EX
011200         WHEN OTHER
011300             MOVE "N"              TO WK-MAPT-NO-ERROR
011400             MOVE "NOT FOUND"      TO WK-MAPT-DISPOSITION
011500             STRING "UNKNOWN TRANSACTION ACTION CODE: "
011600                    WK-MAPT-ACTION
011700                    DELIMITED BY SIZE INTO WK-MAPT-MESSAGE
011800     END-EVALUATE.
011900     GOBACK.
012000
012100*----------------------------------------------------------------*
012200*  FOLD THE INCOMING CODE TO UPPER CASE. TKTMAIR COMPARED ITS
012300*  TABLE AGAINST THIS SAME FOLDED VALUE BEFORE THE CALL, SO THE
012400*  CODE STORED ON THE FINISHED ROW MUST MATCH IT.
012500*----------------------------------------------------------------*
012600 A000-EDIT-CODE.
012700*----------------------------------------------------------------*
012800     MOVE    WK-MAPT-CODE           TO WK-C-CODE-WORK.
012900     INSPECT WK-C-CODE-WORK CONVERTING
013000             "abcdefghijklmnopqrstuvwxyz"
013100          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013200     MOVE    WK-C-CODE-WORK         TO WK-MAPT-CODE.
013300     MOVE    WK-MAPT-TS             TO WK-C-TS-ECHO.
013400     MOVE    "Y"                    TO WK-MAPT-NO-ERROR.
013500 A099-EDIT-CODE-EX.
013600     EXIT.
013700
013800*----------------------------------------------------------------*
013900*  ACTION C - REJECT IF THE CODE IS ALREADY ON THE TABLE,
014000*  OTHERWISE BUILD A BRAND-NEW ROW, DEFAULTING A BLANK TIMEZONE
014100*  TO ASIA/KOLKATA.
014200*----------------------------------------------------------------*
014300 B000-CREATE-AIRPORT.
014400*----------------------------------------------------------------*
014500     IF      WK-MAPT-CODE-FOUND
014600             ADD  1                 TO WK-N-REJECT-CT
014700             MOVE "N"               TO WK-MAPT-NO-ERROR
014800             MOVE "DUPLICATE"       TO WK-MAPT-DISPOSITION
014900             STRING "AIRPORT ALREADY EXISTS WITH CODE "
015000                    WK-MAPT-CODE
015100                    DELIMITED BY SIZE INTO WK-MAPT-MESSAGE
015200             GO TO B099-CREATE-AIRPORT-EX
015300     END-IF.
015400
015500     IF      WK-MAPT-TIMEZONE = SPACES
015600             MOVE WK-C-DEFAULT-TZ   TO WK-MAPT-TIMEZONE
015700     END-IF.
015800
015900*TKT025 - THE AIRPORT ROW IS BUILT BY REFERENCE MODIFICATION ON
016000*TKT025   THE FLAT 132-BYTE LINKAGE FIELD, COLUMN FOR COLUMN
016100*TKT025   AGAINST THE TKFAPRT LAYOUT, SO THIS ROUTINE NEEDS NO
016200*TKT025   DUPLICATE COPY OF THAT RECORD DESCRIPTION OF ITS OWN.
016300     MOVE    SPACES                 TO WK-MAPT-AIRPORT-REC.
016400     MOVE    WK-MAPT-CODE           TO WK-MAPT-AIRPORT-REC (1:3).
016500     MOVE    WK-MAPT-NAME           TO WK-MAPT-AIRPORT-REC (4:30).
016600    MOVE    WK-MAPT-CITY           TO WK-MAPT-AIRPORT-REC (34:20).
016700    MOVE    WK-MAPT-COUNTRY        TO WK-MAPT-AIRPORT-REC (54:20).
016800    MOVE    WK-MAPT-TIMEZONE       TO WK-MAPT-AIRPORT-REC (74:20).
016900     MOVE    "Y"                    TO WK-MAPT-AIRPORT-REC (94:1).
017000     MOVE    WK-MAPT-TS            TO WK-MAPT-AIRPORT-REC (95:19).
017100     MOVE    WK-MAPT-TS           TO WK-MAPT-AIRPORT-REC (114:19).
017200     ADD     1                      TO WK-N-CREATE-CT.
017300     MOVE    "Y"                    TO WK-MAPT-NO-ERROR.
017400     MOVE    "CREATED"              TO WK-MAPT-DISPOSITION.
017500     MOVE    SPACES                 TO WK-MAPT-MESSAGE.
017600 B099-CREATE-AIRPORT-EX.
017700     EXIT.
017800
017900*----------------------------------------------------------------*
018000*  ACTION U - REJECT IF THE CODE IS NOT ON THE TABLE, OTHERWISE
018100*  REPLACE THE NAME/CITY/COUNTRY/TIMEZONE FIELDS AND STAMP
018200*  UPDATED-TS, LEAVING CREATED-TS AND ACTIVE-FLAG AS THEY WERE.
018300*----------------------------------------------------------------*
018400 C000-UPDATE-AIRPORT.
018500*----------------------------------------------------------------*
018600     IF      NOT WK-MAPT-CODE-FOUND
018700             ADD  1                 TO WK-N-REJECT-CT
018800             MOVE "N"               TO WK-MAPT-NO-ERROR
018900             MOVE "NOT FOUND"       TO WK-MAPT-DISPOSITION
019000             STRING "AIRPORT NOT FOUND: " WK-MAPT-CODE
019100                    DELIMITED BY SIZE INTO WK-MAPT-MESSAGE
019200             GO TO C099-UPDATE-AIRPORT-EX
019300     END-IF.
019400
019500*TKT025 - START FROM THE EXISTING ROW AS PASSED IN, SO THE
019600*TKT025   ACTIVE-FLAG AND CREATED-TS COLUMNS CARRY FORWARD
019700*TKT025   UNCHANGED; ONLY THE MAINTAINABLE FIELDS AND THE
019800*TKT025   UPDATED-TS COLUMN ARE OVERWRITTEN BELOW. AN UPDATE
019900*TKT025   DOES NOT RE-APPLY THE TIMEZONE DEFAULT - A BLANK
020000*TKT025   TIMEZONE ON AN UPDATE TRANSACTION SIMPLY BLANKS IT.
020100     MOVE    WK-MAPT-EXIST-REC      TO WK-MAPT-AIRPORT-REC.
020200     MOVE    WK-MAPT-NAME           TO WK-MAPT-AIRPORT-REC (4:30).
020300    MOVE    WK-MAPT-CITY           TO WK-MAPT-AIRPORT-REC (34:20).
020400    MOVE    WK-MAPT-COUNTRY        TO WK-MAPT-AIRPORT-REC (54:20).
020500    MOVE    WK-MAPT-TIMEZONE       TO WK-MAPT-AIRPORT-REC (74:20).
020600     MOVE    WK-MAPT-TS            TO WK-MAPT-AIRPORT-REC (95:19).
020700     ADD     1                      TO WK-N-UPDATE-CT.
020800     MOVE    "Y"                    TO WK-MAPT-NO-ERROR.
020900     MOVE    "UPDATED"              TO WK-MAPT-DISPOSITION.
021000     MOVE    SPACES                 TO WK-MAPT-MESSAGE.
021100 C099-UPDATE-AIRPORT-EX.
021200     EXIT.
021300
021400******************************************************************
021500*************** END OF PROGRAM SOURCE - TKTMAPT *****************
021600******************************************************************
