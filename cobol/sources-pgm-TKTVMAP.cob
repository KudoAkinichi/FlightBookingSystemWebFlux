000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     TKTVMAP.
000400 AUTHOR.         R B WONG.
000500 INSTALLATION.   HEAD OFFICE DATA CENTRE.
000600 DATE-WRITTEN.   14 MAY 1990.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
000900*DESCRIPTION :  COMMON MODULE CALLED BY TKTVBLD ONCE PER BOOKING
001000*             TO MAP THE FLAT FARE/DATE FIELDS INTO THE EDITED
001100*             SHAPE THE PRINT ROUTINE WANTS, AND TO COMPUTE THE
001200*             JOURNEY DURATION FROM THE FLIGHT'S DEPARTURE AND
001300*             ARRIVAL TIMESTAMPS.
001400*----------------------------------------------------------------*
001500* HISTORY OF MODIFICATION:                                       *
001600*----------------------------------------------------------------*
001700* MOD.#  INIT   DATE        DESCRIPTION                          *
001800* ------ ------ ----------  ------------------------------------ *
001900* TKT004 RBW    14/05/1990 - INITIAL VERSION - FARE AND JOURNEY  *
002000*                            DATE MAPPING ONLY.                  *
002100* TKT015 HLQ    03/12/1993 - ADDED THE DURATION CALCULATION      *
002200*                            PREVIOUSLY DONE IN-LINE IN TKTVBLD, *
002300*                            SO ALL THE BOOKING/FLIGHT FIELD     *
002400*                            MAPPING LIVES IN ONE PLACE.         *
002500* TKT021 HLQ    19/02/1997 - DROPPED THE COMPILER FARE-SPLIT     *
002600*                            BUILT-INS, WHICH THE RELEASE 4      *
002700*                            COMPILER ON THE BACKUP BOX DOES NOT *
002800*                            SUPPORT, IN FAVOUR OF A STRAIGHT    *
002900*                            MOVE/COMPUTE SPLIT.                 *
003000*----------------------------------------------------------------*
003100* TKT036 PDS    11/01/2000 - YEAR 2000 READINESS REVIEW - THE    *
003200*                            DEPART-TS/ARRIVE-TS FIELDS USED FOR *
003300*                            THE DURATION CALCULATION ARE        *
003400*                            ALREADY 4-DIGIT YEAR. NO CHANGE     *
003500*                            REQUIRED.                           *
003600*----------------------------------------------------------------*
003700* TKT040 HLQ    14/03/2002 - DURATION TEXT WAS BEING BUILT AS    *
003800*                            "HHH MMM" (UPPER CASE, NO SPACE     *
003900*                            BEFORE THE MINUTES) INSTEAD OF THE  *
004000*                            AGREED "HHh MMm" - TICKETING RAISED *
004100*                            A QUERY AFTER CUSTOMERS MISREAD THE *
004200*                            FLIGHT DURATION ON THE E-TICKET.    *
004300*                            RELAID WK-C-DURATION-PARTS AND      *
004400*                            RE-CODED THE SUFFIX MOVES TO MATCH. *
004500*----------------------------------------------------------------*
004600 EJECT
004700********************
004800 ENVIRONMENT DIVISION.
004900********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005400                  I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005500
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 WORKING-STORAGE SECTION.
006100************************
006200 01  FILLER               PIC X(24) VALUE
006300     "** PROGRAM TKTVMAP   **".
006400
006500* ---------------- PROGRAM WORKING STORAGE -----------------*
006600 01  WK-C-COMMON.
006700     COPY ASCMWS.
006800
006900 01  WK-N-DURATION-WORK.
007000     05  WK-N-DEP-HH          PIC 9(02) COMP VALUE ZERO.
007100     05  WK-N-DEP-MI          PIC 9(02) COMP VALUE ZERO.
007200     05  WK-N-ARR-HH          PIC 9(02) COMP VALUE ZERO.
007300     05  WK-N-ARR-MI          PIC 9(02) COMP VALUE ZERO.
007400     05  WK-N-DEP-MINS        PIC 9(05) COMP VALUE ZERO.
007500     05  WK-N-ARR-MINS        PIC 9(05) COMP VALUE ZERO.
007600     05  WK-N-DUR-MINS        PIC 9(05) COMP VALUE ZERO.
007700     05  WK-N-DUR-HH          PIC 9(02) COMP VALUE ZERO.
007800     05  WK-N-DUR-MM          PIC 9(02) COMP VALUE ZERO.
007900     05  FILLER               PIC X(04).
008000
008100 01  WK-N-DURATION-WORK-PRINT PIC X(07) VALUE SPACES.
008200
008300* ALTERNATE VIEW OF THE DURATION TEXT - "HHh MMm" SPLIT OUT SO
008400* THE NUMERIC PARTS CAN BE EDITED STRAIGHT INTO PLACE.
008500 01  WK-C-DURATION-PARTS REDEFINES WK-N-DURATION-WORK-PRINT.
008600     05  WK-C-DUR-HH-TXT      PIC 99.
008700     05  FILLER               PIC X(01).
008800     05  FILLER               PIC X(01).
008900     05  WK-C-DUR-MM-TXT      PIC 99.
009000     05  FILLER               PIC X(01).
009100
009200 01  WK-C-JRNY-DATE-ECHO      PIC X(10) VALUE SPACES.
009300
009400* ALTERNATE VIEW - THE JOURNEY DATE SPLIT THE SAME WAY AS THE
009500* OUTPUT FIELDS ABOVE, KEPT FOR TRACING/DISPLAY WHEN A DATE
009600* FAILS TO PARSE CLEANLY.
009700 01  WK-C-JRNY-DATE-PARTS REDEFINES WK-C-JRNY-DATE-ECHO.
009800     05  WK-C-JRNY-ECHO-YYYY  PIC X(04).
009900     05  FILLER               PIC X(01).
010000     05  WK-C-JRNY-ECHO-MM    PIC X(02).
010100     05  FILLER               PIC X(01).
010200     05  WK-C-JRNY-ECHO-DD    PIC X(02).
010300
010400 01  WK-C-FARE-ECHO           PIC X(09) VALUE SPACES.
010500
010600* ALTERNATE VIEW - WHOLE/CENTS FARE SPLIT USED ONLY TO TRACE
010700* WK-VMAP-FARE-WHOLE/WK-VMAP-FARE-CENTS BACK OUT AS TEXT WHEN
010800* DISPLAY TRACING IS SWITCHED ON DURING SUPPORT.
010900 01  WK-C-FARE-ECHO-PARTS REDEFINES WK-C-FARE-ECHO.
011000     05  WK-C-FARE-ECHO-WHOLE PIC X(07).
011100     05  WK-C-FARE-ECHO-CENTS PIC X(02).
011200
011300 EJECT
011400 LINKAGE SECTION.
011500****************
011600     COPY VMAP.
011700
011800****************************************
011900 PROCEDURE DIVISION USING WK-VMAP.
012000****************************************
012100 MAIN-MODULE.
012200     PERFORM A000-MAP-FIELDS THRU A099-MAP-FIELDS-EX.
012300     PERFORM B000-COMPUTE-DURATION
012400        THRU B099-COMPUTE-DURATION-EX.
012500     GOBACK.
012600
012700*----------------------------------------------------------------*
012800 A000-MAP-FIELDS.
012900*----------------------------------------------------------------*
013000     MOVE    "Y"                    TO WK-VMAP-NO-ERROR.
013100
013200*TKT021 - MOVING A V99 AMOUNT INTO A WHOLE-DOLLAR PICTURE DROPS
013300*TKT021   THE DECIMAL PLACES WITHOUT ROUNDING, WHICH IS ALL THE
013400*TKT021   WHOLE-DOLLAR SPLIT NEEDS. THE CENTS ARE WHATEVER IS
013500*TKT021   LEFT AFTER TAKING THE WHOLE DOLLARS BACK OUT AGAIN.
013600     MOVE    WK-VMAP-TOTAL-FARE     TO WK-VMAP-FARE-WHOLE.
013700     COMPUTE WK-VMAP-FARE-CENTS =
013800             (WK-VMAP-TOTAL-FARE - WK-VMAP-FARE-WHOLE) * 100.
013900
014000     MOVE    WK-VMAP-JOURNEY-DATE (1:4)  TO WK-VMAP-JRNY-YYYY.
014100     MOVE    WK-VMAP-JOURNEY-DATE (6:2)  TO WK-VMAP-JRNY-MM.
014200     MOVE    WK-VMAP-JOURNEY-DATE (9:2)  TO WK-VMAP-JRNY-DD.
014300
014400 A099-MAP-FIELDS-EX.
014500     EXIT.
014600
014700*----------------------------------------------------------------*
014800*  DURATION = ARRIVAL-TS - DEPARTURE-TS, EXPRESSED AS WHOLE
014900*  HOURS AND REMAINING MINUTES, FORMATTED "HHh MMm" (TKT040).
015000*----------------------------------------------------------------*
015100 B000-COMPUTE-DURATION.
015200     MOVE    WK-VMAP-DEPART-TS (12:2)    TO WK-N-DEP-HH.
015300     MOVE    WK-VMAP-DEPART-TS (15:2)    TO WK-N-DEP-MI.
015400     MOVE    WK-VMAP-ARRIVE-TS (12:2)    TO WK-N-ARR-HH.
015500     MOVE    WK-VMAP-ARRIVE-TS (15:2)    TO WK-N-ARR-MI.
015600
015700     COMPUTE WK-N-DEP-MINS = (WK-N-DEP-HH * 60) + WK-N-DEP-MI.
015800     COMPUTE WK-N-ARR-MINS = (WK-N-ARR-HH * 60) + WK-N-ARR-MI.
015900     COMPUTE WK-N-DUR-MINS = WK-N-ARR-MINS - WK-N-DEP-MINS.
016000     IF      WK-N-ARR-MINS < WK-N-DEP-MINS
016100             COMPUTE WK-N-DUR-MINS = WK-N-DUR-MINS + 1440
016200     END-IF.
016300
016400     COMPUTE WK-N-DUR-HH = WK-N-DUR-MINS / 60.
016500     COMPUTE WK-N-DUR-MM = WK-N-DUR-MINS - (WK-N-DUR-HH * 60).
016600
016700     MOVE    WK-N-DUR-HH                 TO WK-C-DUR-HH-TXT.
016800     MOVE    WK-N-DUR-MM                 TO WK-C-DUR-MM-TXT.
016900     MOVE    "h"                TO WK-N-DURATION-WORK-PRINT (3:1).
017000     MOVE    " "                TO WK-N-DURATION-WORK-PRINT (4:1).
017100     MOVE    "m"                TO WK-N-DURATION-WORK-PRINT (7:1).
017200     MOVE    WK-N-DURATION-WORK-PRINT    TO WK-VMAP-DURATION.
017300
017400 B099-COMPUTE-DURATION-EX.
017500     EXIT.
017600
017700******************************************************************
017800*************** END OF PROGRAM SOURCE - TKTVMAP *****************
017900******************************************************************
