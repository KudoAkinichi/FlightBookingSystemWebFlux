000100* TKFAIRL.CPYBK
000200* I-O FORMAT: TKFAIRL  FROM FILE TKFAIRL  OF LIBRARY TKTLIB
000300* AIRLINE MASTER - MAINTAINED BY TKTMALN, KEYED LOGICALLY BY
000400* AIRLINE-CODE. REWRITTEN IN FULL AT THE END OF EVERY MASTER
000500* MAINTENANCE RUN.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900* TKT002  02/06/1990 RBW    - INITIAL VERSION.
001000*----------------------------------------------------------------
001100* TKT036  11/01/2000 PDS    - YEAR 2000 READINESS REVIEW - THE
001200*                            CREATED-TS/UPDATED-TS FIELDS ARE
001300*                            ALREADY 4-DIGIT YEAR. NO CHANGE
001400*                            REQUIRED.
001500*----------------------------------------------------------------
001600 01  TKFAIRL-RECORD.
001700     05  TKFAIRL-CODE             PIC X(03).
001800*                        UNIQUE CARRIER CODE - ALWAYS UPPER-CASE
001900     05  TKFAIRL-NAME             PIC X(25).
002000*                        CARRIER NAME
002100     05  TKFAIRL-LOGO-URL         PIC X(40).
002200*                        LOGO REFERENCE
002300     05  TKFAIRL-CONTACT-EMAIL    PIC X(35).
002400*                        CARRIER CONTACT
002500     05  TKFAIRL-CONTACT-PHONE    PIC X(15).
002600*                        PHONE
002700     05  TKFAIRL-WEBSITE          PIC X(40).
002800*                        WEBSITE
002900     05  TKFAIRL-ACTIVE-FLAG      PIC X(01).
003000*                        Y OR N
003100     05  TKFAIRL-CREATED-TS       PIC X(19).
003200*                        CREATION STAMP  YYYY-MM-DDTHH:MM:SS
003300     05  TKFAIRL-UPDATED-TS       PIC X(19).
003400*                        LAST-UPDATE STAMP  YYYY-MM-DDTHH:MM:SS
003500
003600* ALTERNATE VIEW - CREATED-TS BROKEN OUT BY COMPONENT.
003700 01  TKFAIRL-CREATED-TS-PARTS REDEFINES TKFAIRL-RECORD.
003800     05  FILLER                   PIC X(159).
003900     05  CRTS-YYYY                PIC X(04).
004000     05  FILLER                   PIC X(01).
004100     05  CRTS-MM                  PIC X(02).
004200     05  FILLER                   PIC X(01).
004300     05  CRTS-DD                  PIC X(02).
004400     05  FILLER                   PIC X(01).
004500     05  CRTS-HH                  PIC X(02).
004600     05  FILLER                   PIC X(01).
004700     05  CRTS-MI                  PIC X(02).
004800     05  FILLER                   PIC X(01).
004900     05  CRTS-SS                  PIC X(02).
005000     05  FILLER                   PIC X(19).
005100
005200* ALTERNATE VIEW - UPDATED-TS BROKEN OUT BY COMPONENT.
005300 01  TKFAIRL-UPDATED-TS-PARTS REDEFINES TKFAIRL-RECORD.
005400     05  FILLER                   PIC X(178).
005500     05  UPTS-YYYY                PIC X(04).
005600     05  FILLER                   PIC X(01).
005700     05  UPTS-MM                  PIC X(02).
005800     05  FILLER                   PIC X(01).
005900     05  UPTS-DD                  PIC X(02).
006000     05  FILLER                   PIC X(01).
006100     05  UPTS-HH                  PIC X(02).
006200     05  FILLER                   PIC X(01).
006300     05  UPTS-MI                  PIC X(02).
006400     05  FILLER                   PIC X(01).
006500     05  UPTS-SS                  PIC X(02).
006600*************************** END OF TKFAIRL ***********************
