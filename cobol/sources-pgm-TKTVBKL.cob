000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     TKTVBKL.
000400 AUTHOR.         R B WONG.
000500 INSTALLATION.   HEAD OFFICE DATA CENTRE.
000600 DATE-WRITTEN.   21 MAY 1990.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
000900*DESCRIPTION :  CALLED ROUTINE TO LOOK A BOOKING UP BY PNR, OR
001000*             TO LIST A CONTACT'S BOOKING HISTORY BY E-MAIL
001100*             ADDRESS, AGAINST THE CONFIRMED-BOOKING FILE.
001200*             THE FILE HAS NO KEYED ACCESS PATH SO BOTH MODES
001300*             SCAN IT FROM THE TOP.
001400*______________________________________________________________
001500* HISTORY OF MODIFICATION:
001600*================================================================
001700* TKT006  21/05/1990 RBW    - INITIAL VERSION.
001800*----------------------------------------------------------------
001900* TKT019  27/07/1994 HLQ    - E-MAIL MODE ADDED (HISTORY ENQUIRY
002000*                            SCREEN NEEDED THE BOOKING COUNT AS
002100*                            WELL AS ONE RECORD TO DISPLAY).
002200*----------------------------------------------------------------
002300* TKT029  03/03/1997 HLQ    - PNR COMPARISON NOW FOLDS THE INPUT
002400*                            TO UPPER CASE SO THE ENQUIRY SCREEN
002500*                            CAN BE TYPED IN LOWER CASE.
002600*----------------------------------------------------------------
002700* TKT039  22/06/2001 PDS    - THIS ROUTINE IS NOW ALSO CALLED
002800*                            OVERNIGHT BY TKTVENQ FOR QUEUED PNR
002900*                            AND E-MAIL ENQUIRIES THAT THE ONLINE
003000*                            SCREEN COULD NOT ANSWER IMMEDIATELY.
003100*----------------------------------------------------------------
003200* TKT042  27/08/2002 HLQ    - E-MAIL MODE WAS ONLY EVER RETURNING
003300*                            ONE REPRESENTATIVE BOOKING. EVERY
003400*                            MATCHING BOOKING (UP TO THE 25-DEEP
003500*                            TABLE LIMIT) IS NOW COPIED OUT, IN
003600*                            THE ORDER IT IS READ FROM TKFBOOK.
003700*                            WK-N-FIRST-MATCH-SW IS GONE - THE
003800*                            TABLE SUBSCRIPT DOES ITS JOB NOW.
003900*----------------------------------------------------------------
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004800                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TKFBOOK ASSIGN TO DATABASE-TKFBOOK
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 FD  TKFBOOK
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS TKFBOOK-REC.
006500 01  TKFBOOK-REC.
006600     COPY DDS-ALL-FORMATS OF TKFBOOK.
006700 01  TKFBOOK-REC-1.
006800     COPY TKFBOOK.
006900
007000 EJECT
007100*************************
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER              PIC X(24)  VALUE
007500     "** PROGRAM TKTVBKL  **".
007600
007700* ------------------ PROGRAM WORKING STORAGE -------------------*
007800 01  WK-C-COMMON.
007900     COPY ASCMWS.
008000
008100 01  WK-C-SWITCHES.
008200     05  WK-C-BOOK-EOF-SW          PIC X(01) VALUE "N".
008300         88  WK-C-BOOK-EOF                 VALUE "Y".
008400     05  FILLER                    PIC X(04).
008500
008600* WORKING COPY OF THE PNR ASKED FOR, FOLDED TO UPPER CASE - THE
008700* CALLER MAY WELL HAVE PASSED IT IN MIXED CASE.
008800 01  WK-C-PNR-WORK                 PIC X(06) VALUE SPACES.
008900
009000* ALTERNATE VIEW - LETS THE UPPER-CASE WORKING PNR BE COMPARED
009100* ONE CHARACTER AT A TIME WHEN TRACING A BAD MATCH.
009200 01  WK-C-PNR-WORK-PARTS REDEFINES WK-C-PNR-WORK.
009300     05  WK-C-PNR-WORK-CHAR        PIC X(01) OCCURS 6 TIMES.
009400
009500* ERROR-CODE WORK AREA - ONE SPOT TO HOLD WHICHEVER OF THE TWO
009600* NOT-FOUND CODES APPLIES, BEFORE IT IS MOVED TO THE LINKAGE.
009700 01  WK-C-ERROR-CD-WORK            PIC X(08) VALUE SPACES.
009800
009900* ALTERNATE VIEW - LETS THE 3-CHARACTER SHORT FORM OF THE CODE
010000* BE TESTED ON ITS OWN WHEN TRACE DISPLAYS ARE SWITCHED ON.
010100 01  WK-C-ERROR-CD-PARTS REDEFINES WK-C-ERROR-CD-WORK.
010200     05  WK-C-ERR-SHORT-FORM       PIC X(03).
010300     05  FILLER                    PIC X(05).
010400
010500* COUNTS OF EACH MODE SEEN SO FAR THIS RUN - KEPT FOR THE
010600* END-OF-JOB TRACE LINE ONLY.
010700 01  WK-N-MODE-COUNTS.
010800     05  WK-N-PNR-CALLS            PIC 9(05) COMP-3 VALUE ZERO.
010900     05  WK-N-EMAIL-CALLS          PIC 9(05) COMP-3 VALUE ZERO.
011000     05  FILLER                    PIC X(03).
011100
011200* ALTERNATE VIEW - THE TWO CALL COUNTERS TREATED AS ONE UNBROKEN
011300* TEXT FIELD WHEN THEY ARE DISPLAYED TOGETHER ON THE TRACE LINE.
011400 01  WK-C-MODE-COUNTS-DISPLAY REDEFINES WK-N-MODE-COUNTS.
011500     05  FILLER                    PIC X(13).
011600
011700 EJECT
011800 LINKAGE SECTION.
011900****************
012000     COPY VBKL.
012100
012200****************************************
012300 PROCEDURE DIVISION USING WK-VBKL.
012400****************************************
012500 MAIN-MODULE.
012600     PERFORM A000-PROCESS-CALLED-ROUTINE
012700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012800     PERFORM Z000-END-PROGRAM-ROUTINE
012900        THRU Z099-END-PROGRAM-ROUTINE-EX.
013000     GOBACK.
013100
013200*---------------------------------------------------------------*
013300 A000-PROCESS-CALLED-ROUTINE.
013400*---------------------------------------------------------------*
013500     OPEN    INPUT TKFBOOK.
013600     IF      NOT WK-C-SUCCESSFUL
013700             DISPLAY "TKTVBKL - OPEN FILE ERROR - TKFBOOK"
013800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013900             GO TO Y900-ABNORMAL-TERMINATION.
014000
014100     MOVE    "Y"                   TO WK-VBKL-NO-ERROR.
014200     MOVE    SPACES                TO WK-VBKL-ERROR-CD.
014300     MOVE    ZERO                  TO WK-VBKL-MATCH-COUNT.
014400     MOVE    SPACES                TO WK-VBKL-BOOKING-TAB.
014500
014600     MOVE    WK-VBKL-PNR           TO WK-C-PNR-WORK.
014700     INSPECT WK-C-PNR-WORK CONVERTING
014800             "abcdefghijklmnopqrstuvwxyz"
014900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015000
015100     READ    TKFBOOK
015200         AT END MOVE "Y" TO WK-C-BOOK-EOF-SW.
015300     PERFORM A100-SCAN-ONE-RECORD THRU A199-SCAN-ONE-RECORD-EX
015400         UNTIL WK-C-BOOK-EOF.
015500
015600     IF      WK-VBKL-BY-PNR
015700             ADD  1                 TO WK-N-PNR-CALLS
015800             IF WK-VBKL-MATCH-COUNT = ZERO
015900                MOVE "NOTFOUN"        TO WK-VBKL-ERROR-CD
016000             END-IF
016100     ELSE
016200             ADD  1                 TO WK-N-EMAIL-CALLS
016300             IF WK-VBKL-MATCH-COUNT = ZERO
016400                MOVE "NOBOOKS"        TO WK-VBKL-ERROR-CD
016500             END-IF
016600     END-IF.
016700*TKT029 - WK-C-ERROR-CD-WORK IS KEPT AS A TRACE ECHO OF WHATEVER
016800*TKT029   CODE WAS SET ABOVE, IN CASE SUPPORT NEEDS TO DISPLAY
016900*TKT029   IT FROM A DUMP.
017000     MOVE    WK-VBKL-ERROR-CD        TO WK-C-ERROR-CD-WORK.
017100
017200 A099-PROCESS-CALLED-ROUTINE-EX.
017300     EXIT.
017400
017500*---------------------------------------------------------------*
017600*  TEST ONE BOOKING RECORD AGAINST THE REQUESTED MODE.
017700*---------------------------------------------------------------*
017800 A100-SCAN-ONE-RECORD.
017900     IF      WK-VBKL-BY-PNR
018000             IF TKFBOOK-PNR = WK-C-PNR-WORK
018100                ADD  1                TO WK-VBKL-MATCH-COUNT
018200                IF WK-VBKL-MATCH-COUNT NOT > 25
018300                   MOVE TKFBOOK-RECORD TO
018400                           WK-VBKL-BOOKING (WK-VBKL-MATCH-COUNT)
018500                END-IF
018600             END-IF
018700     ELSE
018800             IF TKFBOOK-CONTACT-EMAIL = WK-VBKL-EMAIL
018900                ADD  1                TO WK-VBKL-MATCH-COUNT
019000                IF WK-VBKL-MATCH-COUNT NOT > 25
019100                   MOVE TKFBOOK-RECORD TO
019200                           WK-VBKL-BOOKING (WK-VBKL-MATCH-COUNT)
019300                END-IF
019400             END-IF
019500     END-IF.
019600
019700     READ    TKFBOOK
019800         AT END MOVE "Y" TO WK-C-BOOK-EOF-SW.
019900 A199-SCAN-ONE-RECORD-EX.
020000     EXIT.
020100
020200*---------------------------------------------------------------*
020300 Y900-ABNORMAL-TERMINATION.
020400     PERFORM Z000-END-PROGRAM-ROUTINE
020500        THRU Z099-END-PROGRAM-ROUTINE-EX.
020600     GOBACK.
020700
020800*---------------------------------------------------------------*
020900 Z000-END-PROGRAM-ROUTINE.
021000*---------------------------------------------------------------*
021100     CLOSE   TKFBOOK.
021200     IF      NOT WK-C-SUCCESSFUL
021300             DISPLAY "TKTVBKL - CLOSE FILE ERROR - TKFBOOK"
021400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
021500 Z099-END-PROGRAM-ROUTINE-EX.
021600     EXIT.
021700
021800******************************************************************
021900*************** END OF PROGRAM SOURCE - TKTVBKL *****************
022000******************************************************************
