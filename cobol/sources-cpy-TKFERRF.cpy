000100* TKFERRF.CPYBK
000200* I-O FORMAT: TKFERRF  FROM FILE TKFERRF  OF LIBRARY TKTLIB
000300* ERROR RECORD - ONE ROW PER REJECTED BOOKING OR REJECTED
000400* MASTER-MAINTENANCE TRANSACTION. WRITTEN BY TKTVBLD AND BY
000500* TKTMAIR; NEVER READ BACK IN BY ANY PROGRAM IN THIS SUITE.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900* TKT009  30/08/1992 RBW    - INITIAL VERSION.
001000*----------------------------------------------------------------
001100* TKT038  11/01/2001 PDS    - TKTMAIR NOW ACTUALLY OPENS AND
001200*                            WRITES THIS FILE INSTEAD OF ONLY
001300*                            NAMING IT IN THE BANNER ABOVE - SEE
001400*                            TKTMAIR D450/D550 FOR THE REJECTED
001500*                            AIRLINE/AIRPORT TRANSACTIONS.
001600*----------------------------------------------------------------
001700 01  TKFERRF-RECORD.
001800     05  TKFERRF-SOURCE           PIC X(08).
001900*                        TKTVBLD OR TKTMAIR
002000     05  TKFERRF-KEY              PIC X(10).
002100*                        PNR, BOOKING-ID OR MAINT. CODE IN ERROR
002200     05  TKFERRF-REASON           PIC X(60).
002300*                        REJECTION MESSAGE TEXT, E.G. BOOKING
002400*                        NOT FOUND WITH PNR: <PNR>
002500     05  TKFERRF-TS               PIC X(19).
002600*                        WHEN THE REJECTION WAS WRITTEN
002700     05  FILLER                   PIC X(35).
002800
002900* ALTERNATE VIEW - REJECTION TIMESTAMP BROKEN OUT BY COMPONENT.
003000 01  TKFERRF-TS-PARTS REDEFINES TKFERRF-RECORD.
003100     05  FILLER                   PIC X(78).
003200     05  ERTS-YYYY                PIC X(04).
003300     05  FILLER                   PIC X(01).
003400     05  ERTS-MM                  PIC X(02).
003500     05  FILLER                   PIC X(01).
003600     05  ERTS-DD                  PIC X(02).
003700     05  FILLER                   PIC X(01).
003800     05  ERTS-HH                  PIC X(02).
003900     05  FILLER                   PIC X(01).
004000     05  ERTS-MI                  PIC X(02).
004100     05  FILLER                   PIC X(01).
004200     05  ERTS-SS                  PIC X(02).
004300     05  FILLER                   PIC X(35).
004400*************************** END OF TKFERRF ***********************
