000100* MAPT.CPYBK
000200* LINKAGE AREA FOR TKTMAPT - CREATE/UPDATE ONE AIRPORT MASTER
000300* ROW ON BEHALF OF TKTMAIR, MIRRORING WK-MALN FIELD FOR FIELD
000400* EXCEPT FOR THE AIRPORT-SPECIFIC CITY/COUNTRY/TIMEZONE FIELDS.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800* TKT012  10/09/1992 RBW    - INITIAL VERSION.
000900*----------------------------------------------------------------
001000* TKT025  06/06/1997 HLQ    - TKTMAIR NOW HOLDS THE AIRPORT TABLE
001100*                            ITSELF, SO THE FOUND SWITCH AND THE
001200*                            MATCHING ROW (IF ANY) ARE PASSED IN
001300*                            RATHER THAN HAVING THIS ROUTINE OPEN
001400*                            THE MASTER A SECOND TIME.
001500*----------------------------------------------------------------
001600* TKT036  11/01/2000 PDS    - YEAR 2000 READINESS REVIEW - NO
001700*                            2-DIGIT YEAR FIELDS FOUND. NO CHANGE
001800*                            REQUIRED.
001900*----------------------------------------------------------------
002000 01  WK-MAPT.
002100     05  WK-MAPT-INPUT.
002200         10  WK-MAPT-ACTION       PIC X(01).
002300         10  WK-MAPT-CODE         PIC X(03).
002400         10  WK-MAPT-NAME         PIC X(30).
002500         10  WK-MAPT-CITY         PIC X(20).
002600         10  WK-MAPT-COUNTRY      PIC X(20).
002700         10  WK-MAPT-TIMEZONE     PIC X(20).
002800         10  WK-MAPT-TS           PIC X(19).
002900         10  WK-MAPT-FOUND-SW     PIC X(01).
003000             88  WK-MAPT-CODE-FOUND       VALUE "Y".
003100         10  WK-MAPT-EXIST-REC    PIC X(132).
003200     05  WK-MAPT-OUTPUT.
003300         10  WK-MAPT-NO-ERROR     PIC X(01).
003400         10  WK-MAPT-DISPOSITION  PIC X(10).
003500             88  WK-MAPT-CREATED          VALUE "CREATED".
003600             88  WK-MAPT-UPDATED          VALUE "UPDATED".
003700             88  WK-MAPT-DUPLICATE        VALUE "DUPLICATE".
003800             88  WK-MAPT-NOTFOUND         VALUE "NOT FOUND".
003900         10  WK-MAPT-MESSAGE      PIC X(60).
004000         10  WK-MAPT-AIRPORT-REC  PIC X(132).
004100************************* END OF MAPT *************************
