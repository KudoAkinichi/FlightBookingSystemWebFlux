000100* TKFENQY.CPYBK
000200* I-O FORMAT: TKFENQY  FROM FILE TKFENQY  OF LIBRARY TKTLIB
000300* ENQUIRY-REQUEST RECORD - ONE ROW PER BOOKING LOOKUP, BOOKING
000400* HISTORY OR FLIGHT SEARCH QUEUED DURING THE DAY BY THE ONLINE
000500* ENQUIRY SCREENS, FOR TKTVENQ TO WORK THROUGH OVERNIGHT.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900* TKT035  18/05/1999 PDS    - INITIAL VERSION.
001000*----------------------------------------------------------------
001100* TKT039  22/06/2001 PDS    - ADDED THE "FL" FLIGHT-SEARCH MODE -
001200*                            UNTIL NOW THIS FILE ONLY CARRIED
001300*                            PNR/E-MAIL BOOKING ENQUIRIES.
001400*----------------------------------------------------------------
001500 01  TKFENQY-RECORD.
001600     05  TKFENQY-MODE             PIC X(02).
001700*                        PN = BY PNR, EM = BY E-MAIL HISTORY,
001800*                        FL = FLIGHT SEARCH BY ROUTE/DATE
001900         88  TKFENQY-IS-PNR               VALUE "PN".
002000         88  TKFENQY-IS-EMAIL             VALUE "EM".
002100         88  TKFENQY-IS-FLIGHT            VALUE "FL".
002200     05  TKFENQY-PNR              PIC X(06).
002300     05  TKFENQY-EMAIL            PIC X(35).
002400     05  TKFENQY-ORIGIN           PIC X(03).
002500     05  TKFENQY-DESTIN           PIC X(03).
002600     05  TKFENQY-JRNY-DATE        PIC X(10).
002700     05  TKFENQY-TS               PIC X(19).
002800*                        WHEN THE ENQUIRY WAS QUEUED
002900     05  FILLER                   PIC X(72).
003000
003100* ALTERNATE VIEW - ENQUIRY TIMESTAMP BROKEN OUT BY COMPONENT,
003200* FOR THE TRACE DISPLAY WHEN A REQUEST LOOKS OUT OF SEQUENCE.
003300 01  TKFENQY-TS-PARTS REDEFINES TKFENQY-RECORD.
003400     05  FILLER                   PIC X(59).
003500     05  ENTS-YYYY                PIC X(04).
003600     05  FILLER                   PIC X(01).
003700     05  ENTS-MM                  PIC X(02).
003800     05  FILLER                   PIC X(01).
003900     05  ENTS-DD                  PIC X(02).
004000     05  FILLER                   PIC X(01).
004100     05  ENTS-HH                  PIC X(02).
004200     05  FILLER                   PIC X(01).
004300     05  ENTS-MI                  PIC X(02).
004400     05  FILLER                   PIC X(01).
004500     05  ENTS-SS                  PIC X(02).
004600     05  FILLER                   PIC X(57).
004700*************************** END OF TKFENQY **********************
