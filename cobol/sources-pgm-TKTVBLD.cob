000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     TKTVBLD.
000400 AUTHOR.         R B WONG.
000500 INSTALLATION.   HEAD OFFICE DATA CENTRE.
000600 DATE-WRITTEN.   11 MAY 1990.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
000900*DESCRIPTION :  NIGHTLY TICKETING BATCH DRIVER.
001000*             LOADS THE SCHEDULED-FLIGHT AND PASSENGER FILES
001100*             INTO TABLES, THEN READS THE CONFIRMED-BOOKING
001200*             FILE AND BUILDS ONE E-TICKET BLOCK PER BOOKING
001300*             ON THE TICKET REPORT. BOOKINGS THAT CANNOT BE
001400*             MATCHED TO A FLIGHT ARE WRITTEN TO THE ERROR
001500*             FILE INSTEAD AND COUNTED SEPARATELY.
001600*______________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* TKT001  11/05/1990 RBW    - INITIAL VERSION.
002000*----------------------------------------------------------------
002100* TKT009  30/08/1992 RBW    - ADDED TKFERRF OUTPUT SO REJECTED
002200*                            BOOKINGS ARE NO LONGER JUST
002300*                            DISPLAYED AND LOST AT RUN END.
002400*----------------------------------------------------------------
002500* TKT014  19/11/1998 MCH    - Y2K - RUN DATE NOW TAKEN FROM
002600*                            WK-N-RUN-DATE-CEN/YMD IN ASCMWS
002700*                            RATHER THAN A 2-DIGIT YEAR FIELD.
002800*----------------------------------------------------------------
002900* TKT027  08/02/1996 HLQ    - PRINT AIRCRAFT TYPE ON THE FLIGHT
003000*                            SECTION OF THE TICKET BLOCK.
003100*----------------------------------------------------------------
003200* TKT033  14/09/1997 HLQ    - SEAT-NUMBERS WIDENED ON TKFBOOK -
003300*                            NO CHANGE NEEDED HERE, RECOMPILED
003400*                            FOR THE NEW COPYBOOK ONLY.
003500*----------------------------------------------------------------
003600* TKT034  02/03/1998 HLQ    - DURATION ARITHMETIC MOVED OUT TO
003700*                            TKTVMAP (CALLED BELOW) SO TKTVBLD
003800*                            AND THE NEW BOOKING-LOOKUP/SEARCH
003900*                            PROGRAMS CAN SHARE IT. PNR NOW
004000*                            FOLDED TO UPPER CASE ON THE WAY IN.
004100*----------------------------------------------------------------
004200* TKT036  11/01/2000 PDS    - YEAR 2000 READINESS REVIEW - RUN
004300*                            DATE ALREADY CENTURY-SAFE SINCE
004400*                            TKT014. NO CHANGE REQUIRED HERE.
004500*----------------------------------------------------------------
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005500                   UPSI-0 IS UPSI-SWITCH-0
005600                   ON STATUS IS U0-ON
005700                   OFF STATUS IS U0-OFF
005800                   C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT TKFFLIT ASSIGN TO DATABASE-TKFFLIT
006300            ORGANIZATION      IS SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500
006600     SELECT TKFPASS ASSIGN TO DATABASE-TKFPASS
006700            ORGANIZATION      IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900
007000     SELECT TKFBOOK ASSIGN TO DATABASE-TKFBOOK
007100            ORGANIZATION      IS SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300
007400     SELECT TKFTRPT ASSIGN TO DATABASE-TKFTRPT
007500            ORGANIZATION      IS SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700
007800     SELECT TKFERRF ASSIGN TO DATABASE-TKFERRF
007900            ORGANIZATION      IS SEQUENTIAL
008000            FILE STATUS       IS WK-C-FILE-STATUS.
008100
008200 EJECT
008300***************
008400 DATA DIVISION.
008500***************
008600 FILE SECTION.
008700**************
008800 FD  TKFFLIT
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS TKFFLIT-REC.
009100 01  TKFFLIT-REC.
009200     COPY DDS-ALL-FORMATS OF TKFFLIT.
009300 01  TKFFLIT-REC-1.
009400     COPY TKFFLIT.
009500
009600 FD  TKFPASS
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS TKFPASS-REC.
009900 01  TKFPASS-REC.
010000     COPY DDS-ALL-FORMATS OF TKFPASS.
010100 01  TKFPASS-REC-1.
010200     COPY TKFPASS.
010300
010400 FD  TKFBOOK
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS TKFBOOK-REC.
010700 01  TKFBOOK-REC.
010800     COPY DDS-ALL-FORMATS OF TKFBOOK.
010900 01  TKFBOOK-REC-1.
011000     COPY TKFBOOK.
011100
011200 FD  TKFTRPT
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS TKFTRPT-REC.
011500 01  TKFTRPT-REC.
011600     COPY DDS-ALL-FORMATS OF TKFTRPT.
011700 01  TKFTRPT-REC-1.
011800     COPY TKFTRPT.
011900
012000 FD  TKFERRF
012100     LABEL RECORDS ARE OMITTED
012200     DATA RECORD IS TKFERRF-REC.
012300 01  TKFERRF-REC.
012400     COPY DDS-ALL-FORMATS OF TKFERRF.
012500 01  TKFERRF-REC-1.
012600     COPY TKFERRF.
012700
012800 EJECT
012900*************************
013000 WORKING-STORAGE SECTION.
013100*************************
013200 01  FILLER              PIC X(24)  VALUE
013300     "** PROGRAM TKTVBLD   **".
013400
013500* ------------------ PROGRAM WORKING STORAGE -------------------*
013600 01  WK-C-COMMON.
013700     COPY ASCMWS.
013800
013900 01  WK-C-SWITCHES.
014000     05  WK-C-FLIGHT-EOF-SW       PIC X(01) VALUE "N".
014100         88  WK-C-FLIGHT-EOF              VALUE "Y".
014200     05  WK-C-PASS-EOF-SW         PIC X(01) VALUE "N".
014300         88  WK-C-PASS-EOF                VALUE "Y".
014400     05  WK-C-BOOK-EOF-SW         PIC X(01) VALUE "N".
014500         88  WK-C-BOOK-EOF                VALUE "Y".
014600     05  WK-C-FLIGHT-FOUND-SW     PIC X(01) VALUE "N".
014700         88  WK-C-FLIGHT-FOUND            VALUE "Y".
014800     05  FILLER                   PIC X(04).
014900
015000* FLIGHT TABLE - BUILT FROM TKFFLIT ON EVERY RUN, SEARCHED ONCE
015100* PER BOOKING. THE MASTER TAPE ARRIVES SORTED BY FLIGHT-ID BUT
015200* THE TABLE IS SEARCHED LINEARLY SINCE THE VOLUME IS MODEST.
015300 01  WK-FLIGHT-TABLE.
015400     05  WK-FLIGHT-ENTRY OCCURS 2000 TIMES
015500             INDEXED BY WK-FLIGHT-IDX.
015600         10  WK-FT-FLIGHT-ID      PIC X(10).
015700         10  WK-FT-FLIGHT-NUMBER  PIC X(08).
015800         10  WK-FT-AIRLINE-NAME   PIC X(25).
015900         10  WK-FT-ORIGIN         PIC X(03).
016000         10  WK-FT-DESTIN         PIC X(03).
016100         10  WK-FT-DEPART-TS      PIC X(19).
016200         10  WK-FT-ARRIVE-TS      PIC X(19).
016300         10  WK-FT-AIRCRAFT-TYPE  PIC X(12).
016400         10  WK-FT-BASE-FARE      PIC S9(7)V99.
016500         10  FILLER               PIC X(05).
016600
016700* PASSENGER TABLE - BUILT FROM TKFPASS ON EVERY RUN, ONE ENTRY
016800* PER PASSENGER, SCANNED IN FULL FOR EACH BOOKING TO COLLECT
016900* ITS OWN PASSENGERS.
017000 01  WK-PASSENGER-TABLE.
017100     05  WK-PASS-ENTRY OCCURS 5000 TIMES
017200             INDEXED BY WK-PASS-IDX.
017300         10  WK-PT-BOOKING-ID     PIC X(10).
017400         10  WK-PT-NAME           PIC X(25).
017500         10  WK-PT-GENDER         PIC X(06).
017600         10  WK-PT-AGE            PIC 9(03).
017700         10  WK-PT-SEAT-NUMBER    PIC X(04).
017800         10  WK-PT-MEAL-PREF      PIC X(10).
017900         10  FILLER               PIC X(05).
018000
018100* CURRENCY-TOTAL TABLE - GRAND TOTAL FARE PER CURRENCY SEEN,
018200* PRINTED ON THE TRAILER.
018300 01  WK-CURR-TABLE.
018400     05  WK-CURR-ENTRY OCCURS 10 TIMES
018500             INDEXED BY WK-CURR-IDX.
018600         10  WK-CT-CURRENCY       PIC X(03).
018700         10  WK-CT-TOTAL          PIC S9(9)V99.
018800         10  FILLER               PIC X(03).
018900 05  WK-N-CURR-COUNT          PIC 9(02) COMP-3 VALUE ZERO.
019000
019100* SAVED BOOKING TIMESTAMP FOR THE TRAILER'S "AS OF" LINE.
019200 01  WK-C-BOOKING-TS-ECHO         PIC X(19) VALUE SPACES.
019300
019400* ALTERNATE VIEW - THE TIMESTAMP SPLIT INTO ITS DATE AND TIME
019500* HALVES FOR THE TRAILER HEADING.
019600 01  WK-C-BOOKING-TS-PARTS REDEFINES WK-C-BOOKING-TS-ECHO.
019700     05  WK-C-BKTS-DATE           PIC X(10).
019800     05  FILLER                   PIC X(01).
019900     05  WK-C-BKTS-TIME           PIC X(08).
020000
020100 01  WK-N-COUNTERS.
020200     05  WK-N-FLIGHT-COUNT        PIC 9(05) COMP-3 VALUE ZERO.
020300     05  WK-N-PASS-COUNT          PIC 9(05) COMP-3 VALUE ZERO.
020400     05  WK-N-BOOK-PROCESSED      PIC 9(07) COMP-3 VALUE ZERO.
020500     05  WK-N-BOOK-ERROR          PIC 9(07) COMP-3 VALUE ZERO.
020600     05  WK-N-PASS-LISTED         PIC 9(07) COMP-3 VALUE ZERO.
020700     05  WK-N-LINES-LEFT          PIC S9(03) COMP  VALUE ZERO.
020800     05  FILLER                   PIC X(04).
020900
021000* DURATION TEXT - SET BY TKTVMAP ON EVERY CALL, DISPLAYED ON
021100* THE FLIGHT-DETAIL LINE OF THE TICKET BLOCK.
021200 01  WK-C-DURATION-TEXT           PIC X(07) VALUE SPACES.
021300
021400* ALTERNATE VIEW - USED ONLY WHEN TRACE DISPLAYS ARE SWITCHED
021500* ON, TO CHECK TKTVMAP HANDED BACK A SENSIBLE "HHH MMM" SHAPE.
021600 01  WK-C-DURATION-PARTS REDEFINES WK-C-DURATION-TEXT.
021700     05  WK-C-DUR-HH-TXT           PIC X(03).
021800     05  WK-C-DUR-MM-TXT           PIC X(04).
021900
022000*TKT015 - DURATION ARITHMETIC ITSELF NOW LIVES IN TKTVMAP; THIS
022100*TKT015   PROGRAM ONLY CALLS IT AND KEEPS THE RESULT ABOVE.
022200     COPY VMAP.
022300
022400* FARE BREAKDOWN FOR THE CURRENT BOOKING.
022500 01  WK-N-FARE-WORK.
022600     05  WK-N-BASE-FARE-TOTAL     PIC S9(7)V99 VALUE ZERO.
022700     05  WK-N-TAXES               PIC S9(7)V99 VALUE ZERO.
022800     05  WK-N-SEAT-CHARGES        PIC S9(7)V99 VALUE ZERO.
022900     05  WK-N-MEAL-CHARGES        PIC S9(7)V99 VALUE ZERO.
023000
023100* ALTERNATE VIEW OF THE FARE WORK AREA - LETS THE TAXES AND
023200* SEAT-CHARGE FIELDS BE CLEARED TOGETHER IN ONE MOVE WITHOUT
023300* DISTURBING THE BASE FARE TOTAL THAT PRECEDES THEM.
023400 01  WK-N-FARE-WORK-TAIL REDEFINES WK-N-FARE-WORK.
023500     05  FILLER                   PIC X(09).
023600     05  WK-N-FARE-TAIL-FIELDS    PIC X(27).
023700
023800* SAVED FIELDS FOR THE BOOKING CURRENTLY IN PROCESS.
023900 01  WK-C-CURRENT-BOOKING.
024000     05  WK-CB-BOOKING-ID         PIC X(10).
024100     05  WK-CB-PNR                PIC X(06).
024200     05  WK-CB-FLIGHT-ID          PIC X(10).
024300     05  WK-CB-STATUS             PIC X(10).
024400     05  WK-CB-CONTACT-NAME       PIC X(25).
024500     05  WK-CB-CONTACT-EMAIL      PIC X(35).
024600     05  WK-CB-SEAT-NUMBERS       PIC X(30).
024700     05  WK-CB-BOOKING-TS         PIC X(19).
024800     05  WK-CB-JOURNEY-DATE       PIC X(10).
024900     05  WK-CB-PAX-COUNT          PIC 9(02).
025000     05  WK-CB-TOTAL-FARE         PIC S9(7)V99.
025100     05  WK-CB-CURRENCY           PIC X(03).
025200     05  FILLER                   PIC X(05).
025300
025400 01  WK-C-MESSAGE-AREA            PIC X(60) VALUE SPACES.
025500 01  WK-N-SUB                     PIC 9(04) COMP VALUE ZERO.
025600
025700 EJECT
025800********************************************
025900 PROCEDURE DIVISION.
026000********************************************
026100 MAIN-MODULE.
026200     PERFORM A000-OPEN-FILES THRU A099-OPEN-FILES-EX.
026300     PERFORM B000-LOAD-FLIGHT-TABLE
026400        THRU B099-LOAD-FLIGHT-TABLE-EX.
026500     PERFORM C000-LOAD-PASSENGER-TABLE
026600        THRU C099-LOAD-PASSENGER-TABLE-EX.
026700     PERFORM D000-PROCESS-BOOKING-FILE
026800        THRU D099-PROCESS-BOOKING-FILE-EX.
026900     PERFORM E000-WRITE-TRAILER
027000        THRU E099-WRITE-TRAILER-EX.
027100     PERFORM Z000-END-PROGRAM-ROUTINE
027200        THRU Z099-END-PROGRAM-ROUTINE-EX.
027300     GOBACK.
027400
027500*----------------------------------------------------------------*
027600 A000-OPEN-FILES.
027700*----------------------------------------------------------------*
027800     OPEN    INPUT  TKFFLIT.
027900     IF      NOT WK-C-SUCCESSFUL
028000             DISPLAY "TKTVBLD - OPEN FILE ERROR - TKFFLIT"
028100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028200             GO TO Y900-ABNORMAL-TERMINATION.
028300
028400     OPEN    INPUT  TKFPASS.
028500     IF      NOT WK-C-SUCCESSFUL
028600             DISPLAY "TKTVBLD - OPEN FILE ERROR - TKFPASS"
028700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028800             GO TO Y900-ABNORMAL-TERMINATION.
028900
029000     OPEN    INPUT  TKFBOOK.
029100     IF      NOT WK-C-SUCCESSFUL
029200             DISPLAY "TKTVBLD - OPEN FILE ERROR - TKFBOOK"
029300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029400             GO TO Y900-ABNORMAL-TERMINATION.
029500
029600     OPEN    OUTPUT TKFTRPT.
029700     IF      NOT WK-C-SUCCESSFUL
029800             DISPLAY "TKTVBLD - OPEN FILE ERROR - TKFTRPT"
029900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030000             GO TO Y900-ABNORMAL-TERMINATION.
030100
030200     OPEN    OUTPUT TKFERRF.
030300     IF      NOT WK-C-SUCCESSFUL
030400             DISPLAY "TKTVBLD - OPEN FILE ERROR - TKFERRF"
030500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030600             GO TO Y900-ABNORMAL-TERMINATION.
030700
030800 A099-OPEN-FILES-EX.
030900     EXIT.
031000
031100*----------------------------------------------------------------*
031200*  BUILD THE IN-MEMORY FLIGHT TABLE FROM THE SCHEDULED-FLIGHT
031300*  MASTER - LOADED ONCE, SEARCHED FOR EVERY BOOKING.
031400*----------------------------------------------------------------*
031500 B000-LOAD-FLIGHT-TABLE.
031600     READ    TKFFLIT
031700         AT END MOVE "Y" TO WK-C-FLIGHT-EOF-SW.
031800   PERFORM B100-BUILD-FLIGHT-ENTRY THRU B199-BUILD-FLIGHT-ENTRY-EX
031900         UNTIL WK-C-FLIGHT-EOF.
032000
032100 B099-LOAD-FLIGHT-TABLE-EX.
032200     EXIT.
032300
032400 B100-BUILD-FLIGHT-ENTRY.
032500     ADD     1                          TO WK-N-FLIGHT-COUNT.
032600     SET     WK-FLIGHT-IDX              TO WK-N-FLIGHT-COUNT.
032700     MOVE    TKFFLIT-FLIGHT-ID          TO WK-FT-FLIGHT-ID
032800                                               (WK-FLIGHT-IDX).
032900     MOVE    TKFFLIT-FLIGHT-NUMBER      TO WK-FT-FLIGHT-NUMBER
033000                                               (WK-FLIGHT-IDX).
033100     MOVE    TKFFLIT-AIRLINE-NAME       TO WK-FT-AIRLINE-NAME
033200                                               (WK-FLIGHT-IDX).
033300     MOVE    TKFFLIT-ORIGIN             TO WK-FT-ORIGIN
033400                                               (WK-FLIGHT-IDX).
033500     MOVE    TKFFLIT-DESTIN             TO WK-FT-DESTIN
033600                                               (WK-FLIGHT-IDX).
033700     MOVE    TKFFLIT-DEPART-TS          TO WK-FT-DEPART-TS
033800                                               (WK-FLIGHT-IDX).
033900     MOVE    TKFFLIT-ARRIVE-TS          TO WK-FT-ARRIVE-TS
034000                                               (WK-FLIGHT-IDX).
034100*TKT027                                - AIRCRAFT TYPE CARRIED
034200*TKT027                                  INTO THE TABLE TOO.
034300     MOVE    TKFFLIT-AIRCRAFT-TYPE      TO WK-FT-AIRCRAFT-TYPE
034400                                               (WK-FLIGHT-IDX).
034500     MOVE    TKFFLIT-BASE-FARE          TO WK-FT-BASE-FARE
034600                                               (WK-FLIGHT-IDX).
034700     READ    TKFFLIT
034800         AT END MOVE "Y" TO WK-C-FLIGHT-EOF-SW.
034900 B199-BUILD-FLIGHT-ENTRY-EX.
035000     EXIT.
035100
035200*----------------------------------------------------------------*
035300*  BUILD THE IN-MEMORY PASSENGER TABLE FROM THE PASSENGER FILE.
035400*----------------------------------------------------------------*
035500 C000-LOAD-PASSENGER-TABLE.
035600     READ    TKFPASS
035700         AT END MOVE "Y" TO WK-C-PASS-EOF-SW.
035800     PERFORM C100-BUILD-PASSENGER-ENTRY
035900        THRU C199-BUILD-PASSENGER-ENTRY-EX
036000         UNTIL WK-C-PASS-EOF.
036100
036200 C099-LOAD-PASSENGER-TABLE-EX.
036300     EXIT.
036400
036500 C100-BUILD-PASSENGER-ENTRY.
036600     ADD     1                          TO WK-N-PASS-COUNT.
036700     SET     WK-PASS-IDX                TO WK-N-PASS-COUNT.
036800     MOVE    TKFPASS-BOOKING-ID         TO WK-PT-BOOKING-ID
036900                                               (WK-PASS-IDX).
037000     MOVE    TKFPASS-NAME               TO WK-PT-NAME
037100                                               (WK-PASS-IDX).
037200     MOVE    TKFPASS-GENDER             TO WK-PT-GENDER
037300                                               (WK-PASS-IDX).
037400     MOVE    TKFPASS-AGE                TO WK-PT-AGE
037500                                               (WK-PASS-IDX).
037600     MOVE    TKFPASS-SEAT-NUMBER        TO WK-PT-SEAT-NUMBER
037700                                               (WK-PASS-IDX).
037800     MOVE    TKFPASS-MEAL-PREF          TO WK-PT-MEAL-PREF
037900                                               (WK-PASS-IDX).
038000     READ    TKFPASS
038100         AT END MOVE "Y" TO WK-C-PASS-EOF-SW.
038200 C199-BUILD-PASSENGER-ENTRY-EX.
038300     EXIT.
038400
038500*----------------------------------------------------------------*
038600*  MAIN BOOKING LOOP.
038700*----------------------------------------------------------------*
038800 D000-PROCESS-BOOKING-FILE.
038900     READ    TKFBOOK
039000         AT END MOVE "Y" TO WK-C-BOOK-EOF-SW.
039100     PERFORM D100-PROCESS-ONE-BOOKING
039200        THRU D199-PROCESS-ONE-BOOKING-EX
039300         UNTIL WK-C-BOOK-EOF.
039400
039500 D099-PROCESS-BOOKING-FILE-EX.
039600     EXIT.
039700
039800 D100-PROCESS-ONE-BOOKING.
039900     MOVE    TKFBOOK-BOOKING-ID        TO WK-CB-BOOKING-ID.
040000     MOVE    TKFBOOK-PNR               TO WK-CB-PNR.
040100*TKT034 - PNR'S COME OFF THE WEB SITE IN MIXED CASE; FOLD TO
040200*TKT034   UPPER CASE HERE SO THE TICKET BLOCK AND THE CURRENCY
040300*TKT034   TOTALS KEY OFF ONE CONSISTENT SPELLING.
040400     INSPECT WK-CB-PNR CONVERTING
040500             "abcdefghijklmnopqrstuvwxyz"
040600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040700     MOVE    TKFBOOK-FLIGHT-ID         TO WK-CB-FLIGHT-ID.
040800     MOVE    TKFBOOK-STATUS            TO WK-CB-STATUS.
040900     MOVE    TKFBOOK-CONTACT-NAME      TO WK-CB-CONTACT-NAME.
041000     MOVE    TKFBOOK-CONTACT-EMAIL     TO WK-CB-CONTACT-EMAIL.
041100     MOVE    TKFBOOK-SEAT-NUMBERS      TO WK-CB-SEAT-NUMBERS.
041200     MOVE    TKFBOOK-BOOKING-TS        TO WK-CB-BOOKING-TS.
041300     MOVE    TKFBOOK-JOURNEY-DATE      TO WK-CB-JOURNEY-DATE.
041400     MOVE    TKFBOOK-PAX-COUNT         TO WK-CB-PAX-COUNT.
041500     MOVE    TKFBOOK-TOTAL-FARE        TO WK-CB-TOTAL-FARE.
041600     MOVE    TKFBOOK-CURRENCY          TO WK-CB-CURRENCY.
041700
041800     PERFORM D200-FIND-FLIGHT THRU D299-FIND-FLIGHT-EX.
041900
042000     IF      WK-C-FLIGHT-FOUND
042100             PERFORM D300-CALL-MAPPER THRU D399-CALL-MAPPER-EX
042200             PERFORM D400-COMPUTE-FARE THRU D499-COMPUTE-FARE-EX
042300             PERFORM D500-WRITE-TICKET-BLOCK
042400                THRU D599-WRITE-TICKET-BLOCK-EX
042500             ADD  1                     TO WK-N-BOOK-PROCESSED
042600             PERFORM D600-ADD-CURRENCY-TOTAL
042700                THRU D699-ADD-CURRENCY-TOTAL-EX
042800     ELSE
042900             PERFORM D700-WRITE-ERROR THRU D799-WRITE-ERROR-EX
043000             ADD  1                     TO WK-N-BOOK-ERROR
043100     END-IF.
043200
043300     READ    TKFBOOK
043400         AT END MOVE "Y" TO WK-C-BOOK-EOF-SW.
043500 D199-PROCESS-ONE-BOOKING-EX.
043600     EXIT.
043700
043800*----------------------------------------------------------------*
043900*  LOOK THE BOOKING'S FLIGHT UP IN THE IN-MEMORY TABLE.
044000*----------------------------------------------------------------*
044100 D200-FIND-FLIGHT.
044200     MOVE    "N"                        TO WK-C-FLIGHT-FOUND-SW.
044300     SET     WK-FLIGHT-IDX              TO 1.
044400     PERFORM D210-SCAN-FLIGHT-TABLE THRU D219-SCAN-FLIGHT-TABLE-EX
044500         VARYING WK-N-SUB FROM 1 BY 1
044600         UNTIL   WK-N-SUB > WK-N-FLIGHT-COUNT
044700             OR  WK-C-FLIGHT-FOUND.
044800 D299-FIND-FLIGHT-EX.
044900     EXIT.
045000
045100 D210-SCAN-FLIGHT-TABLE.
045200     SET     WK-FLIGHT-IDX              TO WK-N-SUB.
045300     IF      WK-FT-FLIGHT-ID (WK-FLIGHT-IDX) = WK-CB-FLIGHT-ID
045400             MOVE "Y"                   TO WK-C-FLIGHT-FOUND-SW
045500     END-IF.
045600 D219-SCAN-FLIGHT-TABLE-EX.
045700     EXIT.
045800
045900*----------------------------------------------------------------*
046000*  HAND THE MATCHED FLIGHT AND BOOKING OFF TO TKTVMAP FOR
046100*  THE DURATION CALCULATION.
046200*----------------------------------------------------------------*
046300 D300-CALL-MAPPER.
046400     MOVE    WK-CB-BOOKING-ID             TO WK-VMAP-BOOKING-ID.
046500     MOVE    WK-CB-PNR                    TO WK-VMAP-PNR.
046600     MOVE    WK-CB-STATUS                 TO WK-VMAP-STATUS.
046700     MOVE    WK-CB-TOTAL-FARE             TO WK-VMAP-TOTAL-FARE.
046800     MOVE    WK-CB-CURRENCY               TO WK-VMAP-CURRENCY.
046900     MOVE    WK-CB-JOURNEY-DATE           TO WK-VMAP-JOURNEY-DATE.
047000     MOVE    WK-FT-DEPART-TS (WK-FLIGHT-IDX)
047100                                           TO WK-VMAP-DEPART-TS.
047200     MOVE    WK-FT-ARRIVE-TS (WK-FLIGHT-IDX)
047300                                           TO WK-VMAP-ARRIVE-TS.
047400     CALL    "TKTVMAP"                    USING WK-VMAP.
047500     MOVE    WK-VMAP-DURATION             TO WK-C-DURATION-TEXT.
047600 D399-CALL-MAPPER-EX.
047700     EXIT.
047800
047900*----------------------------------------------------------------*
048000*  FARE BREAKDOWN FOR THE CURRENT BOOKING.
048100*----------------------------------------------------------------*
048200 D400-COMPUTE-FARE.
048300     COMPUTE WK-N-BASE-FARE-TOTAL ROUNDED =
048400             WK-FT-BASE-FARE (WK-FLIGHT-IDX) * WK-CB-PAX-COUNT.
048500     COMPUTE WK-N-SEAT-CHARGES =
048600             WK-CB-TOTAL-FARE - WK-N-BASE-FARE-TOTAL.
048700     MOVE    ZERO                       TO WK-N-TAXES
048800                                            WK-N-MEAL-CHARGES.
048900 D499-COMPUTE-FARE-EX.
049000     EXIT.
049100
049200*----------------------------------------------------------------*
049300*  WRITE ONE COMPLETE E-TICKET BLOCK TO THE TICKET REPORT.
049400*----------------------------------------------------------------*
049500 D500-WRITE-TICKET-BLOCK.
049600     MOVE    SPACES                     TO TRN-TEXT.
049700     MOVE    "E-TICKET"                 TO TRN-TEXT (1:8).
049800     WRITE   TKFTRPT-REC FROM TKFTRPT-NARRATIVE
049900             AFTER ADVANCING 2 LINES.
050000
050100     MOVE    SPACES                     TO TRN-TEXT.
050200     STRING  "PNR: " WK-CB-PNR
050300             DELIMITED BY SIZE INTO TRN-TEXT.
050400     WRITE   TKFTRPT-REC FROM TKFTRPT-NARRATIVE
050500             AFTER ADVANCING 1 LINES.
050600
050700     MOVE    SPACES                     TO TRN-TEXT.
050800     STRING  "STATUS: " WK-CB-STATUS
050900             DELIMITED BY SIZE INTO TRN-TEXT.
051000     WRITE   TKFTRPT-REC FROM TKFTRPT-NARRATIVE
051100             AFTER ADVANCING 1 LINES.
051200
051300     MOVE    SPACES                     TO TRN-TEXT.
051400     STRING  WK-FT-FLIGHT-NUMBER (WK-FLIGHT-IDX) " "
051500             WK-FT-AIRLINE-NAME (WK-FLIGHT-IDX) " "
051600             WK-FT-AIRCRAFT-TYPE (WK-FLIGHT-IDX)
051700             DELIMITED BY SIZE INTO TRN-TEXT.
051800     WRITE   TKFTRPT-REC FROM TKFTRPT-NARRATIVE
051900             AFTER ADVANCING 1 LINES.
052000
052100     MOVE    SPACES                     TO TRN-TEXT.
052200     STRING  "ROUTE: " WK-FT-ORIGIN (WK-FLIGHT-IDX)
052300             " TO " WK-FT-DESTIN (WK-FLIGHT-IDX)
052400             DELIMITED BY SIZE INTO TRN-TEXT.
052500     WRITE   TKFTRPT-REC FROM TKFTRPT-NARRATIVE
052600             AFTER ADVANCING 1 LINES.
052700
052800     MOVE    SPACES                     TO TRN-TEXT.
052900     STRING  "DEPARTURE: " WK-FT-DEPART-TS (WK-FLIGHT-IDX)
053000             "   ARRIVAL: " WK-FT-ARRIVE-TS (WK-FLIGHT-IDX)
053100             "   DURATION: " WK-C-DURATION-TEXT
053200             DELIMITED BY SIZE INTO TRN-TEXT.
053300     WRITE   TKFTRPT-REC FROM TKFTRPT-NARRATIVE
053400             AFTER ADVANCING 1 LINES.
053500
053600     MOVE    SPACES                     TO TRN-TEXT.
053700     STRING  "CONTACT: " WK-CB-CONTACT-NAME
053800             "  EMAIL: " WK-CB-CONTACT-EMAIL
053900             DELIMITED BY SIZE INTO TRN-TEXT.
054000     WRITE   TKFTRPT-REC FROM TKFTRPT-NARRATIVE
054100             AFTER ADVANCING 1 LINES.
054200
054300     MOVE    SPACES                     TO TRN-TEXT.
054400     STRING  "SEATS: " WK-CB-SEAT-NUMBERS
054500             "  JOURNEY DATE: " WK-CB-JOURNEY-DATE
054600             DELIMITED BY SIZE INTO TRN-TEXT.
054700     WRITE   TKFTRPT-REC FROM TKFTRPT-NARRATIVE
054800             AFTER ADVANCING 1 LINES.
054900
055000     PERFORM D510-WRITE-PASSENGER-LINES
055100        THRU D519-WRITE-PASSENGER-LINES-EX.
055200
055300     PERFORM D520-WRITE-FARE-LINES
055400        THRU D529-WRITE-FARE-LINES-EX.
055500
055600     MOVE    SPACES                     TO TRN-TEXT.
055700     STRING  "TICKET EMAIL SENT SUCCESSFULLY TO "
055800             WK-CB-CONTACT-EMAIL
055900             DELIMITED BY SIZE INTO TRN-TEXT.
056000     WRITE   TKFTRPT-REC FROM TKFTRPT-NARRATIVE
056100             AFTER ADVANCING 1 LINES.
056200 D599-WRITE-TICKET-BLOCK-EX.
056300     EXIT.
056400
056500*----------------------------------------------------------------*
056600*  ONE COLUMNAR LINE PER PASSENGER ON THIS BOOKING.
056700*----------------------------------------------------------------*
056800 D510-WRITE-PASSENGER-LINES.
056900     SET     WK-PASS-IDX                TO 1.
057000     PERFORM D511-SCAN-PASSENGER-TABLE
057100        THRU D512-SCAN-PASSENGER-TABLE-EX
057200         VARYING WK-N-SUB FROM 1 BY 1
057300         UNTIL   WK-N-SUB > WK-N-PASS-COUNT.
057400 D519-WRITE-PASSENGER-LINES-EX.
057500     EXIT.
057600
057700 D511-SCAN-PASSENGER-TABLE.
057800     SET     WK-PASS-IDX                TO WK-N-SUB.
057900     IF      WK-PT-BOOKING-ID (WK-PASS-IDX) = WK-CB-BOOKING-ID
058000             MOVE WK-PT-NAME   (WK-PASS-IDX) TO TRP-NAME
058100             MOVE WK-PT-GENDER (WK-PASS-IDX) TO TRP-GENDER
058200             MOVE WK-PT-AGE    (WK-PASS-IDX) TO TRP-AGE
058300             MOVE WK-PT-SEAT-NUMBER (WK-PASS-IDX) TO TRP-SEAT
058400             MOVE WK-PT-MEAL-PREF   (WK-PASS-IDX) TO TRP-MEAL
058500             WRITE TKFTRPT-REC FROM TKFTRPT-PASSENGER
058600                   AFTER ADVANCING 1 LINES
058700             ADD  1                      TO WK-N-PASS-LISTED
058800     END-IF.
058900 D512-SCAN-PASSENGER-TABLE-EX.
059000     EXIT.
059100
059200*----------------------------------------------------------------*
059300*  FARE SECTION - BASE, TAXES, SEAT CHARGES, MEAL, TOTAL.
059400*----------------------------------------------------------------*
059500 D520-WRITE-FARE-LINES.
059600     MOVE    "BASE FARE:"               TO TRF-LABEL.
059700     MOVE    WK-CB-CURRENCY              TO TRF-CURRENCY.
059800     MOVE    WK-N-BASE-FARE-TOTAL        TO TRF-AMOUNT.
059900     WRITE   TKFTRPT-REC FROM TKFTRPT-FARE-LINE
060000             AFTER ADVANCING 1 LINES.
060100
060200     MOVE    "TAXES:"                   TO TRF-LABEL.
060300     MOVE    WK-N-TAXES                  TO TRF-AMOUNT.
060400     WRITE   TKFTRPT-REC FROM TKFTRPT-FARE-LINE
060500             AFTER ADVANCING 1 LINES.
060600
060700     MOVE    "SEAT CHARGES:"            TO TRF-LABEL.
060800     MOVE    WK-N-SEAT-CHARGES           TO TRF-AMOUNT.
060900     WRITE   TKFTRPT-REC FROM TKFTRPT-FARE-LINE
061000             AFTER ADVANCING 1 LINES.
061100
061200     MOVE    "MEAL CHARGES:"            TO TRF-LABEL.
061300     MOVE    WK-N-MEAL-CHARGES           TO TRF-AMOUNT.
061400     WRITE   TKFTRPT-REC FROM TKFTRPT-FARE-LINE
061500             AFTER ADVANCING 1 LINES.
061600
061700     MOVE    "TOTAL FARE:"              TO TRF-LABEL.
061800     MOVE    WK-CB-TOTAL-FARE            TO TRF-AMOUNT.
061900     WRITE   TKFTRPT-REC FROM TKFTRPT-FARE-LINE
062000             AFTER ADVANCING 1 LINES.
062100 D529-WRITE-FARE-LINES-EX.
062200     EXIT.
062300
062400*----------------------------------------------------------------*
062500*  ACCUMULATE THE GRAND TOTAL FARE FOR THIS BOOKING'S CURRENCY.
062600*----------------------------------------------------------------*
062700 D600-ADD-CURRENCY-TOTAL.
062800     MOVE    "N"                        TO WK-C-FOUND-SW.
062900     SET     WK-CURR-IDX                TO 1.
063000     PERFORM D610-SCAN-CURR-TABLE THRU D619-SCAN-CURR-TABLE-EX
063100         VARYING WK-N-SUB FROM 1 BY 1
063200         UNTIL   WK-N-SUB > WK-N-CURR-COUNT
063300             OR  WK-C-FOUND.
063400     IF      NOT WK-C-FOUND
063500             ADD  1                      TO WK-N-CURR-COUNT
063600             SET  WK-CURR-IDX            TO WK-N-CURR-COUNT
063700             MOVE WK-CB-CURRENCY         TO WK-CT-CURRENCY
063800                                                (WK-CURR-IDX)
063900             MOVE ZERO                   TO WK-CT-TOTAL
064000                                                (WK-CURR-IDX)
064100     END-IF.
064200     ADD     WK-CB-TOTAL-FARE            TO WK-CT-TOTAL
064300                                                (WK-CURR-IDX).
064400 D699-ADD-CURRENCY-TOTAL-EX.
064500     EXIT.
064600
064700 D610-SCAN-CURR-TABLE.
064800     SET     WK-CURR-IDX                TO WK-N-SUB.
064900     IF      WK-CT-CURRENCY (WK-CURR-IDX) = WK-CB-CURRENCY
065000             MOVE "Y"                    TO WK-C-FOUND-SW
065100     END-IF.
065200 D619-SCAN-CURR-TABLE-EX.
065300     EXIT.
065400
065500*----------------------------------------------------------------*
065600*  WRITE ONE ERROR RECORD FOR A BOOKING WHOSE FLIGHT IS MISSING.
065700*----------------------------------------------------------------*
065800 D700-WRITE-ERROR.
065900     MOVE    SPACES                     TO TKFERRF-RECORD.
066000     MOVE    "TKTVBLD"                  TO TKFERRF-SOURCE.
066100     MOVE    WK-CB-PNR                  TO TKFERRF-KEY.
066200     STRING  "BOOKING NOT FOUND WITH PNR: " WK-CB-PNR
066300             DELIMITED BY SIZE INTO TKFERRF-REASON.
066400     STRING  WK-N-RUN-DATE-YMD DELIMITED BY SIZE
066500             INTO TKFERRF-TS.
066600     WRITE   TKFERRF-REC FROM TKFERRF-RECORD.
066700 D799-WRITE-ERROR-EX.
066800     EXIT.
066900
067000*----------------------------------------------------------------*
067100*  RUN TOTALS AFTER THE LAST BOOKING.
067200*----------------------------------------------------------------*
067300 E000-WRITE-TRAILER.
067400     MOVE    WK-CB-BOOKING-TS            TO WK-C-BOOKING-TS-ECHO.
067500     MOVE    SPACES                     TO TRN-TEXT.
067600     STRING  "RUN TOTALS AS OF LAST BOOKING DATED "
067700             WK-C-BKTS-DATE " " WK-C-BKTS-TIME
067800             DELIMITED BY SIZE INTO TRN-TEXT.
067900     WRITE   TKFTRPT-REC FROM TKFTRPT-NARRATIVE
068000             AFTER ADVANCING 2 LINES.
068100
068200     MOVE    SPACES                     TO TRT-LABEL.
068300     MOVE    "BOOKINGS PROCESSED:"      TO TRT-LABEL.
068400     MOVE    WK-N-BOOK-PROCESSED         TO TRT-COUNT.
068500     WRITE   TKFTRPT-REC FROM TKFTRPT-TRAILER
068600             AFTER ADVANCING 2 LINES.
068700
068800     MOVE    "BOOKINGS IN ERROR:"       TO TRT-LABEL.
068900     MOVE    WK-N-BOOK-ERROR             TO TRT-COUNT.
069000     WRITE   TKFTRPT-REC FROM TKFTRPT-TRAILER
069100             AFTER ADVANCING 1 LINES.
069200
069300     MOVE    "PASSENGERS LISTED:"       TO TRT-LABEL.
069400     MOVE    WK-N-PASS-LISTED            TO TRT-COUNT.
069500     WRITE   TKFTRPT-REC FROM TKFTRPT-TRAILER
069600             AFTER ADVANCING 1 LINES.
069700
069800     SET     WK-CURR-IDX                TO 1.
069900     PERFORM E100-WRITE-CURRENCY-TOTAL
070000        THRU E199-WRITE-CURRENCY-TOTAL-EX
070100         VARYING WK-N-SUB FROM 1 BY 1
070200         UNTIL   WK-N-SUB > WK-N-CURR-COUNT.
070300 E099-WRITE-TRAILER-EX.
070400     EXIT.
070500
070600 E100-WRITE-CURRENCY-TOTAL.
070700     SET     WK-CURR-IDX                TO WK-N-SUB.
070800     MOVE    SPACES                     TO TRF-LABEL.
070900     STRING  "GRAND TOTAL FARE " WK-CT-CURRENCY (WK-CURR-IDX)
071000             ":" DELIMITED BY SIZE INTO TRF-LABEL.
071100     MOVE    WK-CT-CURRENCY (WK-CURR-IDX) TO TRF-CURRENCY.
071200     MOVE    WK-CT-TOTAL (WK-CURR-IDX)    TO TRF-AMOUNT.
071300     WRITE   TKFTRPT-REC FROM TKFTRPT-FARE-LINE
071400             AFTER ADVANCING 1 LINES.
071500 E199-WRITE-CURRENCY-TOTAL-EX.
071600     EXIT.
071700
071800 Y900-ABNORMAL-TERMINATION.
071900     PERFORM Z000-END-PROGRAM-ROUTINE
072000        THRU Z099-END-PROGRAM-ROUTINE-EX.
072100     EXIT PROGRAM.
072200
072300*----------------------------------------------------------------*
072400 Z000-END-PROGRAM-ROUTINE.
072500*----------------------------------------------------------------*
072600     CLOSE   TKFFLIT
072700             TKFPASS
072800             TKFBOOK
072900             TKFTRPT
073000             TKFERRF.
073100     IF      NOT WK-C-SUCCESSFUL
073200             DISPLAY "TKTVBLD - CLOSE FILE ERROR"
073300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
073400
073500*----------------------------------------------------------------*
073600 Z099-END-PROGRAM-ROUTINE-EX.
073700*----------------------------------------------------------------*
073800     EXIT.
073900
074000******************************************************************
074100*************** END OF PROGRAM SOURCE - TKTVBLD *****************
074200******************************************************************
