000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     TKTVFLS.
000400 AUTHOR.         R B WONG.
000500 INSTALLATION.   HEAD OFFICE DATA CENTRE.
000600 DATE-WRITTEN.   22 MAY 1990.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
000900*DESCRIPTION :  CALLED ROUTINE TO SEARCH THE SCHEDULED-FLIGHT
001000*             MASTER FOR FLIGHTS MATCHING A GIVEN ORIGIN,
001100*             DESTINATION AND JOURNEY DATE. THE MASTER ARRIVES
001200*             SORTED BY FLIGHT-ID, NOT BY ROUTE, SO THE SEARCH
001300*             SCANS IT FROM THE TOP EVERY TIME.
001400*______________________________________________________________
001500* HISTORY OF MODIFICATION:
001600*================================================================
001700* TKT007  22/05/1990 RBW    - INITIAL VERSION.
001800*----------------------------------------------------------------
001900* TKT020  14/08/1994 HLQ    - JOURNEY DATE IS NOW MATCHED ON THE
002000*                            DEPARTURE DATE ONLY, NOT THE WHOLE
002100*                            TIMESTAMP, SO A FLIGHT DEPARTING AT
002200*                            ANY HOUR ON THE DAY STILL MATCHES.
002300*----------------------------------------------------------------
002400* TKT039  22/06/2001 PDS    - THIS ROUTINE IS NOW ALSO CALLED
002500*                            OVERNIGHT BY TKTVENQ FOR QUEUED
002600*                            FLIGHT SEARCHES THAT THE ONLINE
002700*                            SCREEN COULD NOT ANSWER IMMEDIATELY.
002800*----------------------------------------------------------------
002900* TKT042  27/08/2002 HLQ    - A ROUTE/DATE SEARCH WAS ONLY EVER
003000*                            RETURNING THE FIRST MATCHING FLIGHT.
003100*                            EVERY MATCHING FLIGHT (UP TO THE
003200*                            25-DEEP TABLE LIMIT) IS NOW COPIED
003300*                            OUT, IN THE ORDER IT IS READ FROM
003400*                            TKFFLIT.
003500*----------------------------------------------------------------
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TKFFLIT ASSIGN TO DATABASE-TKFFLIT
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS WK-C-FILE-STATUS.
005100
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  TKFFLIT
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS TKFFLIT-REC.
006100 01  TKFFLIT-REC.
006200     COPY DDS-ALL-FORMATS OF TKFFLIT.
006300 01  TKFFLIT-REC-1.
006400     COPY TKFFLIT.
006500
006600 EJECT
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER              PIC X(24)  VALUE
007100     "** PROGRAM TKTVFLS  **".
007200
007300* ------------------ PROGRAM WORKING STORAGE -------------------*
007400 01  WK-C-COMMON.
007500     COPY ASCMWS.
007600
007700 01  WK-C-SWITCHES.
007800     05  WK-C-FLIGHT-EOF-SW        PIC X(01) VALUE "N".
007900         88  WK-C-FLIGHT-EOF               VALUE "Y".
008000     05  FILLER                    PIC X(04).
008100
008200* THE DEPARTURE DATE OF THE FLIGHT RECORD BEING TESTED, PULLED
008300* OUT OF THE TIMESTAMP FOR THE COMPARISON AGAINST THE JOURNEY
008400* DATE ASKED FOR.
008500 01  WK-C-DEPART-DATE-WORK          PIC X(10) VALUE SPACES.
008600
008700* ALTERNATE VIEW - THE DEPARTURE DATE JUST PULLED OUT, SPLIT
008800* INTO YEAR/MONTH/DAY FOR A TRACE DISPLAY WHEN A MATCH LOOKS
008900* WRONG.
009000 01  WK-C-DEPART-DATE-PARTS REDEFINES WK-C-DEPART-DATE-WORK.
009100     05  WK-C-DDATE-YYYY            PIC X(04).
009200     05  FILLER                     PIC X(01).
009300     05  WK-C-DDATE-MM               PIC X(02).
009400     05  FILLER                     PIC X(01).
009500     05  WK-C-DDATE-DD               PIC X(02).
009600
009700* COUNTS OF FLIGHTS SCANNED AND MATCHED THIS CALL, KEPT FOR THE
009800* END-OF-CALL TRACE LINE ONLY.
009900 01  WK-N-SEARCH-COUNTS.
010000     05  WK-N-SCANNED              PIC 9(05) COMP-3 VALUE ZERO.
010100     05  WK-N-MATCHED              PIC 9(05) COMP-3 VALUE ZERO.
010200     05  FILLER                    PIC X(03).
010300
010400* ALTERNATE VIEW - THE TWO SEARCH COUNTERS TREATED AS ONE
010500* UNBROKEN TEXT FIELD WHEN DISPLAYED TOGETHER ON THE TRACE LINE.
010600 01  WK-C-SEARCH-COUNTS-DISPLAY REDEFINES WK-N-SEARCH-COUNTS.
010700     05  FILLER                    PIC X(13).
010800
010900* THE ROUTE ASKED FOR ON THIS CALL, HELD AS ORIGIN/DESTIN
011000* TOGETHER FOR THE TRACE DISPLAY.
011100 01  WK-C-ROUTE-WORK.
011200     05  WK-C-ROUTE-ORIGIN         PIC X(03) VALUE SPACES.
011300     05  WK-C-ROUTE-DESTIN         PIC X(03) VALUE SPACES.
011400
011500* ALTERNATE VIEW - THE ROUTE TREATED AS ONE UNBROKEN TEXT FIELD.
011600 01  WK-C-ROUTE-WORK-DISPLAY REDEFINES WK-C-ROUTE-WORK.
011700     05  FILLER                    PIC X(06).
011800
011900 EJECT
012000 LINKAGE SECTION.
012100****************
012200     COPY VFLS.
012300
012400****************************************
012500 PROCEDURE DIVISION USING WK-VFLS.
012600****************************************
012700 MAIN-MODULE.
012800     PERFORM A000-PROCESS-CALLED-ROUTINE
012900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013000     PERFORM Z000-END-PROGRAM-ROUTINE
013100        THRU Z099-END-PROGRAM-ROUTINE-EX.
013200     GOBACK.
013300
013400*---------------------------------------------------------------*
013500 A000-PROCESS-CALLED-ROUTINE.
013600*---------------------------------------------------------------*
013700     OPEN    INPUT TKFFLIT.
013800     IF      NOT WK-C-SUCCESSFUL
013900             DISPLAY "TKTVFLS - OPEN FILE ERROR - TKFFLIT"
014000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014100             GO TO Y900-ABNORMAL-TERMINATION.
014200
014300     MOVE    "Y"                   TO WK-VFLS-NO-ERROR.
014400     MOVE    ZERO                  TO WK-VFLS-MATCH-COUNT.
014500     MOVE    SPACES                TO WK-VFLS-FLIGHT-TAB.
014600
014700     READ    TKFFLIT
014800         AT END MOVE "Y" TO WK-C-FLIGHT-EOF-SW.
014900     PERFORM A100-SCAN-ONE-RECORD THRU A199-SCAN-ONE-RECORD-EX
015000         UNTIL WK-C-FLIGHT-EOF.
015100
015200 A099-PROCESS-CALLED-ROUTINE-EX.
015300     EXIT.
015400
015500*---------------------------------------------------------------*
015600*  TEST ONE FLIGHT RECORD AGAINST THE ORIGIN/DESTINATION/
015700*  JOURNEY-DATE GIVEN.
015800*---------------------------------------------------------------*
015900 A100-SCAN-ONE-RECORD.
016000     ADD     1                     TO WK-N-SCANNED.
016100     MOVE    TKFFLIT-DEPART-TS (1:10) TO WK-C-DEPART-DATE-WORK.
016200
016300     IF      TKFFLIT-ORIGIN = WK-VFLS-ORIGIN
016400         AND TKFFLIT-DESTIN = WK-VFLS-DESTIN
016500         AND WK-C-DEPART-DATE-WORK = WK-VFLS-JRNY-DATE
016600             ADD  1                TO WK-N-MATCHED
016700             ADD  1                TO WK-VFLS-MATCH-COUNT
016800             IF WK-VFLS-MATCH-COUNT NOT > 25
016900                MOVE TKFFLIT-RECORD TO
017000                        WK-VFLS-FLIGHT (WK-VFLS-MATCH-COUNT)
017100             END-IF
017200     END-IF.
017300
017400     READ    TKFFLIT
017500         AT END MOVE "Y" TO WK-C-FLIGHT-EOF-SW.
017600 A199-SCAN-ONE-RECORD-EX.
017700     EXIT.
017800
017900*---------------------------------------------------------------*
018000 Y900-ABNORMAL-TERMINATION.
018100     PERFORM Z000-END-PROGRAM-ROUTINE
018200        THRU Z099-END-PROGRAM-ROUTINE-EX.
018300     GOBACK.
018400
018500*---------------------------------------------------------------*
018600 Z000-END-PROGRAM-ROUTINE.
018700*---------------------------------------------------------------*
018800     CLOSE   TKFFLIT.
018900     IF      NOT WK-C-SUCCESSFUL
019000             DISPLAY "TKTVFLS - CLOSE FILE ERROR - TKFFLIT"
019100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
019200 Z099-END-PROGRAM-ROUTINE-EX.
019300     EXIT.
019400
019500******************************************************************
019600*************** END OF PROGRAM SOURCE - TKTVFLS *****************
019700******************************************************************
