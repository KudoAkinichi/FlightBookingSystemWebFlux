000100* VMAP.CPYBK
000200* LINKAGE AREA FOR TKTVMAP - CALLED BY TKTVBLD ONCE PER BOOKING
000300* RECORD TO COPY THE FLAT TAPE FIELDS INTO THE SHAPE THE PRINT
000400* ROUTINE EXPECTS (FARE WHOLE/CENTS SPLIT, JOURNEY DATE PARSED).
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800* TKT004  14/05/1990 RBW    - INITIAL VERSION.
000900*----------------------------------------------------------------
001000 01  WK-VMAP.
001100     05  WK-VMAP-INPUT.
001200         10  WK-VMAP-BOOKING-ID   PIC X(10).
001300         10  WK-VMAP-PNR          PIC X(06).
001400         10  WK-VMAP-STATUS       PIC X(10).
001500         10  WK-VMAP-TOTAL-FARE   PIC S9(7)V99.
001600         10  WK-VMAP-CURRENCY     PIC X(03).
001700         10  WK-VMAP-JOURNEY-DATE PIC X(10).
001800         10  WK-VMAP-DEPART-TS    PIC X(19).
001900         10  WK-VMAP-ARRIVE-TS    PIC X(19).
002000     05  WK-VMAP-OUTPUT.
002100         10  WK-VMAP-NO-ERROR     PIC X(01).
002200         10  WK-VMAP-FARE-WHOLE   PIC S9(7).
002300         10  WK-VMAP-FARE-CENTS   PIC 9(2).
002400         10  WK-VMAP-JRNY-YYYY    PIC X(04).
002500         10  WK-VMAP-JRNY-MM      PIC X(02).
002600         10  WK-VMAP-JRNY-DD      PIC X(02).
002700         10  WK-VMAP-DURATION     PIC X(07).
002800*----------------------------------------------------------------
002900* HISTORY OF MODIFICATION (CONTINUED):
003000*----------------------------------------------------------------
003100* TKT015  03/12/1993 HLQ    - ADDED DEPART-TS/ARRIVE-TS AND
003200*                            WK-VMAP-DURATION SO TKTVMAP COULD
003300*                            TAKE OVER THE DURATION ARITHMETIC
003400*                            PREVIOUSLY DONE IN-LINE IN TKTVBLD.
003500*----------------------------------------------------------------
003600* TKT036  11/01/2000 PDS    - YEAR 2000 READINESS REVIEW - THE
003700*                            DEPART-TS/ARRIVE-TS FIELDS ARE
003800*                            ALREADY 4-DIGIT YEAR. NO CHANGE
003900*                            REQUIRED.
004000*----------------------------------------------------------------
004100************************* END OF VMAP *************************
